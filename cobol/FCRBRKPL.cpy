000100**********************************************************************
000200*           BREAK-PLAN RECORD - OUTPUT OF FCTRPBRK                    *
000300*           COPYBOOK FCRBRKPL                                        *
000400**********************************************************************
000500*G.00.00|1996-04-09| LMT | COPYBOOK NEWLY ESTABLISHED                 *
000600**********************************************************************
000700 01  BREAK-PLAN-RECORD.
000800     05 BP-TRIP-NO              PIC X(13).
000900     05 BP-TYPE                 PIC X(02).
001000         88 BP-TYPE-BREAK           VALUE 'BR'.
001100         88 BP-TYPE-END-OF-SVC-REST VALUE 'ES'.
001200     05 BP-AT-MIN               PIC 9(05).
001300     05 BP-DUR-MIN              PIC 9(04).
001400     05 FILLER                  PIC X(16).
