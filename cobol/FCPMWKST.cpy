000100**********************************************************************
000200*           CALL PARAMETER AREA FOR FCWKSTAT                       *
000300*           COPYBOOK FCPMWKST - SHARED BY FCWKSTAT AND ITS CALLERS *
000400*           (FCDLYTOT, FCHOSRUL) SO THE LINKAGE NEVER DRIFTS        *
000500**********************************************************************
000510*G.00.02|2016-02-09| JQP | TKT#FC-2380 ADDED FUNCTION T - 7-DAY     *
000520*G.00.02|2016-02-09| JQP | DRIVING/DUTY/DAYS-WORKED WEEKLY TOTAL    *
000530*G.00.02|2016-02-09| JQP | FOR THE DRIVER'S CURRENT WORK WEEK, FOR  *
000540*G.00.02|2016-02-09| JQP | THE FLEET MANAGER'S WEEKLY ROSTER REVIEW *
000600*G.00.01|2003-07-22| RRH | ADDED WK-CYCLE-TABLE FOR FUNCTION C      *
000700*G.00.00|1996-05-14| LMT | COPYBOOK NEWLY ESTABLISHED                *
000800**********************************************************************
000900 01  WK-PARM-AREA.
001000     05 WK-FUNCTION-CODE        PIC X(01).
001100         88 WK-FN-SEGMENT-FOLD      VALUE 'S'.
001200         88 WK-FN-WEEKLY-CONVERT    VALUE 'W'.
001300         88 WK-FN-CYCLE-SUM         VALUE 'C'.
001310         88 WK-FN-WEEK-TOTALS       VALUE 'T'.
001400     05 WK-SEG-START-MIN        PIC 9(04).
001500     05 WK-SEG-END-MIN          PIC 9(04).
001600     05 WK-SEG-STATUS           PIC X(02).
001700     05 WK-BUCKET-MINUTES.
001800         10 WK-OFF-DUTY-MIN     PIC S9(5) COMP.
001900         10 WK-SLEEPER-MIN      PIC S9(5) COMP.
002000         10 WK-DRIVING-MIN      PIC S9(5) COMP.
002100         10 WK-ONDUTY-MIN       PIC S9(5) COMP.
002200     05 WK-DAILY-HOURS.
002300         10 WK-OFF-DUTY-HRS     PIC S9(2)V99.
002400         10 WK-SLEEPER-HRS      PIC S9(2)V99.
002500         10 WK-DRIVING-HRS      PIC S9(2)V99.
002600         10 WK-ONDUTY-HRS       PIC S9(2)V99.
002700     05 WK-CYCLE-TABLE.
002800         10 WK-CYCLE-ENTRY OCCURS 8 TIMES
002900                           INDEXED BY WK-CYCLE-IDX.
003000             15 WK-CYC-DRIVING-HRS  PIC S9(2)V99.
003100             15 WK-CYC-ONDUTY-HRS   PIC S9(2)V99.
003200     05 WK-CYCLE-DAY-COUNT      PIC S9(2) COMP.
003300     05 WK-CYCLE-TOTAL-HRS      PIC S9(3)V99.
003310**********************************************************************
003320*     WK-WEEK-TABLE - UP TO 7 DAILY-LOG ENTRIES (NEWEST OR OLDEST   *
003330*     FIRST, CALLER'S CHOICE - THIS FUNCTION JUST ADDS THEM UP) SO  *
003340*     THE CALLER CAN REPORT A DRIVER'S WEEKLY DRIVING/DUTY HOURS    *
003345*     AND DAYS WORKED FOR THE WORK WEEK TO DATE                     *
003350**********************************************************************
003360     05 WK-WEEK-TABLE.
003370         10 WK-WEEK-ENTRY OCCURS 7 TIMES
003380                          INDEXED BY WK-WEEK-IDX.
003390             15 WK-WK-LOG-DATE     PIC 9(08).
003400             15 WK-WK-DRIVING-HRS  PIC S9(2)V99.
003410             15 WK-WK-ONDUTY-HRS   PIC S9(2)V99.
003420     05 WK-WEEK-DAY-COUNT       PIC S9(2) COMP.
003430     05 WK-WEEK-DRIVING-TOTAL   PIC S9(3)V99.
003440     05 WK-WEEK-DUTY-TOTAL      PIC S9(3)V99.
003450     05 WK-WEEK-DAYS-WORKED     PIC S9(2) COMP.
003460     05 WK-RETURN-CODE          PIC X(01).
003500         88 WK-RC-OK                VALUE '0'.
003600         88 WK-RC-BAD-FUNCTION      VALUE 'E'.
003700     05 FILLER                  PIC X(04).
