000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. FCTRPBRK.
000030 AUTHOR. L M TRAVERS.
000040 INSTALLATION. FLEET COMPLIANCE SYSTEMS GROUP.
000050 DATE-WRITTEN. 04/1996.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL FLEET OPERATIONS USE ONLY.
000080**********************************************************************
000090*                                                                  *
000100*A    ABSTRACT..                                                   *
000110*  TRIP BREAK PLANNER.  FOR EVERY PLANNED TRIP, LOOKS AT THE       *
000120*  ESTIMATED DRIVING MINUTES AND LAYS DOWN THE MANDATORY 30-MINUTE *
000130*  BREAK (PAST 8 HOURS DRIVING) AND/OR THE 10-HOUR END-OF-SERVICE  *
000140*  REST (PAST 11 HOURS DRIVING) THE DRIVER WILL NEED TO TAKE, AND  *
000150*  FIGURES THE TOTAL ELAPSED TIME THE TRIP WILL ACTUALLY CONSUME   *
000160*  ONCE THOSE STOPS ARE COUNTED.  DISPATCH USES THE BREAK-PLAN     *
000170*  FILE TO BUILD THE DRIVER'S SUGGESTED STOP SCHEDULE.             *
000180*                                                                  *
000190*J    JCL..                                                        *
000200*                                                                  *
000210* //FCTRPBRK EXEC PGM=FCTRPBRK                                     *
000220* //SYSOUT   DD SYSOUT=*                                           *
000230* //TRIPS    DD DSN=FC.DAILY.TRIPS,DISP=SHR                        *
000240* //BRKPLAN  DD DSN=FC.DAILY.BREAKPLAN,                            *
000250* //            DISP=(,CATLG,CATLG),                               *
000260* //            UNIT=USER,SPACE=(CYL,(2,2),RLSE),                  *
000270* //            DCB=(RECFM=FB,LRECL=40,BLKSIZE=0)                  *
000280* //SYSIPT   DD DUMMY                                              *
000290*                                                                  *
000300*P    ENTRY PARAMETERS..                                           *
000310*     NONE.                                                        *
000320*                                                                  *
000330*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000340*     I/O ERROR ON ANY FILE - SEE EOJ9900-ABEND                    *
000350*                                                                  *
000360*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000370*     NONE                                                         *
000380*                                                                  *
000390*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000400*     COPYBOOK FCWSCOM - TRIP-BREAK-AT-MIN/DUR, TRIP-REST-AT-MIN/DUR *
000410*                                                                  *
000420**********************************************************************
000430*----------------------------------------------------------------*
000440* CHANGE LOG                                                      *
000450*----------------------------------------------------------------*
000460*G.00.02|2007-01-18| RRH | TKT#FC-1822 SKIP NON-PLANNED TRIPS - WAS*
000470*G.00.02|2007-01-18| RRH | BUILDING DUPLICATE STOPS ON RE-RUNS     *
000480*G.00.01|1998-10-02| LMT | Y2K REVIEW - NO DATE FIELDS IN MODULE,  *
000490*G.00.01|1998-10-02| LMT | NO CHANGE REQUIRED                      *
000500*G.00.00|1996-04-22| LMT | PROGRAM NEWLY ESTABLISHED                *
000510*----------------------------------------------------------------*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT TRIPS-FILE ASSIGN TO TRIPS
000590         FILE STATUS IS WS-TRIPS-STATUS.
000600     SELECT BREAK-PLAN-FILE ASSIGN TO BRKPLAN
000610         FILE STATUS IS WS-BRKPLAN-STATUS.
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  TRIPS-FILE
000650     RECORDING MODE IS F
000660     BLOCK CONTAINS 0 RECORDS.
000670 01  TRIPS-REC                 PIC X(100).
000680
000690 FD  BREAK-PLAN-FILE
000700     RECORDING MODE IS F
000710     BLOCK CONTAINS 0 RECORDS.
000720 01  BREAK-PLAN-REC             PIC X(40).
000730 EJECT
000740 WORKING-STORAGE SECTION.
000750 01  FILLER PIC X(32)
000760     VALUE 'FCTRPBRK WORKING STORAGE BEGINS'.
000770**********************************************************************
000780*                         SHOP-WIDE CONSTANTS                       *
000790**********************************************************************
000800 COPY FCWSCOM.
000810 EJECT
000820**********************************************************************
000830*                      RECORD WORK AREAS                            *
000840**********************************************************************
000850 COPY FCRTRIP.
000860 COPY FCRBRKPL.
000870 EJECT
000880**********************************************************************
000890*                   TRIP-DURATION WORK AREA                         *
000900**********************************************************************
000910 01  WS-TRIP-DURATION-WORK.
000920     05 WS-DRIVING-MIN          PIC 9(05) COMP.
000930     05 WS-STOP-MIN             PIC 9(05) COMP.
000940     05 WS-TOTAL-DUR-MIN        PIC 9(05) COMP.
000950 01  FILLER REDEFINES WS-TRIP-DURATION-WORK.
000960     05 FILLER                  PIC X(15).
000970
000980**********************************************************************
000990*          TRIP-NUMBER BREAKDOWN - FOR THE PROGRESS DISPLAY LINE    *
001000**********************************************************************
001010 01  WS-TRIP-NO-WORK            PIC X(11).
001020 01  WS-TRIP-NO-BREAKDOWN REDEFINES WS-TRIP-NO-WORK.
001030     05 WS-TNO-PREFIX           PIC X(02).
001040     05 WS-TNO-DATE             PIC 9(08).
001050     05 WS-TNO-SEQ              PIC 9(03).
001060 EJECT
001070**********************************************************************
001080*                      SWITCHES AND COUNTERS                        *
001090**********************************************************************
001100 01  WS-TRIPS-EOF-SW            PIC X(01) VALUE 'N'.
001110     88 WS-TRIPS-AT-EOF             VALUE 'Y'.
001120
001130 01  WS-FILE-STATUS-GROUP.
001140     05 WS-TRIPS-STATUS         PIC X(02) VALUE SPACE.
001150     05 WS-BRKPLAN-STATUS       PIC X(02) VALUE SPACE.
001160
001170 01  WS-JOB-COUNTERS.
001180     05 WS-TRIPS-READ-CNTR      PIC S9(7) COMP-3 VALUE 0.
001190     05 WS-TRIPS-SKIPPED-CNTR   PIC S9(7) COMP-3 VALUE 0.
001200     05 WS-BREAKS-WRTN-CNTR     PIC S9(7) COMP-3 VALUE 0.
001210     05 WS-RESTS-WRTN-CNTR      PIC S9(7) COMP-3 VALUE 0.
001220 01  WS-JOB-COUNTERS-DISPLAY REDEFINES WS-JOB-COUNTERS.
001230     05 FILLER                  PIC X(16).
001240 EJECT
001250**********************************************************************
001260*                        PROCEDURE DIVISION                        *
001270**********************************************************************
001280 PROCEDURE DIVISION.
001290
001300 0000-CONTROL-PROCESS.
001310     PERFORM 1000-INITIALIZATION
001320         THRU 1000-INITIALIZATION-EXIT.
001330     PERFORM 1100-OPEN-FILES
001340         THRU 1100-OPEN-FILES-EXIT.
001350     PERFORM 2000-MAIN-PROCESS
001360         THRU 2000-MAIN-PROCESS-EXIT
001370         UNTIL WS-TRIPS-AT-EOF.
001380     PERFORM EOJ9000-CLOSE-FILES
001390         THRU EOJ9999-EXIT.
001400     GOBACK.
001410 EJECT
001420**********************************************************************
001430*                  1000-INITIALIZATION                              *
001440**********************************************************************
001450 1000-INITIALIZATION.
001460     INITIALIZE WS-JOB-COUNTERS.
001470 1000-INITIALIZATION-EXIT.
001480     EXIT.
001490
001500 1100-OPEN-FILES.
001510     OPEN INPUT TRIPS-FILE
001520     IF WS-TRIPS-STATUS NOT = '00'
001530         DISPLAY 'ERROR OPENING TRIPS: ' WS-TRIPS-STATUS
001540         GO TO EOJ9900-ABEND
001550     END-IF
001560     OPEN OUTPUT BREAK-PLAN-FILE
001570     IF WS-BRKPLAN-STATUS NOT = '00'
001580         DISPLAY 'ERROR OPENING BRKPLAN: ' WS-BRKPLAN-STATUS
001590         GO TO EOJ9900-ABEND
001600     END-IF
001610     PERFORM 8100-READ-TRIP
001620         THRU 8100-READ-TRIP-EXIT.
001630 1100-OPEN-FILES-EXIT.
001640     EXIT.
001650 EJECT
001660**********************************************************************
001670*                     2000-MAIN-PROCESS                             *
001680**********************************************************************
001690 2000-MAIN-PROCESS.
001700     ADD 1 TO WS-TRIPS-READ-CNTR
001710     IF TR-STATUS-PLANNED
001720         MOVE TR-TRIP-NO TO WS-TRIP-NO-WORK
001730         PERFORM 2100-BUILD-BREAK-PLAN
001740             THRU 2100-BUILD-BREAK-PLAN-EXIT
001750     ELSE
001760         ADD 1 TO WS-TRIPS-SKIPPED-CNTR
001770     END-IF
001780     PERFORM 8100-READ-TRIP
001790         THRU 8100-READ-TRIP-EXIT.
001800 2000-MAIN-PROCESS-EXIT.
001810     EXIT.
001820 EJECT
001830**********************************************************************
001840*     2100-BUILD-BREAK-PLAN - PER THE FMCSA 30-MINUTE BREAK         *
001845*     REGULATION, >480 MIN DRIVING GETS A                           *
001850*     30-MINUTE BREAK AT MINUTE 480; >660 MIN GETS A 10-HOUR        *
001860*     END-OF-SERVICE REST AT MINUTE 660; TOTAL TRIP TIME IS THE     *
001870*     DRIVING MINUTES PLUS WHATEVER STOPS WERE INSERTED             *
001880**********************************************************************
001890 2100-BUILD-BREAK-PLAN.
001900     MOVE TR-EST-DUR-MIN TO WS-DRIVING-MIN
001910     MOVE 0 TO WS-STOP-MIN
001920     IF WS-DRIVING-MIN > TRIP-BREAK-AT-MIN
001930         PERFORM 2110-WRITE-BREAK-STOP
001940             THRU 2110-WRITE-BREAK-STOP-EXIT
001950         ADD TRIP-BREAK-DUR-MIN TO WS-STOP-MIN
001960     END-IF
001970     IF WS-DRIVING-MIN > TRIP-REST-AT-MIN
001980         PERFORM 2120-WRITE-REST-STOP
001990             THRU 2120-WRITE-REST-STOP-EXIT
002000         ADD TRIP-REST-DUR-MIN TO WS-STOP-MIN
002010     END-IF
002020     COMPUTE WS-TOTAL-DUR-MIN = WS-DRIVING-MIN + WS-STOP-MIN
002030     DISPLAY 'TRIP ' TR-TRIP-NO ' TOTAL ELAPSED MINUTES '
002040         WS-TOTAL-DUR-MIN
002050 2100-BUILD-BREAK-PLAN-EXIT.
002060     EXIT.
002070
002080 2110-WRITE-BREAK-STOP.
002090     INITIALIZE BREAK-PLAN-RECORD
002100     MOVE TR-TRIP-NO        TO BP-TRIP-NO
002110     MOVE 'BR'              TO BP-TYPE
002120     MOVE TRIP-BREAK-AT-MIN TO BP-AT-MIN
002130     MOVE TRIP-BREAK-DUR-MIN TO BP-DUR-MIN
002140     WRITE BREAK-PLAN-REC FROM BREAK-PLAN-RECORD
002150     IF WS-BRKPLAN-STATUS NOT = '00'
002160         DISPLAY 'ERROR WRITING BRKPLAN: ' WS-BRKPLAN-STATUS
002170         GO TO EOJ9900-ABEND
002180     END-IF
002190     ADD 1 TO WS-BREAKS-WRTN-CNTR
002200 2110-WRITE-BREAK-STOP-EXIT.
002210     EXIT.
002220 EJECT
002230 2120-WRITE-REST-STOP.
002240     INITIALIZE BREAK-PLAN-RECORD
002250     MOVE TR-TRIP-NO        TO BP-TRIP-NO
002260     MOVE 'ES'              TO BP-TYPE
002270     MOVE TRIP-REST-AT-MIN  TO BP-AT-MIN
002280     MOVE TRIP-REST-DUR-MIN TO BP-DUR-MIN
002290     WRITE BREAK-PLAN-REC FROM BREAK-PLAN-RECORD
002300     IF WS-BRKPLAN-STATUS NOT = '00'
002310         DISPLAY 'ERROR WRITING BRKPLAN: ' WS-BRKPLAN-STATUS
002320         GO TO EOJ9900-ABEND
002330     END-IF
002340     ADD 1 TO WS-RESTS-WRTN-CNTR
002350 2120-WRITE-REST-STOP-EXIT.
002360     EXIT.
002370 EJECT
002380**********************************************************************
002390*                     8100-READ-TRIP                                *
002400**********************************************************************
002410 8100-READ-TRIP.
002420     READ TRIPS-FILE INTO TRIP-RECORD
002430         AT END
002440             SET WS-TRIPS-AT-EOF TO TRUE
002450     END-READ
002460 8100-READ-TRIP-EXIT.
002470     EXIT.
002480 EJECT
002490**********************************************************************
002500*                  EOJ9000-CLOSE-FILES                              *
002510**********************************************************************
002520 EOJ9000-CLOSE-FILES.
002530     CLOSE TRIPS-FILE BREAK-PLAN-FILE
002540     DISPLAY 'FCTRPBRK PROCESSING COMPLETE'
002550     DISPLAY 'TRIPS READ:           ' WS-TRIPS-READ-CNTR
002560     DISPLAY 'TRIPS SKIPPED:        ' WS-TRIPS-SKIPPED-CNTR
002570     DISPLAY 'BREAK STOPS WRITTEN:  ' WS-BREAKS-WRTN-CNTR
002580     DISPLAY 'REST STOPS WRITTEN:   ' WS-RESTS-WRTN-CNTR
002590     GO TO EOJ9999-EXIT.
002600 EOJ9900-ABEND.
002610     DISPLAY 'PROGRAM ABENDING - FCTRPBRK'
002620     MOVE 16 TO RETURN-CODE
002630     STOP RUN.
002640 EOJ9999-EXIT.
002650     EXIT.
