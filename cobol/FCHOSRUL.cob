000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. FCHOSRUL.
000030 AUTHOR. L M TRAVERS.
000040 INSTALLATION. FLEET COMPLIANCE SYSTEMS GROUP.
000050 DATE-WRITTEN. 04/1996.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL FLEET OPERATIONS USE ONLY.
000080**********************************************************************
000090*                                                                  *
000100*A    ABSTRACT..                                                   *
000110*  NIGHTLY HOS RULES ENGINE.  FOR EACH DRIVER, READS THE DAILY-LOG *
000120*  HISTORY FOR THE LAST 8 CALENDAR DAYS (THE FEED IS PRE-WINDOWED  *
000130*  BY THE EXTRACT JOB THAT BUILDS DAILYLOG - SEE OPS RUNBOOK       *
000140*  FC-104) AND THE MATCHING DUTY-SEGMENT DETAIL FOR THE LAST 3     *
000150*  DAYS, AND PRODUCES ONE HOS-STATUS RECORD PER DRIVER SHOWING     *
000160*  DAILY/CYCLE HOURS USED AND REMAINING, BREAK AND REST-REQUIRED   *
000170*  FLAGS, THE CAN-DRIVE DECISION AND ITS LIMITING FACTOR.  ALSO    *
000180*  WRITES VIOLATION RECORDS FOR ANY DRIVER OVER THE DAILY DRIVING, *
000190*  DAILY DUTY OR 8-DAY CYCLE LIMIT.  PREDICTING A VIOLATION FOR A  *
000200*  PLANNED (NOT YET STARTED) TRIP IS NOT DONE HERE -               *
000210*  THAT IS A TRIP-START-TIME QUESTION AND LIVES IN FCPREDCT,       *
000220*  CALLED BY FCTRPLCM WHEN A TRIP IS ABOUT TO START.               *
000230*                                                                  *
000240*J    JCL..                                                        *
000250*                                                                  *
000260* //FCHOSRUL EXEC PGM=FCHOSRUL                                     *
000270* //SYSOUT   DD SYSOUT=*                                           *
000280* //DAILYLOG DD DSN=FC.DAILY.DAILYLOG.BY8DAY,DISP=SHR              *
000290* //DUTYSEGS DD DSN=FC.DAILY.DUTYSEGS.LAST3DAY,DISP=SHR            *
000300* //HOSSTAT  DD DSN=FC.DAILY.HOSSTATUS,                            *
000310* //            DISP=(,CATLG,CATLG),                               *
000320* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                  *
000330* //            DCB=(RECFM=FB,LRECL=134,BLKSIZE=0)                 *
000340* //VIOLATNS DD DSN=FC.DAILY.VIOLATIONS,DISP=MOD                   *
000350* //SYSIPT   DD DUMMY                                              *
000360*                                                                  *
000370*P    ENTRY PARAMETERS..                                           *
000380*     NONE.                                                        *
000390*                                                                  *
000400*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000410*     I/O ERROR ON ANY FILE - SEE EOJ9900-ABEND                    *
000420*                                                                  *
000430*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000440*     FCWKSTAT ---- DUTY-TIME ACCUMULATOR (FUNCTION C, CYCLE SUM,  *
000442*                   AND FUNCTION T, 7-DAY WEEKLY TOTALS)           *
000450*                                                                  *
000460*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000470*     COPYBOOK FCWSCOM                                             *
000480*                                                                  *
000490**********************************************************************
000500*----------------------------------------------------------------*
000510* CHANGE LOG                                                      *
000520*----------------------------------------------------------------*
000525*G.00.05|2016-02-09| JQP | TKT#FC-2380 ADDED 4050-CALC-WEEK-TOTALS *
000526*G.00.05|2016-02-09| JQP | LAST 7 OF THE 8-DAY CYCLE TABLE         *
000527*G.00.05|2016-02-09| JQP | VIA FCWKSTAT FUNCTION T, CARRIED ON     *
000528*G.00.05|2016-02-09| JQP | HOS-STATUS AS THE WEEKLY SUMMARY        *
000530*G.00.04|2011-02-14| DMR | TKT#FC-2140 DUTY = DRIVING + ON-DUTY,   *
000540*G.00.04|2011-02-14| DMR | NOT DRIVING ALONE (SEE DAILY DUTY CHECK)*
000550*G.00.03|2003-07-22| RRH | TKT#FC-1654 CYCLE SUM NOW VIA FCWKSTAT  *
000560*G.00.03|2003-07-22| RRH | FUNCTION C INSTEAD OF IN-LINE ADD LOOP  *
000570*G.00.02|1998-10-02| LMT | Y2K REVIEW - JULIAN-DAY PARAGRAPH BELOW *
000580*G.00.02|1998-10-02| LMT | ALREADY USES FULL 4-DIGIT YEAR, OK      *
000590*G.00.01|1996-09-03| LMT | ADDED REST-CHECK JULIAN-DAY MATH - PRIOR*
000600*G.00.01|1996-09-03| LMT | VERSION ASSUMED SAME-MONTH SEGMENTS ONLY*
000610*G.00.00|1996-04-22| LMT | PROGRAM NEWLY ESTABLISHED                *
000620*----------------------------------------------------------------*
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT DAILY-LOG-FILE ASSIGN TO DAILYLOG
000700         FILE STATUS IS WS-DAILYLOG-STATUS.
000710     SELECT DUTY-SEGMENTS-FILE ASSIGN TO DUTYSEGS
000720         FILE STATUS IS WS-DUTYSEGS-STATUS.
000730     SELECT HOS-STATUS-FILE ASSIGN TO HOSSTAT
000740         FILE STATUS IS WS-HOSSTAT-STATUS.
000750     SELECT VIOLATIONS-FILE ASSIGN TO VIOLATNS
000760         FILE STATUS IS WS-VIOLATNS-STATUS.
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  DAILY-LOG-FILE
000800     RECORDING MODE IS F
000810     BLOCK CONTAINS 0 RECORDS.
000820 01  DAILY-LOG-REC              PIC X(80).
000830
000840 FD  DUTY-SEGMENTS-FILE
000850     RECORDING MODE IS F
000860     BLOCK CONTAINS 0 RECORDS.
000870 01  DUTY-SEGMENTS-REC          PIC X(80).
000880
000890 FD  HOS-STATUS-FILE
000900     RECORDING MODE IS F
000910     BLOCK CONTAINS 0 RECORDS.
000920 01  HOS-STATUS-REC             PIC X(134).
000930
000940 FD  VIOLATIONS-FILE
000950     RECORDING MODE IS F
000960     BLOCK CONTAINS 0 RECORDS.
000970 01  VIOLATIONS-REC             PIC X(120).
000980 EJECT
000990 WORKING-STORAGE SECTION.
001000 01  FILLER PIC X(32)
001010     VALUE 'FCHOSRUL WORKING STORAGE BEGINS'.
001020**********************************************************************
001030*                         SHOP-WIDE CONSTANTS                       *
001040**********************************************************************
001050 COPY FCWSCOM.
001060 EJECT
001070**********************************************************************
001080*                      RECORD WORK AREAS                            *
001090**********************************************************************
001100 COPY FCRDLYLG.
001110 COPY FCRDUTSG.
001120 COPY FCRHOSST.
001130 COPY FCRVIOLN.
001140 EJECT
001150**********************************************************************
001160*                    FCWKSTAT CALL PARAMETER AREA                   *
001170**********************************************************************
001180 COPY FCPMWKST.
001190 EJECT
001200**********************************************************************
001210*          8-DAY CYCLE TABLE - ONE ENTRY PER DAILY-LOG RECORD       *
001220**********************************************************************
001230 01  HR-CYCLE-TABLE.
001240     05 HR-CYCLE-ENTRY OCCURS 8 TIMES
001250                       INDEXED BY HR-CYC-IDX.
001260         10 HR-CYC-LOG-DATE     PIC 9(08).
001270         10 HR-CYC-DRIVING-HRS  PIC S9(2)V99.
001280         10 HR-CYC-ONDUTY-HRS   PIC S9(2)V99.
001290 01  HR-CYCLE-COUNT             PIC S9(2) COMP VALUE 0.
001300 01  FILLER REDEFINES HR-CYCLE-COUNT.
001310     05 FILLER                  PIC X(02).
001312 01  HR-WEEK-START-IDX          PIC S9(2) COMP VALUE 0.
001320 EJECT
001330**********************************************************************
001340*     3-DAY SEGMENT TABLE - FOR THE BREAK CHECK (TODAY ONLY) AND   *
001350*     THE REST CHECK (ALL 3 DAYS, NEWEST FIRST)                    *
001360**********************************************************************
001370 01  HR-SEGMENT-TABLE.
001380     05 HR-SEG-ENTRY OCCURS 150 TIMES
001390                     INDEXED BY HR-SEG-IDX.
001400         10 HR-SEG-LOG-DATE     PIC 9(08).
001410         10 HR-SEG-START-MIN    PIC 9(04).
001420         10 HR-SEG-END-MIN      PIC 9(04).
001430         10 HR-SEG-STATUS       PIC X(02).
001440 01  HR-SEGMENT-COUNT           PIC S9(3) COMP VALUE 0.
001442 01  FILLER REDEFINES HR-SEGMENT-COUNT.
001444     05 HR-SEGMENT-COUNT-DISPLAY PIC S9(3).
001450 EJECT
001460**********************************************************************
001470*                   JULIAN-DAY WORK AREA (REST CHECK)               *
001480**********************************************************************
001490 01  JD-WORK-AREA.
001500     05 JD-DATE-IN              PIC 9(08).
001510     05 JD-DATE-IN-R REDEFINES JD-DATE-IN.
001520         10 JD-IN-CCYY          PIC 9(04).
001530         10 JD-IN-MM            PIC 9(02).
001540         10 JD-IN-DD            PIC 9(02).
001550     05 JD-A                    PIC S9(5) COMP.
001560     05 JD-Y                    PIC S9(7) COMP.
001570     05 JD-M                    PIC S9(5) COMP.
001580     05 JD-TERM1                PIC S9(9) COMP.
001590     05 JD-TERM2                PIC S9(9) COMP.
001600     05 JD-TERM3                PIC S9(9) COMP.
001610     05 JD-TERM4                PIC S9(9) COMP.
001620     05 JD-TERM5                PIC S9(9) COMP.
001630     05 JD-NUMBER               PIC S9(9) COMP.
001640
001650 01  HR-REST-CALC-WORK.
001660     05 HR-JD-NOW               PIC S9(9) COMP.
001670     05 HR-JD-REST-END          PIC S9(9) COMP.
001680     05 HR-ELAPSED-MIN          PIC S9(9) COMP.
001690     05 HR-HRS-SINCE-REST       PIC S9(3)V99.
001700 EJECT
001710**********************************************************************
001720*                   PER-DRIVER WORK AREA                            *
001730**********************************************************************
001740 01  HR-DRIVER-RESULTS.
001750     05 HR-TODAY-DATE           PIC 9(08).
001760     05 HR-DRIVING-USED         PIC S9(2)V99.
001770     05 HR-DUTY-USED            PIC S9(2)V99.
001780     05 HR-DRIVING-AVAIL        PIC S9(2)V99.
001790     05 HR-DUTY-AVAIL           PIC S9(2)V99.
001800     05 HR-CYCLE-AVAIL          PIC S9(3)V99.
001810     05 HR-BREAK-ACCUM-MIN      PIC S9(5) COMP.
001815     05 HR-BREAK-LIMIT-MIN      PIC S9(5) COMP.
001820     05 HR-BREAK-REQ-SW         PIC X(01).
001830         88 HR-BREAK-IS-REQUIRED    VALUE 'Y'.
001840     05 HR-REST-REQ-SW          PIC X(01).
001850         88 HR-REST-IS-NEEDED       VALUE 'Y'.
001860     05 HR-REST-FOUND-SW        PIC X(01).
001870         88 HR-REST-SEG-FOUND       VALUE 'Y'.
001872     05 HR-WEEK-DRIVING-TOTAL   PIC S9(3)V99.
001874     05 HR-WEEK-DUTY-TOTAL      PIC S9(3)V99.
001876     05 HR-WEEK-DAYS-WORKED     PIC S9(2).
001880     05 FILLER                  PIC X(06).
001890 EJECT
001900**********************************************************************
001910*                      SWITCHES AND COUNTERS                        *
001920**********************************************************************
001930 01  WS-DL-EOF-SW               PIC X(01) VALUE 'N'.
001940     88 WS-DL-AT-EOF                VALUE 'Y'.
001950 01  WS-DS-EOF-SW               PIC X(01) VALUE 'N'.
001960     88 WS-DS-AT-EOF                VALUE 'Y'.
001970 01  WS-FIRST-DRIVER-SW         PIC X(01) VALUE 'Y'.
001980     88 WS-FIRST-DRIVER             VALUE 'Y'.
001990 01  WS-CURR-DRIVER-ID          PIC X(08) VALUE SPACE.
002000
002010 01  WS-FILE-STATUS-GROUP.
002020     05 WS-DAILYLOG-STATUS      PIC X(02) VALUE SPACE.
002030     05 WS-DUTYSEGS-STATUS      PIC X(02) VALUE SPACE.
002040     05 WS-HOSSTAT-STATUS       PIC X(02) VALUE SPACE.
002050     05 WS-VIOLATNS-STATUS      PIC X(02) VALUE SPACE.
002060
002070 01  WS-WORK-COUNTERS.
002080     05 WS-DRIVER-CNTR          PIC S9(7) COMP-3 VALUE 0.
002090     05 WS-HOSSTAT-WRTN-CNTR    PIC S9(7) COMP-3 VALUE 0.
002100     05 WS-VIOLATN-WRTN-CNTR    PIC S9(7) COMP-3 VALUE 0.
002110 EJECT
002120**********************************************************************
002130*                        PROCEDURE DIVISION                        *
002140**********************************************************************
002150 PROCEDURE DIVISION.
002160     PERFORM 0000-MAINLINE
002170         THRU 0000-MAINLINE-EXIT.
002180     GOBACK.
002190
002200 0000-MAINLINE.
002210     PERFORM 1000-INITIALIZATION
002220         THRU 1099-INITIALIZATION-EXIT.
002230     PERFORM 1100-OPEN-FILES
002240         THRU 1199-OPEN-FILES-EXIT.
002250     PERFORM 1200-PRIME-READERS
002260         THRU 1299-PRIME-READERS-EXIT.
002270     PERFORM 2000-PROCESS-ONE-DRIVER
002280         THRU 2099-PROCESS-ONE-DRIVER-EXIT
002290         UNTIL WS-DL-AT-EOF.
002300     PERFORM EOJ9000-CLOSE-FILES
002310         THRU EOJ9999-EXIT.
002320 0000-MAINLINE-EXIT.
002330     EXIT.
002340 EJECT
002350**********************************************************************
002360*                  1000-INITIALIZATION                              *
002370**********************************************************************
002380 1000-INITIALIZATION.
002390     INITIALIZE WS-WORK-COUNTERS
002400     SET WS-FIRST-DRIVER TO TRUE
002410 1099-INITIALIZATION-EXIT.
002420     EXIT.
002430
002440 1100-OPEN-FILES.
002450     OPEN INPUT DAILY-LOG-FILE
002460     IF WS-DAILYLOG-STATUS NOT = '00'
002470         DISPLAY 'ERROR OPENING DAILYLOG: ' WS-DAILYLOG-STATUS
002480         GO TO EOJ9900-ABEND
002490     END-IF
002500     OPEN INPUT DUTY-SEGMENTS-FILE
002510     IF WS-DUTYSEGS-STATUS NOT = '00'
002520         DISPLAY 'ERROR OPENING DUTYSEGS: ' WS-DUTYSEGS-STATUS
002530         GO TO EOJ9900-ABEND
002540     END-IF
002550     OPEN OUTPUT HOS-STATUS-FILE
002560     IF WS-HOSSTAT-STATUS NOT = '00'
002570         DISPLAY 'ERROR OPENING HOSSTAT: ' WS-HOSSTAT-STATUS
002580         GO TO EOJ9900-ABEND
002590     END-IF
002600     OPEN EXTEND VIOLATIONS-FILE
002610     IF WS-VIOLATNS-STATUS NOT = '00'
002620         DISPLAY 'ERROR OPENING VIOLATNS: ' WS-VIOLATNS-STATUS
002630         GO TO EOJ9900-ABEND
002640     END-IF
002650 1199-OPEN-FILES-EXIT.
002660     EXIT.
002670 EJECT
002680 1200-PRIME-READERS.
002690     PERFORM 8100-READ-DAILY-LOG
002700         THRU 8199-READ-DAILY-LOG-EXIT.
002710     PERFORM 8200-READ-DUTY-SEGMENT
002720         THRU 8299-READ-DUTY-SEGMENT-EXIT.
002730 1299-PRIME-READERS-EXIT.
002740     EXIT.
002750 EJECT
002760**********************************************************************
002770*     2000-PROCESS-ONE-DRIVER - GROUP BREAK ON DRIVER ID, LOADING  *
002780*     THE CYCLE TABLE FROM DAILYLOG AND THE SEGMENT TABLE FROM     *
002790*     DUTYSEGS BEFORE COMPUTING THAT DRIVER'S HOS STATUS            *
002800**********************************************************************
002810 2000-PROCESS-ONE-DRIVER.
002820     MOVE DL-DRIVER-ID TO WS-CURR-DRIVER-ID
002830     ADD 1 TO WS-DRIVER-CNTR
002840     MOVE 0 TO HR-CYCLE-COUNT
002850     MOVE 0 TO HR-SEGMENT-COUNT
002860     PERFORM 2100-LOAD-CYCLE-TABLE
002870         THRU 2199-LOAD-CYCLE-TABLE-EXIT
002880         UNTIL WS-DL-AT-EOF
002890            OR DL-DRIVER-ID NOT = WS-CURR-DRIVER-ID
002900     PERFORM 2200-SKIP-ORPHAN-SEGMENTS
002910         THRU 2299-SKIP-ORPHAN-SEGMENTS-EXIT
002920         UNTIL WS-DS-AT-EOF
002930            OR DS-DRIVER-ID NOT LESS THAN WS-CURR-DRIVER-ID
002940     PERFORM 2300-LOAD-SEGMENT-TABLE
002950         THRU 2399-LOAD-SEGMENT-TABLE-EXIT
002960         UNTIL WS-DS-AT-EOF
002970            OR DS-DRIVER-ID NOT = WS-CURR-DRIVER-ID
002980     IF HR-CYCLE-COUNT > 0
002990         PERFORM 3000-PROCESS-DRIVER
003000             THRU 3099-PROCESS-DRIVER-EXIT
003010     END-IF
003020 2099-PROCESS-ONE-DRIVER-EXIT.
003030     EXIT.
003040
003050 2100-LOAD-CYCLE-TABLE.
003060     IF HR-CYCLE-COUNT < FC-MAX-CYCLE-DAYS
003070         SET HR-CYC-IDX TO HR-CYCLE-COUNT
003080         SET HR-CYC-IDX UP BY 1
003090         MOVE DL-LOG-DATE    TO HR-CYC-LOG-DATE (HR-CYC-IDX)
003100         MOVE DL-DRIVING-HRS TO HR-CYC-DRIVING-HRS (HR-CYC-IDX)
003110         MOVE DL-ONDUTY-HRS  TO HR-CYC-ONDUTY-HRS (HR-CYC-IDX)
003120         ADD 1 TO HR-CYCLE-COUNT
003130     END-IF
003140     PERFORM 8100-READ-DAILY-LOG
003150         THRU 8199-READ-DAILY-LOG-EXIT
003160 2199-LOAD-CYCLE-TABLE-EXIT.
003170     EXIT.
003180 EJECT
003190 2200-SKIP-ORPHAN-SEGMENTS.
003200     PERFORM 8200-READ-DUTY-SEGMENT
003210         THRU 8299-READ-DUTY-SEGMENT-EXIT
003220 2299-SKIP-ORPHAN-SEGMENTS-EXIT.
003230     EXIT.
003240
003250 2300-LOAD-SEGMENT-TABLE.
003260     IF HR-SEGMENT-COUNT < 150
003270         SET HR-SEG-IDX TO HR-SEGMENT-COUNT
003280         SET HR-SEG-IDX UP BY 1
003290         MOVE DS-LOG-DATE  TO HR-SEG-LOG-DATE (HR-SEG-IDX)
003300         MOVE DS-START-MIN TO HR-SEG-START-MIN (HR-SEG-IDX)
003310         MOVE DS-END-MIN   TO HR-SEG-END-MIN (HR-SEG-IDX)
003320         MOVE DS-STATUS    TO HR-SEG-STATUS (HR-SEG-IDX)
003330         ADD 1 TO HR-SEGMENT-COUNT
003340     END-IF
003350     PERFORM 8200-READ-DUTY-SEGMENT
003360         THRU 8299-READ-DUTY-SEGMENT-EXIT
003370 2399-LOAD-SEGMENT-TABLE-EXIT.
003380     EXIT.
003390 EJECT
003400**********************************************************************
003410*     3000-PROCESS-DRIVER - RUNS ALL THE HOS CHECKS FOR ONE DRIVER *
003420**********************************************************************
003430 3000-PROCESS-DRIVER.
003440     SET HR-CYC-IDX TO HR-CYCLE-COUNT
003450     MOVE HR-CYC-LOG-DATE (HR-CYC-IDX)    TO HR-TODAY-DATE
003460     MOVE HR-CYC-DRIVING-HRS (HR-CYC-IDX) TO HR-DRIVING-USED
003470     COMPUTE HR-DUTY-USED =
003480         HR-CYC-DRIVING-HRS (HR-CYC-IDX) + HR-CYC-ONDUTY-HRS (HR-CYC-IDX)
003490
003500     PERFORM 4000-CALC-CYCLE-USED
003510         THRU 4099-CALC-CYCLE-USED-EXIT
003512     PERFORM 4050-CALC-WEEK-TOTALS
003514         THRU 4059-CALC-WEEK-TOTALS-EXIT
003520     PERFORM 4100-CALC-BREAK-CHECK
003530         THRU 4199-CALC-BREAK-CHECK-EXIT
003540     PERFORM 4200-CALC-REST-CHECK
003550         THRU 4299-CALC-REST-CHECK-EXIT
003560     PERFORM 4300-CALC-AVAILABLE-TIMES
003570         THRU 4399-CALC-AVAILABLE-TIMES-EXIT
003580     PERFORM 4400-WRITE-VIOLATIONS
003590         THRU 4499-WRITE-VIOLATIONS-EXIT
003600     PERFORM 4500-CALC-CAN-DRIVE
003610         THRU 4599-CALC-CAN-DRIVE-EXIT
003620     PERFORM 4600-CALC-LIMITING-FACTOR
003630         THRU 4699-CALC-LIMITING-FACTOR-EXIT
003640     PERFORM 4700-WRITE-HOS-STATUS
003650         THRU 4799-WRITE-HOS-STATUS-EXIT
003660 3099-PROCESS-DRIVER-EXIT.
003670     EXIT.
003680 EJECT
003690**********************************************************************
003700*     4000-CALC-CYCLE-USED - 8-DAY CYCLE HOURS, VIA FCWKSTAT       *
003705*     FUNCTION C                                                   *
003710**********************************************************************
003720 4000-CALC-CYCLE-USED.
003730     MOVE 'C' TO WK-FUNCTION-CODE
003740     MOVE HR-CYCLE-COUNT TO WK-CYCLE-DAY-COUNT
003750     PERFORM 4010-COPY-ONE-CYCLE-ENTRY
003760         VARYING HR-CYC-IDX FROM 1 BY 1
003770         UNTIL HR-CYC-IDX > HR-CYCLE-COUNT
003780     CALL 'FCWKSTAT' USING WK-PARM-AREA
003790     IF WK-CYCLE-TOTAL-HRS > HOS-MAX-CYCLE-HRS
003800         COMPUTE HR-CYCLE-AVAIL = 0
003810     ELSE
003820         COMPUTE HR-CYCLE-AVAIL ROUNDED =
003830             HOS-MAX-CYCLE-HRS - WK-CYCLE-TOTAL-HRS
003840     END-IF
003850 4099-CALC-CYCLE-USED-EXIT.
003860     EXIT.
003870
003880 4010-COPY-ONE-CYCLE-ENTRY.
003890     SET WK-CYCLE-IDX TO HR-CYC-IDX
003900     MOVE HR-CYC-DRIVING-HRS (HR-CYC-IDX)
003910         TO WK-CYC-DRIVING-HRS (WK-CYCLE-IDX)
003920     MOVE HR-CYC-ONDUTY-HRS (HR-CYC-IDX)
003930         TO WK-CYC-ONDUTY-HRS (WK-CYCLE-IDX)
003940     .
003945 EJECT
003946**********************************************************************
003947*     4050-CALC-WEEK-TOTALS - DRIVER'S WORK-WEEK SUMMARY, VIA FCWKSTAT*
003948*     FUNCTION T.  THE CYCLE TABLE ALREADY HOLDS UP TO 8 DAYS OF     *
003949*     DAILY-LOG HISTORY, OLDEST TO NEWEST - THIS TAKES THE LAST 7    *
003950*     (OR ALL OF THEM IF FEWER THAN 7 CAME THROUGH) FOR THE WEEK.    *
003951**********************************************************************
003952 4050-CALC-WEEK-TOTALS.
003953     MOVE 'T' TO WK-FUNCTION-CODE
003954     COMPUTE HR-WEEK-START-IDX = HR-CYCLE-COUNT - 6
003955     IF HR-WEEK-START-IDX < 1
003956         MOVE 1 TO HR-WEEK-START-IDX
003957     END-IF
003958     COMPUTE WK-WEEK-DAY-COUNT =
003959         HR-CYCLE-COUNT - HR-WEEK-START-IDX + 1
003960     PERFORM 4051-COPY-ONE-WEEK-ENTRY
003961         VARYING HR-CYC-IDX FROM HR-WEEK-START-IDX BY 1
003962         UNTIL HR-CYC-IDX > HR-CYCLE-COUNT
003963     CALL 'FCWKSTAT' USING WK-PARM-AREA
003964     MOVE WK-WEEK-DRIVING-TOTAL TO HR-WEEK-DRIVING-TOTAL
003965     MOVE WK-WEEK-DUTY-TOTAL    TO HR-WEEK-DUTY-TOTAL
003966     MOVE WK-WEEK-DAYS-WORKED   TO HR-WEEK-DAYS-WORKED
003967 4059-CALC-WEEK-TOTALS-EXIT.
003968     EXIT.
003969
003970 4051-COPY-ONE-WEEK-ENTRY.
003971     SET WK-WEEK-IDX TO HR-CYC-IDX
003972     SET WK-WEEK-IDX DOWN BY HR-WEEK-START-IDX
003973     SET WK-WEEK-IDX UP BY 1
003974     MOVE HR-CYC-LOG-DATE (HR-CYC-IDX)
003975         TO WK-WK-LOG-DATE (WK-WEEK-IDX)
003976     MOVE HR-CYC-DRIVING-HRS (HR-CYC-IDX)
003977         TO WK-WK-DRIVING-HRS (WK-WEEK-IDX)
003978     MOVE HR-CYC-ONDUTY-HRS (HR-CYC-IDX)
003979         TO WK-WK-ONDUTY-HRS (WK-WEEK-IDX)
003980     .
003981 EJECT
003982**********************************************************************
003983*     4100-CALC-BREAK-CHECK - WALK TODAY'S SEGMENTS IN             *
003985*     TIME ORDER ACCUMULATING DRIVING MINUTES, RESET ON A          *
003990*     QUALIFYING OFF-DUTY/SLEEPER SEGMENT OF 30 MINUTES OR MORE     *
004000**********************************************************************
004010 4100-CALC-BREAK-CHECK.
004020     MOVE 0 TO HR-BREAK-ACCUM-MIN
004025     COMPUTE HR-BREAK-LIMIT-MIN = HOS-BREAK-AFTER-HRS * 60
004030     MOVE 'N' TO HR-BREAK-REQ-SW
004040     IF HR-SEGMENT-COUNT > 0
004050         PERFORM 4110-WALK-ONE-SEGMENT-FOR-BREAK
004060             VARYING HR-SEG-IDX FROM 1 BY 1
004070             UNTIL HR-SEG-IDX > HR-SEGMENT-COUNT
004080     END-IF
004090     IF HR-BREAK-ACCUM-MIN NOT < HR-BREAK-LIMIT-MIN
004100         SET HR-BREAK-IS-REQUIRED TO TRUE
004110     END-IF
004120 4199-CALC-BREAK-CHECK-EXIT.
004130     EXIT.
004140
004150 4110-WALK-ONE-SEGMENT-FOR-BREAK.
004160     IF HR-SEG-LOG-DATE (HR-SEG-IDX) = HR-TODAY-DATE
004170         EVALUATE HR-SEG-STATUS (HR-SEG-IDX)
004180             WHEN 'DR'
004190                 COMPUTE HR-BREAK-ACCUM-MIN = HR-BREAK-ACCUM-MIN +
004200                     (HR-SEG-END-MIN (HR-SEG-IDX) -
004210                      HR-SEG-START-MIN (HR-SEG-IDX))
004220             WHEN 'OF'
004230             WHEN 'SB'
004240                 IF (HR-SEG-END-MIN (HR-SEG-IDX) -
004250                     HR-SEG-START-MIN (HR-SEG-IDX))
004260                         NOT LESS THAN HOS-BREAK-MIN-MINUTES
004270                     MOVE 0 TO HR-BREAK-ACCUM-MIN
004280                 END-IF
004290             WHEN OTHER
004300                 CONTINUE
004310         END-EVALUATE
004320     END-IF
004330     .
004340 EJECT
004350**********************************************************************
004360*     4200-CALC-REST-CHECK - NEWEST-FIRST SCAN FOR A                *
004370*     QUALIFYING 10-HOUR OFF-DUTY/SLEEPER SEGMENT                   *
004380**********************************************************************
004390 4200-CALC-REST-CHECK.
004400     MOVE 'N' TO HR-REST-FOUND-SW
004410     IF HR-SEGMENT-COUNT > 0
004420         PERFORM 4210-SCAN-ONE-SEGMENT-FOR-REST
004430             VARYING HR-SEG-IDX FROM HR-SEGMENT-COUNT BY -1
004440             UNTIL HR-SEG-IDX < 1
004450                OR HR-REST-SEG-FOUND
004460     END-IF
004470     IF HR-REST-SEG-FOUND
004480         PERFORM 4220-CALC-HOURS-SINCE-REST
004490             THRU 4229-CALC-HOURS-SINCE-REST-EXIT
004500     ELSE
004510         MOVE HOS-REST-DEFAULT-HRS TO HR-HRS-SINCE-REST
004520     END-IF
004530     MOVE 'N' TO HR-REST-REQ-SW
004540     IF HR-HRS-SINCE-REST NOT LESS THAN HOS-REST-SINCE-LIMIT
004550         SET HR-REST-IS-NEEDED TO TRUE
004560     END-IF
004570 4299-CALC-REST-CHECK-EXIT.
004580     EXIT.
004590
004600 4210-SCAN-ONE-SEGMENT-FOR-REST.
004610     IF HR-SEG-STATUS (HR-SEG-IDX) = 'OF' OR 'SB'
004620         IF (HR-SEG-END-MIN (HR-SEG-IDX) -
004630             HR-SEG-START-MIN (HR-SEG-IDX))
004640                 NOT LESS THAN HOS-REST-QUAL-MINUTES
004650             SET HR-REST-SEG-FOUND TO TRUE
004660         END-IF
004670     END-IF
004680     .
004690 EJECT
004700 4220-CALC-HOURS-SINCE-REST.
004710     MOVE HR-TODAY-DATE TO JD-DATE-IN
004720     PERFORM 7000-CALC-JULIAN-DAY
004730         THRU 7099-CALC-JULIAN-DAY-EXIT
004740     MOVE JD-NUMBER TO HR-JD-NOW
004750     MOVE HR-SEG-LOG-DATE (HR-SEG-IDX) TO JD-DATE-IN
004760     PERFORM 7000-CALC-JULIAN-DAY
004770         THRU 7099-CALC-JULIAN-DAY-EXIT
004780     MOVE JD-NUMBER TO HR-JD-REST-END
004790     COMPUTE HR-ELAPSED-MIN =
004800         ((HR-JD-NOW - HR-JD-REST-END) * 1440) +
004810         (HR-SEG-END-MIN (HR-SEGMENT-COUNT) -
004820          HR-SEG-END-MIN (HR-SEG-IDX))
004830     COMPUTE HR-HRS-SINCE-REST ROUNDED = HR-ELAPSED-MIN / 60
004840 4229-CALC-HOURS-SINCE-REST-EXIT.
004850     EXIT.
004860 EJECT
004870**********************************************************************
004880*     4300-CALC-AVAILABLE-TIMES - HOURS REMAINING TODAY             *
004890**********************************************************************
004900 4300-CALC-AVAILABLE-TIMES.
004910     IF HR-DRIVING-USED > HOS-MAX-DRIVING-HRS
004920         MOVE 0 TO HR-DRIVING-AVAIL
004930     ELSE
004940         COMPUTE HR-DRIVING-AVAIL ROUNDED =
004950             HOS-MAX-DRIVING-HRS - HR-DRIVING-USED
004960     END-IF
004970     IF HR-DUTY-USED > HOS-MAX-DUTY-HRS
004980         MOVE 0 TO HR-DUTY-AVAIL
004990     ELSE
005000         COMPUTE HR-DUTY-AVAIL ROUNDED =
005010             HOS-MAX-DUTY-HRS - HR-DUTY-USED
005020     END-IF
005030     IF HR-REST-IS-NEEDED
005040         MOVE 0 TO HR-DRIVING-AVAIL
005050         MOVE 0 TO HR-DUTY-AVAIL
005060     END-IF
005070 4399-CALC-AVAILABLE-TIMES-EXIT.
005080     EXIT.
005090 EJECT
005100**********************************************************************
005110*     4400-WRITE-VIOLATIONS - LOG ANY DAILY/CYCLE LIMIT OVERAGE     *
005120**********************************************************************
005130 4400-WRITE-VIOLATIONS.
005140     IF HR-DRIVING-USED > HOS-MAX-DRIVING-HRS
005150         INITIALIZE VIOLATION-RECORD
005160         MOVE WS-CURR-DRIVER-ID TO VI-DRIVER-ID
005170         MOVE HR-TODAY-DATE     TO VI-LOG-DATE
005180         MOVE 'DRIVING-LIMIT'   TO VI-TYPE
005190         MOVE 'HIGH'            TO VI-SEVERITY
005200         COMPUTE VI-EXCESS-HRS ROUNDED =
005210             HR-DRIVING-USED - HOS-MAX-DRIVING-HRS
005220         MOVE 'DRIVING HOURS EXCEED THE 11-HOUR DAILY LIMIT'
005230             TO VI-DESC
005240         PERFORM 4410-WRITE-ONE-VIOLATION
005250             THRU 4419-WRITE-ONE-VIOLATION-EXIT
005260     END-IF
005270     IF HR-DUTY-USED > HOS-MAX-DUTY-HRS
005280         INITIALIZE VIOLATION-RECORD
005290         MOVE WS-CURR-DRIVER-ID TO VI-DRIVER-ID
005300         MOVE HR-TODAY-DATE     TO VI-LOG-DATE
005310         MOVE 'DUTY-LIMIT'      TO VI-TYPE
005320         MOVE 'HIGH'            TO VI-SEVERITY
005330         COMPUTE VI-EXCESS-HRS ROUNDED =
005340             HR-DUTY-USED - HOS-MAX-DUTY-HRS
005350         MOVE 'DUTY HOURS EXCEED THE 14-HOUR DAILY WINDOW'
005360             TO VI-DESC
005370         PERFORM 4410-WRITE-ONE-VIOLATION
005380             THRU 4419-WRITE-ONE-VIOLATION-EXIT
005390     END-IF
005400     IF WK-CYCLE-TOTAL-HRS > HOS-MAX-CYCLE-HRS
005410         INITIALIZE VIOLATION-RECORD
005420         MOVE WS-CURR-DRIVER-ID TO VI-DRIVER-ID
005430         MOVE HR-TODAY-DATE     TO VI-LOG-DATE
005440         MOVE 'CYCLE-LIMIT'     TO VI-TYPE
005450         MOVE 'CRITICAL'        TO VI-SEVERITY
005460         COMPUTE VI-EXCESS-HRS ROUNDED =
005470             WK-CYCLE-TOTAL-HRS - HOS-MAX-CYCLE-HRS
005480         MOVE 'DUTY HOURS EXCEED THE 70-HOUR/8-DAY CYCLE LIMIT'
005490             TO VI-DESC
005500         PERFORM 4410-WRITE-ONE-VIOLATION
005510             THRU 4419-WRITE-ONE-VIOLATION-EXIT
005520     END-IF
005530 4499-WRITE-VIOLATIONS-EXIT.
005540     EXIT.
005550
005560 4410-WRITE-ONE-VIOLATION.
005570     WRITE VIOLATIONS-REC FROM VIOLATION-RECORD
005580     IF WS-VIOLATNS-STATUS NOT = '00'
005590         DISPLAY 'ERROR WRITING VIOLATNS: ' WS-VIOLATNS-STATUS
005600         GO TO EOJ9900-ABEND
005610     END-IF
005620     ADD 1 TO WS-VIOLATN-WRTN-CNTR
005630 4419-WRITE-ONE-VIOLATION-EXIT.
005640     EXIT.
005650 EJECT
005660**********************************************************************
005670*     4500-CALC-CAN-DRIVE - FIRST FAILING CHECK WINS                *
005680**********************************************************************
005690 4500-CALC-CAN-DRIVE.
005700     MOVE SPACE TO HS-DENY-REASON
005710     EVALUATE TRUE
005720         WHEN HR-DRIVING-AVAIL <= 0
005730             MOVE 'DAILY DRIVING LIMIT REACHED (11H)' TO HS-DENY-REASON
005740         WHEN HR-DUTY-AVAIL <= 0
005750             MOVE 'DAILY DUTY LIMIT REACHED (14H)' TO HS-DENY-REASON
005760         WHEN HR-CYCLE-AVAIL <= 0
005770             MOVE 'CYCLE LIMIT REACHED (70H/8D)' TO HS-DENY-REASON
005780         WHEN HR-BREAK-IS-REQUIRED
005790             MOVE '30-MINUTE BREAK REQUIRED AFTER 8H DRIVING'
005800                 TO HS-DENY-REASON
005810         WHEN HR-REST-IS-NEEDED
005820             MOVE '10-HOUR REST REQUIRED' TO HS-DENY-REASON
005830         WHEN OTHER
005840             CONTINUE
005850     END-EVALUATE
005860     IF HS-DENY-REASON = SPACE
005870         SET HS-AUTHORIZED-TO-DRIVE TO TRUE
005880     ELSE
005890         MOVE 'N' TO HS-CAN-DRIVE
005900     END-IF
005910 4599-CALC-CAN-DRIVE-EXIT.
005920     EXIT.
005930 EJECT
005940**********************************************************************
005950*     4600-CALC-LIMITING-FACTOR - WHICH CLOCK STOPPED THE DRIVER    *
005960**********************************************************************
005970 4600-CALC-LIMITING-FACTOR.
005980     IF HR-DRIVING-AVAIL NOT > HR-DUTY-AVAIL
005990         AND HR-DRIVING-AVAIL NOT > HR-CYCLE-AVAIL
006000             SET HS-LIMIT-IS-DAILY-DRIVING TO TRUE
006010     ELSE
006020         IF HR-DUTY-AVAIL NOT > HR-CYCLE-AVAIL
006030             SET HS-LIMIT-IS-DUTY-WINDOW TO TRUE
006040         ELSE
006050             SET HS-LIMIT-IS-CYCLE-LIMIT TO TRUE
006060         END-IF
006070     END-IF
006080 4699-CALC-LIMITING-FACTOR-EXIT.
006090     EXIT.
006100 EJECT
006110**********************************************************************
006120*     4700-WRITE-HOS-STATUS-RECORD                                  *
006130**********************************************************************
006140 4700-WRITE-HOS-STATUS.
006150     MOVE WS-CURR-DRIVER-ID TO HS-DRIVER-ID
006160     MOVE HR-DRIVING-USED   TO HS-DRIVING-USED
006170     MOVE HR-DUTY-USED      TO HS-DUTY-USED
006180     MOVE HR-DRIVING-AVAIL  TO HS-DRIVING-AVAIL
006190     MOVE HR-DUTY-AVAIL     TO HS-DUTY-AVAIL
006200     MOVE WK-CYCLE-TOTAL-HRS TO HS-CYCLE-USED
006210     MOVE HR-CYCLE-AVAIL    TO HS-CYCLE-AVAIL
006220     MOVE HR-BREAK-REQ-SW   TO HS-BREAK-REQ
006230     MOVE HR-REST-REQ-SW    TO HS-REST-REQ
006232     MOVE HR-WEEK-DRIVING-TOTAL TO HS-WEEK-DRIVING-TOTAL
006234     MOVE HR-WEEK-DUTY-TOTAL    TO HS-WEEK-DUTY-TOTAL
006236     MOVE HR-WEEK-DAYS-WORKED   TO HS-WEEK-DAYS-WORKED
006240     WRITE HOS-STATUS-REC FROM HOS-STATUS-RECORD
006250     IF WS-HOSSTAT-STATUS NOT = '00'
006260         DISPLAY 'ERROR WRITING HOSSTAT: ' WS-HOSSTAT-STATUS
006270         GO TO EOJ9900-ABEND
006280     END-IF
006290     ADD 1 TO WS-HOSSTAT-WRTN-CNTR
006300 4799-WRITE-HOS-STATUS-EXIT.
006310     EXIT.
006320 EJECT
006330**********************************************************************
006340*     7000-CALC-JULIAN-DAY - CONVERTS JD-DATE-IN (CCYYMMDD) TO A    *
006350*     JULIAN DAY NUMBER (JD-NUMBER) FOR THE REST-CHECK DAY-SPAN     *
006360*     MATH - STANDARD CALENDAR ALGORITHM, ALL TERMS HAND-TRUNCATED  *
006370*     BECAUSE FLEET COMPLIANCE SYSTEMS GROUP HAS NO SHARED DATE-   *
006380*     CONVERSION UTILITY FOR TRUCKING DATA - SEE 1996-09-03 ENTRY  *
006390**********************************************************************
006400 7000-CALC-JULIAN-DAY.
006410     COMPUTE JD-A = (14 - JD-IN-MM) / 12
006420     COMPUTE JD-Y = JD-IN-CCYY + 4800 - JD-A
006430     COMPUTE JD-M = JD-IN-MM + (12 * JD-A) - 3
006440     COMPUTE JD-TERM1 = ((153 * JD-M) + 2) / 5
006450     COMPUTE JD-TERM2 = 365 * JD-Y
006460     COMPUTE JD-TERM3 = JD-Y / 4
006470     COMPUTE JD-TERM4 = JD-Y / 100
006480     COMPUTE JD-TERM5 = JD-Y / 400
006490     COMPUTE JD-NUMBER = JD-IN-DD + JD-TERM1 + JD-TERM2 +
006500         JD-TERM3 - JD-TERM4 + JD-TERM5 - 32045
006510 7099-CALC-JULIAN-DAY-EXIT.
006520     EXIT.
006530 EJECT
006540**********************************************************************
006550*                  8100-READ-DAILY-LOG                              *
006560**********************************************************************
006570 8100-READ-DAILY-LOG.
006580     READ DAILY-LOG-FILE INTO DAILY-LOG-RECORD
006590         AT END
006600             SET WS-DL-AT-EOF TO TRUE
006610     END-READ
006620 8199-READ-DAILY-LOG-EXIT.
006630     EXIT.
006640
006650 8200-READ-DUTY-SEGMENT.
006660     READ DUTY-SEGMENTS-FILE INTO DUTY-SEGMENT-RECORD
006670         AT END
006680             SET WS-DS-AT-EOF TO TRUE
006690     END-READ
006700 8299-READ-DUTY-SEGMENT-EXIT.
006710     EXIT.
006720 EJECT
006730**********************************************************************
006740*                  EOJ9000-CLOSE-FILES                              *
006750**********************************************************************
006760 EOJ9000-CLOSE-FILES.
006770     CLOSE DAILY-LOG-FILE DUTY-SEGMENTS-FILE
006780           HOS-STATUS-FILE VIOLATIONS-FILE
006790     DISPLAY 'FCHOSRUL PROCESSING COMPLETE'
006800     DISPLAY 'DRIVERS PROCESSED:    ' WS-DRIVER-CNTR
006810     DISPLAY 'HOS STATUS WRITTEN:   ' WS-HOSSTAT-WRTN-CNTR
006820     DISPLAY 'VIOLATIONS WRITTEN:   ' WS-VIOLATN-WRTN-CNTR
006830     GO TO EOJ9999-EXIT.
006840 EOJ9900-ABEND.
006850     DISPLAY 'PROGRAM ABENDING - FCHOSRUL'
006860     MOVE 16 TO RETURN-CODE
006870     STOP RUN.
006880 EOJ9999-EXIT.
006890     EXIT.
