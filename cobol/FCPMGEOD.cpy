000100**********************************************************************
000200*           CALL PARAMETER AREA FOR FCGEODST                       *
000300*           COPYBOOK FCPMGEOD - SHARED BY FCGEODST AND ITS CALLER  *
000400*           (FCTRPLCM) SO THE LINKAGE NEVER DRIFTS                  *
000500**********************************************************************
000600*G.00.01|1995-05-20| RRH | ADDED FUNCTION R (ROUTE DURATION)        *
000700*G.00.00|1994-02-11| LMT | COPYBOOK NEWLY ESTABLISHED                *
000800**********************************************************************
000900 01  FG-PARM-AREA.
001000     05 FG-FUNCTION-CODE        PIC X(01).
001100         88 FG-FN-HAVERSINE        VALUE 'H'.
001200         88 FG-FN-ROUTE-DURATION   VALUE 'R'.
001300         88 FG-FN-REMAINING-DIST   VALUE 'D'.
001400     05 FG-LAT-1                PIC S9(3)V9(6).
001500     05 FG-LNG-1                PIC S9(3)V9(6).
001600     05 FG-LAT-2                PIC S9(3)V9(6).
001700     05 FG-LNG-2                PIC S9(3)V9(6).
001800     05 FG-EST-DIST-KM          PIC S9(6)V99.
001900     05 FG-DISTANCE-KM          PIC S9(6)V99.
002000     05 FG-DURATION-MIN         PIC 9(05).
002100     05 FG-RETURN-CODE          PIC X(01).
002200         88 FG-RC-OK                VALUE '0'.
002300         88 FG-RC-BAD-FUNCTION      VALUE 'E'.
002400     05 FILLER                  PIC X(04).
