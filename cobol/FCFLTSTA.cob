000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FCFLTSTA.
000300 AUTHOR. J Q PARKER.
000400 INSTALLATION. FLEET COMPLIANCE SYSTEMS GROUP.
000500 DATE-WRITTEN. 09/2012.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL FLEET OPERATIONS USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  FCFLTSTA READS THE VEHICLE MASTER, SORTED BY COMPANY, AND ON    *
001200*  THE COMPANY CONTROL BREAK WRITES A SUBTOTAL LINE SHOWING THAT   *
001300*  COMPANY'S FLEET COUNT AND HOW MANY OF ITS VEHICLES ARE ACTIVE,  *
001400*  AVAILABLE AND IN-USE.  ONCE THE VEHICLE FILE IS EXHAUSTED IT    *
001500*  READS THE TRIP FILE STRAIGHT THROUGH (NO SORT NEEDED - EVERY    *
001600*  TRIP IS COUNTED, NOT BROKEN OUT BY COMPANY) AND CLOSES THE      *
001700*  REPORT WITH A FLEET-WIDE GRAND-TOTAL SECTION - VEHICLE STATUS,  *
001800*  VEHICLE TYPE, ASSIGNED/UNASSIGNED, GPS-TRACKED, AND TRIP        *
001900*  STATUS COUNTS.  THIS IS A READ-ONLY REPORTING PASS - NOTHING    *
002000*  IT READS IS EVER REWRITTEN.                                     *
002100*                                                                  *
002200*J    JCL..                                                        *
002300*                                                                  *
002400* //FCFLTSTA EXEC PGM=FCFLTSTA                                     *
002500* //SYSOUT   DD SYSOUT=*                                           *
002600* //VEHCLIN  DD DSN=FC.FLEET.VEHICLES.BYCOMPANY,DISP=SHR           *
002700* //TRIPSIN  DD DSN=FC.FLEET.TRIPS,DISP=SHR                        *
002800* //STATSRPT DD SYSOUT=*,                                         *
002900* //            DCB=(RECFM=FBA,LRECL=132,BLKSIZE=0)                *
003000* //SYSIPT   DD DUMMY                                              *
003100*                                                                  *
003200*P    ENTRY PARAMETERS..                                           *
003300*     NONE.                                                        *
003400*                                                                  *
003500*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003600*     I/O ERROR ON ANY FILE - SEE 9900-ABEND                       *
003700*                                                                  *
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003900*     NONE                                                         *
004000*                                                                  *
004100*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004200*     NONE - PURE ACCUMULATION, NO HOS-CONSTANTS NEEDED.           *
004300*                                                                  *
004400**********************************************************************
004500*----------------------------------------------------------------*
004600* CHANGE LOG                                                      *
004700*----------------------------------------------------------------*
004800*G.00.01|2014-03-11| RRH | TKT#FC-2296 GPS-TRACKED COUNT WAS ONLY *
004900*G.00.01|2014-03-11| RRH | TESTING LATITUDE - NOW LAT AND LNG     *
005000*G.00.00|2012-09-17| JQP | PROGRAM NEWLY ESTABLISHED (TKT FC-2212)*
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT VEHICLES-IN-FILE ASSIGN TO VEHCLIN
005900         FILE STATUS IS WS-VI-FILE-STATUS.
006000     SELECT TRIPS-IN-FILE    ASSIGN TO TRIPSIN
006100         FILE STATUS IS WS-TI-FILE-STATUS.
006200     SELECT STATS-REPORT-FILE ASSIGN TO STATSRPT
006300         FILE STATUS IS WS-SR-FILE-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  VEHICLES-IN-FILE
006700     RECORDING MODE IS F
006800     BLOCK CONTAINS 0 RECORDS.
006900 01  VEHICLES-IN-REC            PIC X(162).
007000
007100 FD  TRIPS-IN-FILE
007200     RECORDING MODE IS F
007300     BLOCK CONTAINS 0 RECORDS.
007400 01  TRIPS-IN-REC               PIC X(100).
007500
007600 FD  STATS-REPORT-FILE
007700     RECORDING MODE IS F
007800     BLOCK CONTAINS 0 RECORDS.
007900 01  STATS-REPORT-REC           PIC X(132).
008000 EJECT
008100 WORKING-STORAGE SECTION.
008200 01  FILLER PIC X(32)
008300     VALUE 'FCFLTSTA WORKING STORAGE BEGINS'.
008400**********************************************************************
008500*                      RECORD WORK AREAS                            *
008600**********************************************************************
008700 COPY FCRVEHIC.
008800 COPY FCRTRIP.
008900 EJECT
009000**********************************************************************
009100*     WS-STATS-LINE - GENERIC FOUR-COLUMN PRINT LINE.  EVERY LINE   *
009200*     THIS REPORT WRITES - COMPANY SUBTOTAL OR GRAND-TOTAL SECTION -*
009300*     IS A LABEL PLUS UP TO FOUR LABELED COUNTS, SO ONE LAYOUT      *
009400*     COVERS ALL OF THEM.  UNUSED COLUMNS ARE LEFT BLANK.           *
009500**********************************************************************
009600 01  WS-STATS-LINE.
009700     05 WS-SL-LABEL             PIC X(28).
009800     05 FILLER                  PIC X(02) VALUE SPACE.
009900     05 WS-SL-TAG-1             PIC X(11).
010000     05 WS-SL-VALUE-1           PIC ZZZ,ZZ9.
010100     05 FILLER                  PIC X(02) VALUE SPACE.
010200     05 WS-SL-TAG-2             PIC X(11).
010300     05 WS-SL-VALUE-2           PIC ZZZ,ZZ9.
010400     05 FILLER                  PIC X(02) VALUE SPACE.
010500     05 WS-SL-TAG-3             PIC X(11).
010600     05 WS-SL-VALUE-3           PIC ZZZ,ZZ9.
010700     05 FILLER                  PIC X(02) VALUE SPACE.
010800     05 WS-SL-TAG-4             PIC X(11).
010900     05 WS-SL-VALUE-4           PIC ZZZ,ZZ9.
011000     05 FILLER                  PIC X(24).
011100 EJECT
011200**********************************************************************
011300*                  COMPANY-BREAK CONTROL AREA                       *
011400*     FOLLOWS THE SAME WS-PREV-KEY/CHECK-BREAK/SAVE-PREV SHAPE AS   *
011500*     FCDLYTOT'S DRIVER/DATE BREAK - HERE THE KEY IS JUST COMPANY.  *
011600**********************************************************************
011700 01  WS-PREV-COMPANY-KEY.
011800     05 WS-PREV-COMPANY         PIC X(20) VALUE SPACE.
011900     05 FILLER                  PIC X(04).
012000 01  WS-PREV-COMPANY-COMBINED REDEFINES WS-PREV-COMPANY-KEY
012100                          PIC X(24).
012200
012300 01  WS-FIRST-VEHICLE-SW        PIC X(01) VALUE 'Y'.
012400     88 WS-FIRST-VEHICLE            VALUE 'Y'.
012500 EJECT
012600**********************************************************************
012700*                  PER-COMPANY SUBTOTAL COUNTERS                    *
012800**********************************************************************
012900 01  WS-COMPANY-COUNTERS.
013000     05 WS-CO-TOTAL-CNT         PIC S9(7) COMP-3 VALUE 0.
013100     05 WS-CO-ACTIVE-CNT        PIC S9(7) COMP-3 VALUE 0.
013200     05 WS-CO-AVAILABLE-CNT     PIC S9(7) COMP-3 VALUE 0.
013300     05 WS-CO-INUSE-CNT         PIC S9(7) COMP-3 VALUE 0.
013310 01  FILLER REDEFINES WS-COMPANY-COUNTERS.
013320     05 WS-CO-COUNTERS-DISPLAY  OCCURS 4 TIMES
013330                                PIC S9(7).
013400 EJECT
013500**********************************************************************
013600*                    FLEET-WIDE GRAND-TOTAL COUNTERS                *
013700**********************************************************************
013800 01  WS-VEHICLE-GRAND-TOTALS.
013900     05 WS-GT-VEH-TOTAL         PIC S9(7) COMP-3 VALUE 0.
014000     05 WS-GT-VEH-ACTIVE        PIC S9(7) COMP-3 VALUE 0.
014100     05 WS-GT-VEH-AVAILABLE     PIC S9(7) COMP-3 VALUE 0.
014200     05 WS-GT-VEH-INUSE         PIC S9(7) COMP-3 VALUE 0.
014300     05 WS-GT-VEH-MAINT         PIC S9(7) COMP-3 VALUE 0.
014400     05 WS-GT-VEH-OUTOFSVC      PIC S9(7) COMP-3 VALUE 0.
014500     05 WS-GT-VEH-TRACTOR       PIC S9(7) COMP-3 VALUE 0.
014600     05 WS-GT-VEH-STRAIGHT      PIC S9(7) COMP-3 VALUE 0.
014700     05 WS-GT-VEH-VAN           PIC S9(7) COMP-3 VALUE 0.
014800     05 WS-GT-VEH-ASSIGNED      PIC S9(7) COMP-3 VALUE 0.
014900     05 WS-GT-VEH-UNASSIGNED    PIC S9(7) COMP-3 VALUE 0.
015000     05 WS-GT-VEH-GPS-TRACKED   PIC S9(7) COMP-3 VALUE 0.
015100 01  FILLER REDEFINES WS-VEHICLE-GRAND-TOTALS.
015200     05 WS-GT-VEH-DISPLAY-TBL   OCCURS 12 TIMES
015300                                PIC S9(7).
015400
015500 01  WS-TRIP-GRAND-TOTALS.
015600     05 WS-GT-TRP-TOTAL         PIC S9(7) COMP-3 VALUE 0.
015700     05 WS-GT-TRP-PLANNED       PIC S9(7) COMP-3 VALUE 0.
015800     05 WS-GT-TRP-INPROGRESS    PIC S9(7) COMP-3 VALUE 0.
015900     05 WS-GT-TRP-COMPLETED     PIC S9(7) COMP-3 VALUE 0.
016000     05 WS-GT-TRP-CANCELLED     PIC S9(7) COMP-3 VALUE 0.
016100 EJECT
016200**********************************************************************
016300*                      SWITCHES AND COUNTERS                        *
016400**********************************************************************
016500 01  WS-VEHICLE-EOF-SW          PIC X(01) VALUE 'N'.
016600     88 WS-VEHICLE-EOF              VALUE 'Y'.
016700 01  WS-TRIP-EOF-SW             PIC X(01) VALUE 'N'.
016800     88 WS-TRIP-EOF                 VALUE 'Y'.
016900
017000 01  WS-FILE-STATUS-GROUP.
017100     05 WS-VI-FILE-STATUS       PIC X(02) VALUE SPACE.
017200     05 WS-TI-FILE-STATUS       PIC X(02) VALUE SPACE.
017300     05 WS-SR-FILE-STATUS       PIC X(02) VALUE SPACE.
017400
017500 01  WS-WORK-COUNTERS.
017600     05 WS-VEH-READ-CNTR        PIC S9(7) COMP-3 VALUE 0.
017700     05 WS-TRP-READ-CNTR        PIC S9(7) COMP-3 VALUE 0.
017800     05 WS-RPT-LINES-CNTR       PIC S9(7) COMP-3 VALUE 0.
017900 EJECT
018000**********************************************************************
018100*                        PROCEDURE DIVISION                        *
018200**********************************************************************
018300 PROCEDURE DIVISION.
018400     PERFORM 0000-MAINLINE THRU 0000-MAINLINE-EXIT
018500     GOBACK
018600     .
018700
018800 0000-MAINLINE.
018900     PERFORM 1000-INITIALIZATION THRU 1000-INITIALIZATION-EXIT
019000     PERFORM 2000-PROCESS-ONE-VEHICLE THRU 2000-PROCESS-ONE-VEHICLE-EXIT
019100         UNTIL WS-VEHICLE-EOF
019200     IF NOT WS-FIRST-VEHICLE
019300         PERFORM 2900-WRITE-COMPANY-SUBTOTAL
019310             THRU 2900-WRITE-COMPANY-SUBTOTAL-EXIT
019400     END-IF
019500     PERFORM 3000-PROCESS-ONE-TRIP THRU 3000-PROCESS-ONE-TRIP-EXIT
019600         UNTIL WS-TRIP-EOF
019700     PERFORM 3900-WRITE-GRAND-TOTALS THRU 3900-WRITE-GRAND-TOTALS-EXIT
019800     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT
019900     .
019910 0000-MAINLINE-EXIT.
019920     EXIT.
020000 EJECT
020100**********************************************************************
020200*                  1000-INITIALIZATION                              *
020300**********************************************************************
020400 1000-INITIALIZATION.
020500     INITIALIZE WS-WORK-COUNTERS
020600     INITIALIZE WS-VEHICLE-GRAND-TOTALS
020700     INITIALIZE WS-TRIP-GRAND-TOTALS
020800     SET WS-FIRST-VEHICLE TO TRUE
020900     PERFORM 1100-OPEN-FILES THRU 1100-OPEN-FILES-EXIT
021000     PERFORM 8100-READ-VEHICLE THRU 8100-READ-VEHICLE-EXIT
021100     .
021110 1000-INITIALIZATION-EXIT.
021120     EXIT.
021200
021300 1100-OPEN-FILES.
021400     OPEN INPUT  VEHICLES-IN-FILE
021500     IF WS-VI-FILE-STATUS NOT = '00'
021600         DISPLAY 'ERROR OPENING VEHCLIN: ' WS-VI-FILE-STATUS
021700         GO TO EOJ9900-ABEND
021800     END-IF
021900     OPEN INPUT  TRIPS-IN-FILE
022000     IF WS-TI-FILE-STATUS NOT = '00'
022100         DISPLAY 'ERROR OPENING TRIPSIN: ' WS-TI-FILE-STATUS
022200         GO TO EOJ9900-ABEND
022300     END-IF
022400     OPEN OUTPUT STATS-REPORT-FILE
022500     IF WS-SR-FILE-STATUS NOT = '00'
022600         DISPLAY 'ERROR OPENING STATSRPT: ' WS-SR-FILE-STATUS
022700         GO TO EOJ9900-ABEND
022800     END-IF
022810     .
022820 1100-OPEN-FILES-EXIT.
022830     EXIT.
023000 EJECT
023100**********************************************************************
023200*                2000-PROCESS-ONE-VEHICLE                           *
023300**********************************************************************
023400 2000-PROCESS-ONE-VEHICLE.
023500     PERFORM 2100-CHECK-COMPANY-BREAK THRU 2100-CHECK-COMPANY-BREAK-EXIT
023600     PERFORM 2200-ACCUM-VEHICLE-COUNTS
023610         THRU 2200-ACCUM-VEHICLE-COUNTS-EXIT
023700     MOVE VH-COMPANY TO WS-PREV-COMPANY
023800     PERFORM 8100-READ-VEHICLE THRU 8100-READ-VEHICLE-EXIT
023900     .
023910 2000-PROCESS-ONE-VEHICLE-EXIT.
023920     EXIT.
024000 EJECT
024100**********************************************************************
024200*     2100-CHECK-COMPANY-BREAK - COMPANY CHANGE ENDS THE PRIOR       *
024300*     COMPANY'S SUBTOTAL AND STARTS A FRESH ONE                      *
024400**********************************************************************
024500 2100-CHECK-COMPANY-BREAK.
024600     IF WS-FIRST-VEHICLE
024700         SET WS-FIRST-VEHICLE TO FALSE
024800     ELSE
024900         IF VH-COMPANY NOT = WS-PREV-COMPANY
025000             PERFORM 2900-WRITE-COMPANY-SUBTOTAL
025010                 THRU 2900-WRITE-COMPANY-SUBTOTAL-EXIT
025100         END-IF
025200     END-IF
025300     .
025310 2100-CHECK-COMPANY-BREAK-EXIT.
025320     EXIT.
025800 EJECT
025900**********************************************************************
026000*     2200-ACCUM-VEHICLE-COUNTS - ROLL THIS VEHICLE INTO BOTH THE   *
026100*     CURRENT-COMPANY SUBTOTAL AND THE FLEET-WIDE GRAND TOTAL        *
026200**********************************************************************
026300 2200-ACCUM-VEHICLE-COUNTS.
026700     ADD 1 TO WS-CO-TOTAL-CNT
026800     ADD 1 TO WS-GT-VEH-TOTAL
026900     IF VH-IS-ACTIVE
027000         ADD 1 TO WS-CO-ACTIVE-CNT
027100         ADD 1 TO WS-GT-VEH-ACTIVE
027200     END-IF
027300     EVALUATE TRUE
027400         WHEN VH-OPSTATUS-AVAILABLE
027500             ADD 1 TO WS-CO-AVAILABLE-CNT
027600             ADD 1 TO WS-GT-VEH-AVAILABLE
027700         WHEN VH-OPSTATUS-IN-USE
027800             ADD 1 TO WS-CO-INUSE-CNT
027900             ADD 1 TO WS-GT-VEH-INUSE
028000         WHEN VH-OPSTATUS-MAINT
028100             ADD 1 TO WS-GT-VEH-MAINT
028200         WHEN VH-OPSTATUS-OUT-OF-SVC
028300             ADD 1 TO WS-GT-VEH-OUTOFSVC
028400     END-EVALUATE
028500     EVALUATE TRUE
028600         WHEN VH-TYPE-TRACTOR
028700             ADD 1 TO WS-GT-VEH-TRACTOR
028800         WHEN VH-TYPE-STRAIGHT-TRUCK
028900             ADD 1 TO WS-GT-VEH-STRAIGHT
029000         WHEN VH-TYPE-VAN
029100             ADD 1 TO WS-GT-VEH-VAN
029200     END-EVALUATE
029300     IF VH-DRIVER-ID = SPACE
029400         ADD 1 TO WS-GT-VEH-UNASSIGNED
029500     ELSE
029600         ADD 1 TO WS-GT-VEH-ASSIGNED
029700     END-IF
029800     IF VH-CUR-LAT NOT = ZERO
029900         OR VH-CUR-LNG NOT = ZERO
030000         ADD 1 TO WS-GT-VEH-GPS-TRACKED
030100     END-IF
030200     ADD 1 TO WS-VEH-READ-CNTR
030300     .
030310 2200-ACCUM-VEHICLE-COUNTS-EXIT.
030320     EXIT.
030600 EJECT
030700**********************************************************************
030800*     2900-WRITE-COMPANY-SUBTOTAL - ONE LINE PER COMPANY, THEN      *
030900*     CLEAR THE COMPANY COUNTERS FOR THE COMPANY JUST STARTING      *
031000**********************************************************************
031100 2900-WRITE-COMPANY-SUBTOTAL.
031200     MOVE SPACE TO WS-STATS-LINE
031300     STRING 'COMPANY ' WS-PREV-COMPANY DELIMITED BY SIZE
031400         INTO WS-SL-LABEL
031500     MOVE 'TOTAL'      TO WS-SL-TAG-1
031600     MOVE WS-CO-TOTAL-CNT     TO WS-SL-VALUE-1
031700     MOVE 'ACTIVE'     TO WS-SL-TAG-2
031800     MOVE WS-CO-ACTIVE-CNT    TO WS-SL-VALUE-2
031900     MOVE 'AVAILABLE'  TO WS-SL-TAG-3
032000     MOVE WS-CO-AVAILABLE-CNT TO WS-SL-VALUE-3
032100     MOVE 'IN-USE'     TO WS-SL-TAG-4
032200     MOVE WS-CO-INUSE-CNT     TO WS-SL-VALUE-4
032300     PERFORM 8300-WRITE-REPORT-LINE THRU 8300-WRITE-REPORT-LINE-EXIT
032400     INITIALIZE WS-COMPANY-COUNTERS
032500     .
032510 2900-WRITE-COMPANY-SUBTOTAL-EXIT.
032520     EXIT.
032600 EJECT
032700**********************************************************************
032800*                3000-PROCESS-ONE-TRIP                               *
032900**********************************************************************
033000 3000-PROCESS-ONE-TRIP.
033100     PERFORM 8200-READ-TRIP THRU 8200-READ-TRIP-EXIT
033200     IF NOT WS-TRIP-EOF
033300         PERFORM 3100-ACCUM-TRIP-COUNTS THRU 3100-ACCUM-TRIP-COUNTS-EXIT
033400     END-IF
033500     .
033510 3000-PROCESS-ONE-TRIP-EXIT.
033520     EXIT.
033600
033700 3100-ACCUM-TRIP-COUNTS.
033800     ADD 1 TO WS-GT-TRP-TOTAL
033900     ADD 1 TO WS-TRP-READ-CNTR
034000     EVALUATE TRUE
034100         WHEN TR-STATUS-PLANNED
034200             ADD 1 TO WS-GT-TRP-PLANNED
034300         WHEN TR-STATUS-IN-PROGRESS
034400             ADD 1 TO WS-GT-TRP-INPROGRESS
034500         WHEN TR-STATUS-COMPLETED
034600             ADD 1 TO WS-GT-TRP-COMPLETED
034700         WHEN TR-STATUS-CANCELLED
034800             ADD 1 TO WS-GT-TRP-CANCELLED
034900     END-EVALUATE
035000     .
035010 3100-ACCUM-TRIP-COUNTS-EXIT.
035020     EXIT.
035100 EJECT
035200**********************************************************************
035300*     3900-WRITE-GRAND-TOTALS - FLEET-WIDE SECTION, ONE LINE PER    *
035400*     GROUP OF RELATED COUNTS                                       *
035500**********************************************************************
035600 3900-WRITE-GRAND-TOTALS.
035700     MOVE SPACE TO WS-STATS-LINE
035800     MOVE 'VEHICLE STATUS TOTALS' TO WS-SL-LABEL
035900     MOVE 'TOTAL'      TO WS-SL-TAG-1
036000     MOVE WS-GT-VEH-TOTAL     TO WS-SL-VALUE-1
036100     MOVE 'ACTIVE'     TO WS-SL-TAG-2
036200     MOVE WS-GT-VEH-ACTIVE    TO WS-SL-VALUE-2
036300     MOVE 'AVAILABLE'  TO WS-SL-TAG-3
036400     MOVE WS-GT-VEH-AVAILABLE TO WS-SL-VALUE-3
036500     MOVE 'IN-USE'     TO WS-SL-TAG-4
036600     MOVE WS-GT-VEH-INUSE     TO WS-SL-VALUE-4
036700     PERFORM 8300-WRITE-REPORT-LINE THRU 8300-WRITE-REPORT-LINE-EXIT
036800
036900     MOVE SPACE TO WS-STATS-LINE
037000     MOVE 'VEHICLE STATUS (CONT)' TO WS-SL-LABEL
037100     MOVE 'MAINT'      TO WS-SL-TAG-1
037200     MOVE WS-GT-VEH-MAINT     TO WS-SL-VALUE-1
037300     MOVE 'OUT-OF-SVC' TO WS-SL-TAG-2
037400     MOVE WS-GT-VEH-OUTOFSVC  TO WS-SL-VALUE-2
037500     PERFORM 8300-WRITE-REPORT-LINE THRU 8300-WRITE-REPORT-LINE-EXIT
037600
037700     MOVE SPACE TO WS-STATS-LINE
037800     MOVE 'VEHICLE TYPE TOTALS' TO WS-SL-LABEL
037900     MOVE 'TRACTOR'    TO WS-SL-TAG-1
038000     MOVE WS-GT-VEH-TRACTOR   TO WS-SL-VALUE-1
038100     MOVE 'STRAIGHT'   TO WS-SL-TAG-2
038200     MOVE WS-GT-VEH-STRAIGHT  TO WS-SL-VALUE-2
038300     MOVE 'VAN'        TO WS-SL-TAG-3
038400     MOVE WS-GT-VEH-VAN       TO WS-SL-VALUE-3
038500     PERFORM 8300-WRITE-REPORT-LINE THRU 8300-WRITE-REPORT-LINE-EXIT
038600
038700     MOVE SPACE TO WS-STATS-LINE
038800     MOVE 'ASSIGNMENT/GPS TOTALS' TO WS-SL-LABEL
038900     MOVE 'ASSIGNED'   TO WS-SL-TAG-1
039000     MOVE WS-GT-VEH-ASSIGNED  TO WS-SL-VALUE-1
039100     MOVE 'UNASSIGNED' TO WS-SL-TAG-2
039200     MOVE WS-GT-VEH-UNASSIGNED TO WS-SL-VALUE-2
039300     MOVE 'GPS-TRKD'   TO WS-SL-TAG-3
039400     MOVE WS-GT-VEH-GPS-TRACKED TO WS-SL-VALUE-3
039500     PERFORM 8300-WRITE-REPORT-LINE THRU 8300-WRITE-REPORT-LINE-EXIT
039600
039700     MOVE SPACE TO WS-STATS-LINE
039800     MOVE 'TRIP STATUS TOTALS' TO WS-SL-LABEL
039900     MOVE 'TOTAL'      TO WS-SL-TAG-1
040000     MOVE WS-GT-TRP-TOTAL     TO WS-SL-VALUE-1
040100     MOVE 'PLANNED'    TO WS-SL-TAG-2
040200     MOVE WS-GT-TRP-PLANNED   TO WS-SL-VALUE-2
040300     MOVE 'IN-PROG'    TO WS-SL-TAG-3
040400     MOVE WS-GT-TRP-INPROGRESS TO WS-SL-VALUE-3
040500     MOVE 'COMPLETED'  TO WS-SL-TAG-4
040600     MOVE WS-GT-TRP-COMPLETED TO WS-SL-VALUE-4
040700     PERFORM 8300-WRITE-REPORT-LINE THRU 8300-WRITE-REPORT-LINE-EXIT
040800
040900     MOVE SPACE TO WS-STATS-LINE
041000     MOVE 'TRIP STATUS (CONT)' TO WS-SL-LABEL
041100     MOVE 'CANCELLED'  TO WS-SL-TAG-1
041200     MOVE WS-GT-TRP-CANCELLED TO WS-SL-VALUE-1
041300     PERFORM 8300-WRITE-REPORT-LINE THRU 8300-WRITE-REPORT-LINE-EXIT
041400     .
041410 3900-WRITE-GRAND-TOTALS-EXIT.
041420     EXIT.
041500 EJECT
041600**********************************************************************
041700*                       8100-READ-VEHICLE                           *
041800**********************************************************************
041900 8100-READ-VEHICLE.
042000     READ VEHICLES-IN-FILE INTO VEHICLE-RECORD
042100         AT END
042200             SET WS-VEHICLE-EOF TO TRUE
042300     END-READ
042400     IF WS-VI-FILE-STATUS NOT = '00'
042500         AND WS-VI-FILE-STATUS NOT = '10'
042600         DISPLAY 'ERROR READING VEHCLIN: ' WS-VI-FILE-STATUS
042700         GO TO EOJ9900-ABEND
042800     END-IF
042900     .
042910 8100-READ-VEHICLE-EXIT.
042920     EXIT.
043000
043100 8200-READ-TRIP.
043200     READ TRIPS-IN-FILE INTO TRIP-RECORD
043300         AT END
043400             SET WS-TRIP-EOF TO TRUE
043500     END-READ
043600     IF WS-TI-FILE-STATUS NOT = '00'
043700         AND WS-TI-FILE-STATUS NOT = '10'
043800         DISPLAY 'ERROR READING TRIPSIN: ' WS-TI-FILE-STATUS
043900         GO TO EOJ9900-ABEND
044000     END-IF
044010     .
044020 8200-READ-TRIP-EXIT.
044030     EXIT.
044200
044300 8300-WRITE-REPORT-LINE.
044400     WRITE STATS-REPORT-REC FROM WS-STATS-LINE
044500     IF WS-SR-FILE-STATUS NOT = '00'
044600         DISPLAY 'ERROR WRITING STATSRPT: ' WS-SR-FILE-STATUS
044700         GO TO EOJ9900-ABEND
044800     END-IF
044900     ADD 1 TO WS-RPT-LINES-CNTR
045000     .
045010 8300-WRITE-REPORT-LINE-EXIT.
045020     EXIT.
045100 EJECT
045200**********************************************************************
045300*                  EOJ9000-CLOSE-FILES                              *
045400**********************************************************************
045500 EOJ9000-CLOSE-FILES.
045600     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT
045700     PERFORM 9200-DISPLAY-COUNTERS THRU 9200-DISPLAY-COUNTERS-EXIT
045800     GO TO EOJ9999-EXIT
045810     .
045900
046000 9100-CLOSE-FILES.
046100     CLOSE VEHICLES-IN-FILE TRIPS-IN-FILE STATS-REPORT-FILE
046200     .
046210 9100-CLOSE-FILES-EXIT.
046220     EXIT.
046300
046400 9200-DISPLAY-COUNTERS.
046500     DISPLAY 'FCFLTSTA PROCESSING COMPLETE'
046600     DISPLAY 'VEHICLES READ:        ' WS-VEH-READ-CNTR
046700     DISPLAY 'TRIPS READ:           ' WS-TRP-READ-CNTR
046800     DISPLAY 'REPORT LINES WRITTEN: ' WS-RPT-LINES-CNTR
046900     .
046910 9200-DISPLAY-COUNTERS-EXIT.
046920     EXIT.
047000 EJECT
047100**********************************************************************
047200*                  EOJ9900-ABEND                                    *
047300**********************************************************************
047400 EOJ9900-ABEND.
047500     DISPLAY 'PROGRAM ABENDING - FCFLTSTA'
047600     MOVE 16 TO RETURN-CODE
047700     STOP RUN
047800     .
047810 EOJ9999-EXIT.
047820     EXIT.
