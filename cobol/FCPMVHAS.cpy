000100**********************************************************************
000200*           CALL PARAMETER AREA FOR FCVHASGN                       *
000300*           COPYBOOK FCPMVHAS - SHARED BY FCVHASGN AND ITS CALLER  *
000400*           (FCTRPLCM) SO THE LINKAGE NEVER DRIFTS                  *
000500**********************************************************************
000600*G.00.01|2011-06-02| DMR | ADDED VA-REJ-COMPANY-MISMATCH (TKT-2198) *
000700*G.00.00|1996-04-09| LMT | COPYBOOK NEWLY ESTABLISHED                *
000800**********************************************************************
000900 01  VA-PARM-AREA.
001000     05 VA-VEHICLE-REC.
001100         COPY FCRVEHIC REPLACING LEADING VH- BY VA-VH-.
001200     05 VA-DRIVER-REC.
001300         COPY FCRDRIVR REPLACING LEADING DV- BY VA-DV-.
001400     05 VA-TRIP-NO              PIC X(13).
001500     05 VA-REJECT-REASON        PIC X(01).
001600         88 VA-REJ-NONE             VALUE SPACE.
001700         88 VA-REJ-VEH-INACTIVE     VALUE '1'.
001800         88 VA-REJ-VEH-OUT-OF-SVC   VALUE '2'.
001900         88 VA-REJ-VEH-IN-MAINT     VALUE '3'.
002000         88 VA-REJ-NOT-A-DRIVER     VALUE '4'.
002100         88 VA-REJ-COMPANY-MISMATCH VALUE '5'.
002200         88 VA-REJ-VEH-ASSIGNED     VALUE '6'.
002300     05 FILLER                  PIC X(04).
