000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FCGEODST.
000300 AUTHOR. R R HENNESSY.
000400 INSTALLATION. FLEET COMPLIANCE SYSTEMS GROUP.
000500 DATE-WRITTEN. 02/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL FLEET OPERATIONS USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CALLABLE GEODETIC SERVICE ROUTINE.  GIVEN A FUNCTION CODE AND   *
001200*  A PAIR OF LAT/LNG POSITIONS (OR A DISTANCE), RETURNS THE        *
001300*  HAVERSINE GREAT-CIRCLE DISTANCE, A SIMPLE ROUTE DURATION        *
001400*  ESTIMATE, OR THE REMAINING DISTANCE TO A TRIP DESTINATION.      *
001500*  NO FLOATING POINT HARDWARE IS ASSUMED - SINE, COSINE, SQUARE    *
001600*  ROOT AND ARCTANGENT ARE ALL COMPUTED BY SERIES/NEWTON           *
001700*  PARAGRAPHS BELOW SINCE THIS SHOP DOES NOT LINK THE FORTRAN      *
001800*  MATH LIBRARY INTO COBOL LOAD MODULES.                           *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*     NONE - CALLED SUBPROGRAM, NO JOB STEP OF ITS OWN.            *
002200*                                                                  *
002300*P    ENTRY PARAMETERS..                                           *
002400*     FG-PARM-AREA (SEE LINKAGE SECTION)                           *
002500*                                                                  *
002600*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002700*     NONE - INVALID FUNCTION CODE RETURNS FG-RETURN-CODE = 'E'.   *
002800*                                                                  *
002900*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003000*     NONE                                                         *
003100*                                                                  *
003200*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003300*     COPYBOOK FCWSCOM - EARTH-RADIUS-KM, ROUTE-KM-TO-MIN-FACTOR   *
003400*                                                                  *
003500**********************************************************************
003600*----------------------------------------------------------------*
003700* CHANGE LOG                                                      *
003800*----------------------------------------------------------------*
003900*G.00.05|2014-03-11| DMR | TKT#FC-2504 REPLACED INLINE PERFORM/    *
004000*G.00.05|2014-03-11| DMR | FUNCTION INTEGER-PART WITH SHOP-STD     *
004100*G.00.05|2014-03-11| DMR | OUT-OF-LINE PERFORM/TRUNCATING MOVE     *
004200*G.00.04|2012-09-17| DMR | TKT#FC-2271 ZERO/ZERO CURRENT POSITION  *
004300*G.00.04|2012-09-17| DMR | NOW TREATED AS "UNKNOWN" PER BUS RULE   *
004400*G.00.03|2003-11-04| RRH | TIGHTENED ATAN SERIES - HALF-ANGLE      *
004500*G.00.03|2003-11-04| RRH | REDUCTION TWICE BEFORE SERIES EXPANSION *
004600*G.00.02|1998-10-02| LMT | Y2K REVIEW - NO DATE FIELDS IN MODULE,  *
004700*G.00.02|1998-10-02| LMT | NO CHANGE REQUIRED                      *
004800*G.00.01|1995-05-20| RRH | ADDED ROUTE DURATION ENTRY (FUNCTION R) *
004900*G.00.00|1994-02-11| LMT | PROGRAM NEWLY ESTABLISHED                *
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 WORKING-STORAGE SECTION.
006000 01  FILLER PIC X(32)
006100     VALUE 'FCGEODST WORKING STORAGE BEGINS'.
006200**********************************************************************
006300*                         SHOP-WIDE CONSTANTS                       *
006400**********************************************************************
006500 COPY FCWSCOM.
006600 EJECT
006700**********************************************************************
006800*                     MATH-PACK WORK AREA                          *
006900**********************************************************************
007000 01  MATH-CONSTANTS.
007100     05 MC-PI                  PIC S9(1)V9(9) COMP-3
007200                                VALUE 3.141592654.
007300     05 MC-HALF-PI             PIC S9(1)V9(9) COMP-3
007400                                VALUE 1.570796327.
007500     05 MC-DEG-TO-RAD          PIC S9(1)V9(9) COMP-3
007600                                VALUE 0.017453293.
007700     05 MC-SQRT-ITER-MAX       PIC S9(2) COMP VALUE +14.
007800     05 MC-SERIES-TERM-MAX     PIC S9(2) COMP VALUE +10.
007900
008000 01  TRIG-WORK-AREA.
008100     05 TW-ANGLE-RAD           PIC S9(3)V9(9) COMP-3.
008200     05 TW-ANGLE-SQ            PIC S9(3)V9(9) COMP-3.
008300     05 TW-TERM                PIC S9(3)V9(9) COMP-3.
008400     05 TW-TERM-NUMBER         PIC S9(2) COMP.
008500     05 TW-RESULT              PIC S9(3)V9(9) COMP-3.
008600     05 TW-SIGN                PIC S9(1)       COMP-3.
008700     05 TW-DIVISOR             PIC S9(5)       COMP-3.
008800     05 TW-TRUNC-WORK          PIC S9(6)V99    COMP-3.
008900
009000 01  SQRT-WORK-AREA.
009100     05 SW-RADICAND            PIC S9(7)V9(9) COMP-3.
009200     05 SW-GUESS               PIC S9(7)V9(9) COMP-3.
009300     05 SW-NEXT-GUESS          PIC S9(7)V9(9) COMP-3.
009400     05 SW-ITER-CTR            PIC S9(2)       COMP.
009500
009600 01  ATAN-WORK-AREA.
009700     05 AW-X                  PIC S9(3)V9(9) COMP-3.
009800     05 AW-RECIPROCAL-USED     PIC X(1).
009900         88 AW-RECIPROCAL-YES      VALUE 'Y'.
010000     05 AW-T1                 PIC S9(3)V9(9) COMP-3.
010100     05 AW-T2                 PIC S9(3)V9(9) COMP-3.
010200     05 AW-ONE-PLUS-XSQ        PIC S9(3)V9(9) COMP-3.
010300     05 AW-SQRT-ONE-PLUS-XSQ   PIC S9(3)V9(9) COMP-3.
010400     05 AW-RESULT              PIC S9(3)V9(9) COMP-3.
010500
010600 01  HAVERSINE-WORK-AREA.
010700     05 HW-LAT1-RAD            PIC S9(3)V9(9) COMP-3.
010800     05 HW-LAT2-RAD            PIC S9(3)V9(9) COMP-3.
010900     05 HW-DLAT-RAD            PIC S9(3)V9(9) COMP-3.
011000     05 HW-DLNG-RAD            PIC S9(3)V9(9) COMP-3.
011100     05 HW-SIN-HALF-DLAT       PIC S9(3)V9(9) COMP-3.
011200     05 HW-SIN-HALF-DLNG       PIC S9(3)V9(9) COMP-3.
011300     05 HW-COS-LAT1            PIC S9(3)V9(9) COMP-3.
011400     05 HW-COS-LAT2            PIC S9(3)V9(9) COMP-3.
011500     05 HW-A                  PIC S9(3)V9(9) COMP-3.
011600     05 HW-ONE-MINUS-A         PIC S9(3)V9(9) COMP-3.
011700     05 HW-SQRT-A              PIC S9(3)V9(9) COMP-3.
011800     05 HW-SQRT-ONE-MINUS-A    PIC S9(3)V9(9) COMP-3.
011900     05 HW-C                  PIC S9(3)V9(9) COMP-3.
012000
012010**********************************************************************
012020*     DIAGNOSTIC COUNTERS - SURVIVE ACROSS CALLS FOR THE LIFE OF     *
012030*     THE JOB STEP (SUBPROGRAM STAYS RESIDENT) - OPS CAN DISPLAY     *
012040*     THESE UNDER THE TEST HARNESS IF A HAVERSINE RESULT LOOKS OFF.  *
012050**********************************************************************
012051 01  GD-CALL-WORK.
012052     05 GD-CALLS-MADE          PIC S9(7) COMP VALUE ZERO.
012053 01  FILLER REDEFINES GD-CALL-WORK.
012054     05 GD-CALLS-MADE-DISPLAY  PIC S9(7).
012055 01  GD-RESULT-WORK.
012056     05 GD-LAST-DIST-KM        PIC S9(5)V99 COMP-3 VALUE ZERO.
012057 01  FILLER REDEFINES GD-RESULT-WORK.
012058     05 GD-LAST-DIST-DISPLAY   PIC S9(5)V99.
012059 01  GD-ITER-WORK.
012060     05 GD-LAST-SQRT-ITERS     PIC S9(2) COMP VALUE ZERO.
012061 01  FILLER REDEFINES GD-ITER-WORK.
012062     05 GD-LAST-SQRT-ITERS-DSP PIC S9(2).
012063 EJECT
012064 LINKAGE SECTION.
012200 COPY FCPMGEOD.
013700 EJECT
013800**********************************************************************
013900*                        PROCEDURE DIVISION                        *
014000**********************************************************************
014100 PROCEDURE DIVISION USING FG-PARM-AREA.
014200
014300 0000-MAINLINE.
014350     ADD 1 TO GD-CALLS-MADE
014400     MOVE '0' TO FG-RETURN-CODE
014500     EVALUATE TRUE
014600         WHEN FG-FN-HAVERSINE
014700             PERFORM 1000-HAVERSINE-DISTANCE
014710                 THRU 1000-HAVERSINE-DISTANCE-EXIT
014800         WHEN FG-FN-ROUTE-DURATION
014900             PERFORM 2000-ROUTE-DURATION THRU 2000-ROUTE-DURATION-EXIT
015000         WHEN FG-FN-REMAINING-DIST
015100             PERFORM 3000-REMAINING-DISTANCE
015110                 THRU 3000-REMAINING-DISTANCE-EXIT
015200         WHEN OTHER
015300             MOVE 'E' TO FG-RETURN-CODE
015310             GO TO 0000-MAINLINE-EXIT
015400     END-EVALUATE
015500     GOBACK
015600     .
015610 0000-MAINLINE-EXIT.
015620     GOBACK.
015700 EJECT
015800**********************************************************************
015900*          1000-HAVERSINE-DISTANCE  (FUNCTION CODE 'H')            *
016000*   d = 6371 * 2 * ATAN2(SQRT(a), SQRT(1-a)) KM, a PER BUS RULES    *
016100**********************************************************************
016200 1000-HAVERSINE-DISTANCE.
016300     COMPUTE HW-LAT1-RAD = FG-LAT-1 * MC-DEG-TO-RAD
016400     COMPUTE HW-LAT2-RAD = FG-LAT-2 * MC-DEG-TO-RAD
016500     COMPUTE HW-DLAT-RAD =
016600         (FG-LAT-2 - FG-LAT-1) * MC-DEG-TO-RAD / 2
016700     COMPUTE HW-DLNG-RAD =
016800         (FG-LNG-2 - FG-LNG-1) * MC-DEG-TO-RAD / 2
016900
017000     MOVE HW-DLAT-RAD TO TW-ANGLE-RAD
017100     PERFORM 5000-CALC-SINE THRU 5000-CALC-SINE-EXIT
017200     MOVE TW-RESULT TO HW-SIN-HALF-DLAT
017300
017400     MOVE HW-DLNG-RAD TO TW-ANGLE-RAD
017500     PERFORM 5000-CALC-SINE THRU 5000-CALC-SINE-EXIT
017600     MOVE TW-RESULT TO HW-SIN-HALF-DLNG
017700
017800     MOVE HW-LAT1-RAD TO TW-ANGLE-RAD
017900     PERFORM 5100-CALC-COSINE THRU 5100-CALC-COSINE-EXIT
018000     MOVE TW-RESULT TO HW-COS-LAT1
018100
018200     MOVE HW-LAT2-RAD TO TW-ANGLE-RAD
018300     PERFORM 5100-CALC-COSINE THRU 5100-CALC-COSINE-EXIT
018400     MOVE TW-RESULT TO HW-COS-LAT2
018500
018600     COMPUTE HW-A =
018700         (HW-SIN-HALF-DLAT * HW-SIN-HALF-DLAT) +
018800         (HW-COS-LAT1 * HW-COS-LAT2 *
018900          HW-SIN-HALF-DLNG * HW-SIN-HALF-DLNG)
019000
019100     IF HW-A < 0
019200         MOVE 0 TO HW-A
019300     END-IF
019400     IF HW-A > 1
019500         MOVE 1 TO HW-A
019600     END-IF
019700     COMPUTE HW-ONE-MINUS-A = 1 - HW-A
019800
019900     MOVE HW-A TO SW-RADICAND
020000     PERFORM 5200-CALC-SQUARE-ROOT THRU 5200-CALC-SQUARE-ROOT-EXIT
020100     MOVE TW-RESULT TO HW-SQRT-A
020200
020300     MOVE HW-ONE-MINUS-A TO SW-RADICAND
020400     PERFORM 5200-CALC-SQUARE-ROOT THRU 5200-CALC-SQUARE-ROOT-EXIT
020500     MOVE TW-RESULT TO HW-SQRT-ONE-MINUS-A
020600
020700     IF HW-SQRT-ONE-MINUS-A = 0
020800         MOVE MC-HALF-PI TO AW-RESULT
020900     ELSE
021000         COMPUTE AW-X = HW-SQRT-A / HW-SQRT-ONE-MINUS-A
021100         PERFORM 5300-CALC-ARCTANGENT THRU 5300-CALC-ARCTANGENT-EXIT
021200     END-IF
021300
021400     COMPUTE HW-C = 2 * AW-RESULT
021500     COMPUTE FG-DISTANCE-KM ROUNDED = EARTH-RADIUS-KM * HW-C
021550     MOVE FG-DISTANCE-KM TO GD-LAST-DIST-KM
021600     .
021610 1000-HAVERSINE-DISTANCE-EXIT.
021620     EXIT.
021700 EJECT
021800**********************************************************************
021900*          2000-ROUTE-DURATION  (FUNCTION CODE 'R')                 *
022000*   DURATION MINUTES = TRUNCATE(DISTANCE KM * 1.2)                  *
022100*   (A RECEIVING FIELD WITH NO ROUNDED CLAUSE TRUNCATES PER SHOP    *
022200*    STANDARD - SEE CKARITH CODING STANDARDS, SECTION 4)            *
022300**********************************************************************
022400 2000-ROUTE-DURATION.
022500     COMPUTE TW-TRUNC-WORK = FG-DISTANCE-KM * ROUTE-KM-TO-MIN-FACTOR
022600     MOVE TW-TRUNC-WORK TO FG-DURATION-MIN
022700     .
022710 2000-ROUTE-DURATION-EXIT.
022720     EXIT.
022800 EJECT
022900**********************************************************************
023000*          3000-REMAINING-DISTANCE  (FUNCTION CODE 'D')             *
023100*   CURRENT POSITION 0/0 TREATED AS UNKNOWN - USE ESTIMATED DIST    *
023200**********************************************************************
023300 3000-REMAINING-DISTANCE.
023400     IF FG-LAT-1 = 0 AND FG-LNG-1 = 0
023500         MOVE FG-EST-DIST-KM TO FG-DISTANCE-KM
023600     ELSE
023700         PERFORM 1000-HAVERSINE-DISTANCE
023710             THRU 1000-HAVERSINE-DISTANCE-EXIT
023800     END-IF
023900     .
023910 3000-REMAINING-DISTANCE-EXIT.
023920     EXIT.
024000 EJECT
024100**********************************************************************
024200*     5000-CALC-SINE  - TAYLOR SERIES, ODD POWERS, RADIANS         *
024300*     OUT-OF-LINE PERFORM ONLY - SEE SHOP CODING STANDARD 7.2      *
024400**********************************************************************
024500 5000-CALC-SINE.
024600     MOVE TW-ANGLE-RAD TO TW-RESULT
024700     MOVE TW-ANGLE-RAD TO TW-TERM
024800     COMPUTE TW-ANGLE-SQ = TW-ANGLE-RAD * TW-ANGLE-RAD
024900     MOVE -1 TO TW-SIGN
025000     MOVE 3 TO TW-DIVISOR
025100     MOVE 2 TO TW-TERM-NUMBER
025200     PERFORM 5001-SINE-ONE-TERM THRU 5001-SINE-ONE-TERM-EXIT
025300         UNTIL TW-TERM-NUMBER > MC-SERIES-TERM-MAX
025400     .
025410 5000-CALC-SINE-EXIT.
025420     EXIT.
025500 5001-SINE-ONE-TERM.
025600     COMPUTE TW-TERM ROUNDED =
025700         TW-TERM * TW-ANGLE-SQ / (TW-DIVISOR * (TW-DIVISOR - 1))
025800     COMPUTE TW-RESULT = TW-RESULT + (TW-SIGN * TW-TERM)
025900     COMPUTE TW-SIGN = TW-SIGN * -1
026000     COMPUTE TW-DIVISOR = TW-DIVISOR + 2
026100     ADD 1 TO TW-TERM-NUMBER
026200     .
026210 5001-SINE-ONE-TERM-EXIT.
026220     EXIT.
026300 EJECT
026400**********************************************************************
026500*     5100-CALC-COSINE  - TAYLOR SERIES, EVEN POWERS, RADIANS      *
026600**********************************************************************
026700 5100-CALC-COSINE.
026800     MOVE 1 TO TW-RESULT
026900     MOVE 1 TO TW-TERM
027000     COMPUTE TW-ANGLE-SQ = TW-ANGLE-RAD * TW-ANGLE-RAD
027100     MOVE -1 TO TW-SIGN
027200     MOVE 2 TO TW-DIVISOR
027300     MOVE 2 TO TW-TERM-NUMBER
027400     PERFORM 5101-COSINE-ONE-TERM THRU 5101-COSINE-ONE-TERM-EXIT
027500         UNTIL TW-TERM-NUMBER > MC-SERIES-TERM-MAX
027600     .
027610 5100-CALC-COSINE-EXIT.
027620     EXIT.
027700 5101-COSINE-ONE-TERM.
027800     COMPUTE TW-TERM ROUNDED =
027900         TW-TERM * TW-ANGLE-SQ / (TW-DIVISOR * (TW-DIVISOR - 1))
028000     COMPUTE TW-RESULT = TW-RESULT + (TW-SIGN * TW-TERM)
028100     COMPUTE TW-SIGN = TW-SIGN * -1
028200     COMPUTE TW-DIVISOR = TW-DIVISOR + 2
028300     ADD 1 TO TW-TERM-NUMBER
028400     .
028410 5101-COSINE-ONE-TERM-EXIT.
028420     EXIT.
028500 EJECT
028600**********************************************************************
028700*     5200-CALC-SQUARE-ROOT  - NEWTON-RAPHSON ITERATION            *
028800**********************************************************************
028900 5200-CALC-SQUARE-ROOT.
029000     IF SW-RADICAND <= 0
029100         MOVE 0 TO TW-RESULT
029200     ELSE
029300         IF SW-RADICAND < 1
029400             MOVE 1 TO SW-GUESS
029500         ELSE
029600             COMPUTE SW-GUESS = SW-RADICAND / 2
029700         END-IF
029800         MOVE 1 TO SW-ITER-CTR
029900         PERFORM 5201-SQUARE-ROOT-ONE-ITER
029910             THRU 5201-SQUARE-ROOT-ONE-ITER-EXIT
030000             UNTIL SW-ITER-CTR > MC-SQRT-ITER-MAX
030100         MOVE SW-GUESS TO TW-RESULT
030150         MOVE SW-ITER-CTR TO GD-LAST-SQRT-ITERS
030200     END-IF
030300     .
030310 5200-CALC-SQUARE-ROOT-EXIT.
030320     EXIT.
030400 5201-SQUARE-ROOT-ONE-ITER.
030500     COMPUTE SW-NEXT-GUESS ROUNDED =
030600         (SW-GUESS + (SW-RADICAND / SW-GUESS)) / 2
030700     MOVE SW-NEXT-GUESS TO SW-GUESS
030800     ADD 1 TO SW-ITER-CTR
030900     .
030910 5201-SQUARE-ROOT-ONE-ITER-EXIT.
030920     EXIT.
031000 EJECT
031100**********************************************************************
031200*     5300-CALC-ARCTANGENT  - HALF-ANGLE REDUCTION + SERIES        *
031300*     AW-X IS ALWAYS >= 0 FOR OUR CALLERS (HAVERSINE A/1-A RATIO)   *
031400**********************************************************************
031500 5300-CALC-ARCTANGENT.
031600     MOVE 'N' TO AW-RECIPROCAL-USED
031700     IF AW-X > 1
031800         MOVE 'Y' TO AW-RECIPROCAL-USED
031900         COMPUTE AW-X = 1 / AW-X
032000     END-IF
032100
032200*    FIRST HALF-ANGLE REDUCTION - T = X / (1 + SQRT(1 + X*X))
032300     COMPUTE AW-ONE-PLUS-XSQ = 1 + (AW-X * AW-X)
032400     MOVE AW-ONE-PLUS-XSQ TO SW-RADICAND
032500     PERFORM 5200-CALC-SQUARE-ROOT THRU 5200-CALC-SQUARE-ROOT-EXIT
032600     MOVE TW-RESULT TO AW-SQRT-ONE-PLUS-XSQ
032700     COMPUTE AW-T1 = AW-X / (1 + AW-SQRT-ONE-PLUS-XSQ)
032800
032900*    SECOND HALF-ANGLE REDUCTION ON T1
033000     COMPUTE AW-ONE-PLUS-XSQ = 1 + (AW-T1 * AW-T1)
033100     MOVE AW-ONE-PLUS-XSQ TO SW-RADICAND
033200     PERFORM 5200-CALC-SQUARE-ROOT THRU 5200-CALC-SQUARE-ROOT-EXIT
033300     MOVE TW-RESULT TO AW-SQRT-ONE-PLUS-XSQ
033400     COMPUTE AW-T2 = AW-T1 / (1 + AW-SQRT-ONE-PLUS-XSQ)
033500
033600*    SERIES EXPANSION ON THE SMALL REDUCED ANGLE AW-T2
033700     MOVE AW-T2 TO TW-RESULT
033800     MOVE AW-T2 TO TW-TERM
033900     COMPUTE TW-ANGLE-SQ = AW-T2 * AW-T2
034000     MOVE -1 TO TW-SIGN
034100     MOVE 3 TO TW-DIVISOR
034200     MOVE 2 TO TW-TERM-NUMBER
034300     PERFORM 5301-ARCTAN-ONE-TERM THRU 5301-ARCTAN-ONE-TERM-EXIT
034400         UNTIL TW-TERM-NUMBER > MC-SERIES-TERM-MAX
034500
034600     COMPUTE AW-RESULT = TW-RESULT * 4
034700     IF AW-RECIPROCAL-YES
034800         COMPUTE AW-RESULT = MC-HALF-PI - AW-RESULT
034900     END-IF
035000     .
035010 5300-CALC-ARCTANGENT-EXIT.
035020     EXIT.
035100 5301-ARCTAN-ONE-TERM.
035200     COMPUTE TW-TERM ROUNDED = TW-TERM * TW-ANGLE-SQ
035300     COMPUTE TW-RESULT = TW-RESULT +
035400         (TW-SIGN * TW-TERM / TW-DIVISOR)
035500     COMPUTE TW-SIGN = TW-SIGN * -1
035600     COMPUTE TW-DIVISOR = TW-DIVISOR + 2
035700     ADD 1 TO TW-TERM-NUMBER
035800     .
035810 5301-ARCTAN-ONE-TERM-EXIT.
035820     EXIT.
