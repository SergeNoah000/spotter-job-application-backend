000100**********************************************************************
000200*           VEHICLE RECORD - FLEET MASTER                            *
000300*           COPYBOOK FCRVEHIC                                        *
000400**********************************************************************
000500*G.00.01|2007-01-18| RRH | ADDED VH-CUR-LAT/VH-CUR-LNG GPS FIELDS     *
000600*G.00.00|1996-04-09| LMT | COPYBOOK NEWLY ESTABLISHED                 *
000700**********************************************************************
000800 01  VEHICLE-RECORD.
000900     05 VH-VEHICLE-NO           PIC X(20).
001000     05 VH-MAKE                 PIC X(20).
001100     05 VH-MODEL                PIC X(20).
001200     05 VH-YEAR                 PIC 9(04).
001300     05 VH-VIN                  PIC X(17).
001400     05 VH-PLATE                PIC X(15).
001500     05 VH-TYPE                 PIC X(02).
001600         88 VH-TYPE-TRACTOR         VALUE 'TR'.
001700         88 VH-TYPE-STRAIGHT-TRUCK  VALUE 'ST'.
001800         88 VH-TYPE-VAN             VALUE 'VA'.
001900     05 VH-COMPANY              PIC X(20).
002000     05 VH-OPSTATUS             PIC X(02).
002100         88 VH-OPSTATUS-AVAILABLE   VALUE 'AV'.
002200         88 VH-OPSTATUS-IN-USE      VALUE 'IU'.
002300         88 VH-OPSTATUS-MAINT       VALUE 'MN'.
002400         88 VH-OPSTATUS-OUT-OF-SVC  VALUE 'OS'.
002500     05 VH-DRIVER-ID            PIC X(08).
002600     05 VH-CUR-LAT              PIC S9(3)V9(6).
002700     05 VH-CUR-LNG              PIC S9(3)V9(6).
002800     05 VH-ACTIVE               PIC X(01).
002900         88 VH-IS-ACTIVE            VALUE 'Y'.
003000     05 FILLER                  PIC X(13).
