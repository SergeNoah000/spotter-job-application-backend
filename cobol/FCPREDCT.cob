000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FCPREDCT.
000300 AUTHOR. D M REYES.
000400 INSTALLATION. FLEET COMPLIANCE SYSTEMS GROUP.
000500 DATE-WRITTEN. 06/2011.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL FLEET OPERATIONS USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CALLABLE HOS-VIOLATION PREDICTOR.  GIVEN A DRIVER'S HOS-STATUS  *
001200*  AS OF LAST NIGHT'S FCHOSRUL RUN (PD-DRIVING-USED, PD-DUTY-USED, *
001300*  PD-CYCLE-USED) AND THE PLANNED DURATION OF THE TRIP THE DISPATCH*
001400*  DESK WANTS TO START (PD-PLANNED-HRS), PROJECTS WHAT THE THREE   *
001500*  HOS CLOCKS WOULD READ IF THE TRIP RAN TO COMPLETION, AND TELLS  *
001600*  THE CALLER (FCTRPLCM) WHETHER STARTING IT WOULD PUT THE DRIVER  *
001700*  OVER A LIMIT BEFORE THE TRIP EVER BEGINS.  THIS DOES NOT REPLACE*
001800*  FCHOSRUL, WHICH GRADES WHAT ACTUALLY HAPPENED LAST NIGHT - THIS *
001900*  IS A BEFORE-THE-FACT CHECK ON TONIGHT'S DISPATCH PLAN.          *
002000*                                                                  *
002100*J    JCL..                                                        *
002200*     NONE - CALLED SUBPROGRAM, NO JOB STEP OF ITS OWN.            *
002300*                                                                  *
002400*P    ENTRY PARAMETERS..                                           *
002500*     PD-PARM-AREA (SEE LINKAGE SECTION)                           *
002600*                                                                  *
002700*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002800*     NONE - ALL FINDINGS RETURNED VIA PD-VIOLATION-SW.            *
002900*                                                                  *
003000*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003100*     NONE                                                         *
003200*                                                                  *
003300*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003400*     HOS-CONSTANTS (COPY FCWSCOM) - THE SAME DRIVING/DUTY/CYCLE   *
003500*     LIMITS FCHOSRUL GRADES AGAINST, SO THE PREDICTION AND THE    *
003600*     NEXT MORNING'S ACTUAL GRADE NEVER DISAGREE ON THE THRESHOLD. *
003700*                                                                  *
003800**********************************************************************
003900*----------------------------------------------------------------*
004000* CHANGE LOG                                                      *
004100*----------------------------------------------------------------*
004200*G.00.00|2011-06-02| DMR | PROGRAM NEWLY ESTABLISHED (TKT FC-2198)*
004300*G.00.00|2011-06-02| DMR | PROJECTS A PLANNED TRIP'S CLOCKS TO     *
004350*G.00.00|2011-06-02| DMR | PREDICT A VIOLATION BEFORE DISPATCH     *
004400*G.00.00|2011-06-02| DMR | STARTS THE TRIP (TKT FC-2198)           *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 WORKING-STORAGE SECTION.
005500 01  FILLER PIC X(32)
005600     VALUE 'FCPREDCT WORKING STORAGE BEGINS'.
005700 01  FILLER                   PIC X(01).
005800     COPY FCWSCOM.
005900 EJECT
006000**********************************************************************
006100*     PROJECTED-HOURS WORK AREA - WHAT EACH CLOCK WOULD READ IF    *
006200*     THE PLANNED TRIP RAN TO COMPLETION.  THE DISPLAY-FORMAT      *
006300*     REDEFINES GIVE THE OPS CONSOLE SOMETHING READABLE IF THIS    *
006400*     MODULE IS EVER RUN STANDALONE UNDER THE TEST HARNESS.        *
006500**********************************************************************
006600 01  WS-PROJ-DRIVING-WORK.
006700     05 WS-PROJ-DRIVING-HRS   PIC S9(2)V99 COMP-3 VALUE 0.
006800 01  FILLER REDEFINES WS-PROJ-DRIVING-WORK.
006900     05 WS-PROJ-DRIVING-DISP  PIC S9(2)V99.
007000 01  WS-PROJ-DUTY-WORK.
007100     05 WS-PROJ-DUTY-HRS      PIC S9(2)V99 COMP-3 VALUE 0.
007200 01  FILLER REDEFINES WS-PROJ-DUTY-WORK.
007300     05 WS-PROJ-DUTY-DISP     PIC S9(2)V99.
007400 01  WS-PROJ-CYCLE-WORK.
007500     05 WS-PROJ-CYCLE-HRS     PIC S9(3)V99 COMP-3 VALUE 0.
007600 01  FILLER REDEFINES WS-PROJ-CYCLE-WORK.
007700     05 WS-PROJ-CYCLE-DISP    PIC S9(3)V99.
007800 EJECT
007900 LINKAGE SECTION.
008000 COPY FCPMPRED.
008100 EJECT
008200**********************************************************************
008300*                        PROCEDURE DIVISION                        *
008400**********************************************************************
008500 PROCEDURE DIVISION USING PD-PARM-AREA.
008600
008700 0000-MAINLINE.
008800     SET PD-VIOLATION-NONE TO TRUE
008900     SET PD-RC-OK TO TRUE
009000     MOVE SPACE TO PD-VIOL-TYPE PD-VIOL-SEVERITY
009100     MOVE ZERO TO PD-EXCESS-HRS
009200     PERFORM 2000-CALC-PROJECTIONS THRU 2000-CALC-PROJECTIONS-EXIT
009300     PERFORM 2100-CHECK-DRIVING-LIMIT
009310         THRU 2100-CHECK-DRIVING-LIMIT-EXIT
009400     IF NOT PD-VIOLATION-NONE
009410         GO TO 0000-MAINLINE-EXIT
009500     END-IF
009510     PERFORM 2200-CHECK-DUTY-LIMIT THRU 2200-CHECK-DUTY-LIMIT-EXIT
009600     IF NOT PD-VIOLATION-NONE
009610         GO TO 0000-MAINLINE-EXIT
009700     END-IF
009710     PERFORM 2300-CHECK-CYCLE-LIMIT THRU 2300-CHECK-CYCLE-LIMIT-EXIT
009900     .
010000 0000-MAINLINE-EXIT.
010010     GOBACK.
010200 EJECT
010300**********************************************************************
010400*     2000-CALC-PROJECTIONS - ADD TONIGHT'S PLANNED TRIP DURATION  *
010500*     ONTO EACH OF THE THREE CLOCKS FCHOSRUL IS ALREADY TRACKING   *
010600**********************************************************************
010700 2000-CALC-PROJECTIONS.
010800     ADD PD-DRIVING-USED PD-PLANNED-HRS
010900         GIVING WS-PROJ-DRIVING-HRS
011000     ADD PD-DUTY-USED    PD-PLANNED-HRS
011100         GIVING WS-PROJ-DUTY-HRS
011200     ADD PD-CYCLE-USED   PD-PLANNED-HRS
011300         GIVING WS-PROJ-CYCLE-HRS
011400     .
011410 2000-CALC-PROJECTIONS-EXIT.
011420     EXIT.
011500**********************************************************************
011600*     2100-CHECK-DRIVING-LIMIT - 11-HOUR DRIVING CLOCK             *
011700**********************************************************************
011800 2100-CHECK-DRIVING-LIMIT.
011900     IF WS-PROJ-DRIVING-HRS > HOS-MAX-DRIVING-HRS
012000         SET PD-VIOLATION-FOUND TO TRUE
012100         MOVE 'DRIVING-LIMIT' TO PD-VIOL-TYPE
012200         MOVE 'HIGH'          TO PD-VIOL-SEVERITY
012300         COMPUTE PD-EXCESS-HRS =
012400             WS-PROJ-DRIVING-HRS - HOS-MAX-DRIVING-HRS
012500     END-IF
012600     .
012610 2100-CHECK-DRIVING-LIMIT-EXIT.
012620     EXIT.
012700**********************************************************************
012800*     2200-CHECK-DUTY-LIMIT - 14-HOUR ON-DUTY WINDOW               *
012900**********************************************************************
013000 2200-CHECK-DUTY-LIMIT.
013100     IF WS-PROJ-DUTY-HRS > HOS-MAX-DUTY-HRS
013200         SET PD-VIOLATION-FOUND TO TRUE
013300         MOVE 'DUTY-LIMIT'    TO PD-VIOL-TYPE
013400         MOVE 'HIGH'          TO PD-VIOL-SEVERITY
013500         COMPUTE PD-EXCESS-HRS =
013600             WS-PROJ-DUTY-HRS - HOS-MAX-DUTY-HRS
013700     END-IF
013800     .
013810 2200-CHECK-DUTY-LIMIT-EXIT.
013820     EXIT.
013900**********************************************************************
014000*     2300-CHECK-CYCLE-LIMIT - 70-HOUR/8-DAY CYCLE                 *
014100**********************************************************************
014200 2300-CHECK-CYCLE-LIMIT.
014300     IF WS-PROJ-CYCLE-HRS > HOS-MAX-CYCLE-HRS
014400         SET PD-VIOLATION-FOUND TO TRUE
014500         MOVE 'CYCLE-LIMIT'   TO PD-VIOL-TYPE
014600         MOVE 'CRITICAL'      TO PD-VIOL-SEVERITY
014700         COMPUTE PD-EXCESS-HRS =
014800             WS-PROJ-CYCLE-HRS - HOS-MAX-CYCLE-HRS
014900     END-IF
015000     .
015010 2300-CHECK-CYCLE-LIMIT-EXIT.
015020     EXIT.
