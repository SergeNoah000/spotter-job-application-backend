000100**********************************************************************
000200*           DAILY-LOG RECORD - OUTPUT OF FCDLYTOT, INPUT OF FCHOSRUL  *
000300*           COPYBOOK FCRDLYLG                                        *
000400**********************************************************************
000500*G.00.01|2003-07-22| RRH | ADDED DL-CYCLE-USED FOR 8-DAY ROLL-UP      *
000600*G.00.00|1996-04-09| LMT | COPYBOOK NEWLY ESTABLISHED                 *
000700**********************************************************************
000800 01  DAILY-LOG-RECORD.
000900     05 DL-DRIVER-ID            PIC X(08).
001000     05 DL-LOG-DATE             PIC 9(08).
001100     05 DL-VEHICLE-NO           PIC X(20).
001200     05 DL-OFF-DUTY-HRS         PIC S9(2)V99.
001300     05 DL-SLEEPER-HRS          PIC S9(2)V99.
001400     05 DL-DRIVING-HRS          PIC S9(2)V99.
001500     05 DL-ONDUTY-HRS           PIC S9(2)V99.
001600     05 DL-CYCLE-USED           PIC S9(3)V99.
001700     05 DL-VIOL-FLAG            PIC X(01).
001800         88 DL-VIOLATIONS-PRESENT   VALUE 'Y'.
001900         88 DL-NO-VIOLATIONS        VALUE 'N'.
002000     05 FILLER                  PIC X(22).
