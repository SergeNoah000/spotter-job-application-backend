000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.     FCTRPLCM.
000120 AUTHOR.         L M TRAVERS.
000130 INSTALLATION.   FLEET COMPLIANCE SYSTEMS GROUP.
000140 DATE-WRITTEN.   04/1996.
000150 DATE-COMPILED.
000160 SECURITY.       FLEET COMPLIANCE - INTERNAL USE ONLY.
000800**********************************************************************
000900*                                                                    *
001000*  ABSTRACT -                                                        *
001100*    NIGHTLY TRIP LIFECYCLE VALIDATOR.  THE DISPATCH EXTRACT WRITES  *
001200*    ONE TRIPS RECORD PER TRIP; TR-STATUS CARRIES THE STATUS THE     *
001300*    DISPATCH DESK WANTS THIS TRIP TO HOLD AFTER TONIGHT'S RUN.      *
001400*    THIS PROGRAM IS THE SOLE AUTHORITY FOR WHETHER THAT REQUEST IS  *
001500*    HONORED - IT RE-VALIDATES EVERY TRANSITION AGAINST THE VEHICLE  *
001600*    MASTER (WHICH VEHICLE IS ACTUALLY TIED UP, AND TO WHICH         *
001700*    DRIVER) BEFORE COMMITTING THE SIDE EFFECT, BECAUSE THE DISPATCH *
001800*    DESK HAS NO WAY TO SEE CONFLICTS ACROSS THE WHOLE FLEET.        *
001900*      - BLANK TRIP NUMBERS ARE ASSIGNED (TR + RUN DATE + 3-DIGIT    *
002000*        DAILY SEQUENCE, CONTINUED FROM THE HIGHEST NUMBER ALREADY   *
002100*        ON FILE FOR TODAY).                                         *
002200*      - A REQUEST TO START (TR-STATUS = IP) IS HONORED ONLY WHEN    *
002300*        FCVHASGN CLEARS THE VEHICLE/DRIVER PAIRING AND NO OTHER     *
002400*        TRIP IN TONIGHT'S RUN HAS ALREADY CLAIMED THAT DRIVER; ON   *
002500*        SUCCESS THE VEHICLE IS MARKED IN-USE AND FCGEODST FILLS IN  *
002600*        THE ESTIMATED DISTANCE/DURATION.  ON FAILURE THE TRIP IS    *
002700*        KICKED BACK TO PLANNED AND THE REASON IS LOGGED.            *
002800*      - A REQUEST TO COMPLETE OR CANCEL IS HONORED ONLY WHEN THE    *
002900*        ASSIGNED VEHICLE IS ON FILE AS IN-USE AND BOUND TO THIS     *
003000*        TRIP'S DRIVER - WHICH IS EXACTLY THE CONDITION "TRIP WAS    *
003100*        ACTUALLY IN PROGRESS" REDUCES TO ONCE THE VEHICLE MASTER IS *
003200*        THE SOURCE OF TRUTH, SO A COMPLETE/CANCEL AGAINST A TRIP    *
003300*        THAT WAS NEVER STARTED (OR ALREADY COMPLETED) IS A HARMLESS *
003400*        NO-OP ON THE VEHICLE SIDE, WHICH IS WHAT THE BUSINESS RULE  *
003500*        ASKS FOR ANYWAY.                                            *
003600*    PREDICTING AN HOS VIOLATION FOR THE TRIP ABOUT TO START IS NOT  *
003700*    DONE HERE - SEE FCPREDCT, CALLED FROM 2150-PREDICT-HOS.         *
003800*                                                                    *
003900*  JCL  -                                                            *
004000*    //TRIPSIN   DD DSN=FC.TRIPS.DAILY,DISP=SHR                      *
004100*    //TRIPSOUT  DD DSN=FC.TRIPS.DAILY,DISP=(,CATLG,CATLG),          *
004200*    //             DCB=(RECFM=FB,LRECL=100,BLKSIZE=0)               *
004300*    //VEHCLIN   DD DSN=FC.VEHICLE.MASTER,DISP=SHR                   *
004400*    //VEHCLOUT  DD DSN=FC.VEHICLE.MASTER,DISP=(,CATLG,CATLG),       *
004500*    //             DCB=(RECFM=FB,LRECL=162,BLKSIZE=0)               *
004600*    //DRIVERIN  DD DSN=FC.DRIVER.MASTER,DISP=SHR                    *
004700*    //HOSSTAT   DD DSN=FC.HOSSTAT.DAILY,DISP=SHR                    *
004800*    //VIOLATNS  DD DSN=FC.VIOLATIONS.DAILY,DISP=MOD                 *
004900*                                                                    *
005000*  ENTRY PARAMETERS - NONE, CALLED AS A JOB STEP                     *
005100*                                                                    *
005200*  ERRORS DETECTED -                                                 *
005300*    INVALID OR EOF-ON-OPEN FILE STATUS ON ANY FILE ABENDS THE STEP  *
005400*    VIA EOJ9900-ABEND.  REJECTED LIFECYCLE REQUESTS ARE NOT ERRORS  *
005500*    - THEY ARE LOGGED TO SYSOUT AND THE TRIP IS WRITTEN BACK WITH   *
005600*    THE DECIDED (NOT NECESSARILY REQUESTED) STATUS.                 *
005700*                                                                    *
005800*  ELEMENTS INVOKED - FCVHASGN, FCGEODST, FCPREDCT                   *
005900*                                                                    *
006000*  USER CONSTANTS - HOS-CONSTANTS, FC-RECMAX-AREA (COPY FCWSCOM)     *
006100*                                                                    *
006200**********************************************************************
006300*                         C H A N G E   L O G                        *
006400**********************************************************************
006500*G.00.00|1996-04-22| LMT | PROGRAM NEWLY WRITTEN - REQ FC-0041        *
006600*G.00.01|1996-09-17| LMT | ADDED FCGEODST CALL TO FILL EST-DIST/DUR  *
006700*                        | ON SUCCESSFUL START (REQ FC-0058)         *
006800*G.00.02|1998-10-02| LMT | Y2K REVIEW - RUN DATE NOW ACCEPT...DATE   *
006900*                        | YYYYMMDD, TRIP-NO FIELD WIDENED TO X(13)  *
007000*G.00.03|2007-01-18| RRH | ADDED REMAINING-DISTANCE DISPLAY FOR      *
007100*                        | IN-PROGRESS TRIPS PER OPS REQUEST         *
007200*G.00.04|2011-06-02| DMR | ADDED PREDICTED-VIOLATION CALL ON         *
007300*                        | SUCCESSFUL START (TKT-2198)               *
007400**********************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER. IBM-370.
008500 OBJECT-COMPUTER. IBM-370.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM.
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT TRIPS-IN-FILE    ASSIGN TO TRIPSIN
009100         FILE STATUS IS WS-TI-FILE-STATUS.
009200     SELECT TRIPS-OUT-FILE   ASSIGN TO TRIPSOUT
009300         FILE STATUS IS WS-TO-FILE-STATUS.
009400     SELECT VEHICLES-IN-FILE ASSIGN TO VEHCLIN
009500         FILE STATUS IS WS-VI-FILE-STATUS.
009600     SELECT VEHICLES-OUT-FILE ASSIGN TO VEHCLOUT
009700         FILE STATUS IS WS-VO-FILE-STATUS.
009800     SELECT DRIVERS-IN-FILE  ASSIGN TO DRIVERIN
009900         FILE STATUS IS WS-DI-FILE-STATUS.
010000     SELECT HOS-STATUS-FILE  ASSIGN TO HOSSTAT
010100         FILE STATUS IS WS-HS-FILE-STATUS.
010200     SELECT VIOLATIONS-FILE  ASSIGN TO VIOLATNS
010300         FILE STATUS IS WS-VL-FILE-STATUS.
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  TRIPS-IN-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD.
010900 01  TRIPS-IN-REC                PIC X(100).
011000 FD  TRIPS-OUT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD.
011300 01  TRIPS-OUT-REC               PIC X(100).
011400 FD  VEHICLES-IN-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD.
011700 01  VEHICLES-IN-REC             PIC X(162).
011800 FD  VEHICLES-OUT-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD.
012100 01  VEHICLES-OUT-REC            PIC X(162).
012200 FD  DRIVERS-IN-FILE
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD.
012500 01  DRIVERS-IN-REC              PIC X(120).
012600 FD  HOS-STATUS-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD.
012900 01  HOS-STATUS-REC              PIC X(134).
013000 FD  VIOLATIONS-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD.
013300 01  VIOLATIONS-REC              PIC X(120).
013400 WORKING-STORAGE SECTION.
013500 01  FILLER                      PIC X(01) VALUE SPACE.
013600     COPY FCWSCOM.
013700 01  TRIP-RECORD-WORK.
013800     COPY FCRTRIP.
013900 01  VEHICLE-RECORD-WORK.
014000     COPY FCRVEHIC.
014100 01  DRIVER-RECORD-WORK.
014200     COPY FCRDRIVR.
014300 01  HOS-STATUS-RECORD-WORK.
014400     COPY FCRHOSST.
014500 01  VIOLATION-RECORD-WORK.
014600     COPY FCRVIOLN.
014800     COPY FCPMVHAS.
015000     COPY FCPMGEOD.
015002     COPY FCPMPRED.
015100*---------------------------------------------------------------*
015200*   IN-MEMORY VEHICLE MASTER - LOADED ONCE, UPDATED IN PLACE,   *
015300*   REWRITTEN TO VEHCLOUT AT END OF JOB IN ORIGINAL FILE ORDER. *
015400*---------------------------------------------------------------*
015410 01  TL-VEHICLE-COUNT            PIC S9(4) COMP VALUE ZERO.
015420 01  TL-VEHICLE-TABLE.
015500     05 TL-VEHICLE-ENTRY OCCURS 9000 TIMES
015900           INDEXED BY TL-VEH-IDX.
016000         10 TL-VH-VEHICLE-NO    PIC X(20).
016100         10 TL-VH-TYPE          PIC X(02).
016200         10 TL-VH-COMPANY       PIC X(20).
016300         10 TL-VH-OPSTATUS      PIC X(02).
016400         10 TL-VH-DRIVER-ID     PIC X(08).
016500         10 TL-VH-CUR-LAT       PIC S9(3)V9(6).
016600         10 TL-VH-CUR-LNG       PIC S9(3)V9(6).
016700         10 TL-VH-ACTIVE        PIC X(01).
017300*---------------------------------------------------------------*
017400*   IN-MEMORY DRIVER MASTER - DRIVERIN IS PRE-SORTED ASCENDING  *
017500*   BY DV-DRIVER-ID BY THE EXTRACT JOB, SO SEARCH ALL APPLIES.  *
017600*---------------------------------------------------------------*
017610 01  TL-DRIVER-COUNT             PIC S9(4) COMP VALUE ZERO.
017700 01  TL-DRIVER-TABLE.
017900     05 TL-DRIVER-ENTRY OCCURS 9000 TIMES
018100           ASCENDING KEY IS TL-DV-DRIVER-ID
018200           INDEXED BY TL-DRV-IDX.
018300         10 TL-DV-DRIVER-ID     PIC X(08).
018400         10 TL-DV-TYPE          PIC X(02).
018500         10 TL-DV-COMPANY       PIC X(20).
018700*---------------------------------------------------------------*
018800*   IN-MEMORY HOS-STATUS TABLE - TODAY'S FCHOSRUL OUTPUT,       *
018900*   ONE ENTRY PER DRIVER, USED ONLY BY 2150-PREDICT-HOS.        *
019000*---------------------------------------------------------------*
019010 01  TL-HOSSTAT-COUNT            PIC S9(4) COMP VALUE ZERO.
019100 01  TL-HOSSTAT-TABLE.
019300     05 TL-HOSSTAT-ENTRY OCCURS 9000 TIMES
019500           ASCENDING KEY IS TL-HS-DRIVER-ID
019600           INDEXED BY TL-HS-IDX.
019700         10 TL-HS-DRIVER-ID     PIC X(08).
019800         10 TL-HS-DRIVING-USED  PIC S9(2)V99.
019900         10 TL-HS-DUTY-USED     PIC S9(2)V99.
020000         10 TL-HS-CYCLE-USED    PIC S9(3)V99.
020100*---------------------------------------------------------------*
020200*   DRIVERS SEEN WITH A TRIP STARTED (OR HOLDING) THIS RUN -    *
020300*   ENFORCES "DRIVER HAS NO OTHER IN-PROGRESS TRIP".            *
020400*---------------------------------------------------------------*
020410 01  TL-SEEN-COUNT               PIC S9(4) COMP VALUE ZERO.
020500 01  TL-DRIVER-SEEN-TABLE.
020700     05 TL-SEEN-ENTRY OCCURS 9000 TIMES
020900           INDEXED BY TL-SEEN-IDX.
021000         10 TL-SEEN-DRIVER-ID   PIC X(08).
021200 01  WS-RUN-DATE-WORK.
021300     05 WS-RUN-DATE             PIC 9(08).
021400     05 WS-MAX-SEQ-TODAY        PIC S9(3) COMP VALUE ZERO.
021410 01  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE-WORK.
021420     05 WS-RD-CCYY               PIC 9(04).
021430     05 WS-RD-MM                 PIC 9(02).
021440     05 WS-RD-DD                 PIC 9(02).
021450     05 FILLER                   PIC S9(3) COMP.
021500 01  WS-NEW-TRIP-NO-WORK.
021600     05 WS-NTN-PREFIX           PIC X(02) VALUE 'TR'.
021700     05 WS-NTN-DATE             PIC 9(08).
021800     05 WS-NTN-SEQ              PIC 9(03).
021900 01  WS-TRIP-NO-BREAKDOWN REDEFINES WS-NEW-TRIP-NO-WORK.
022000     05 WS-TNO-WHOLE            PIC X(13).
022100 01  WS-EXISTING-TRIP-NO-BREAKDOWN.
022200     05 WS-ETN-PREFIX           PIC X(02).
022300     05 WS-ETN-DATE             PIC 9(08).
022400     05 WS-ETN-SEQ              PIC 9(03).
022500 01  WS-SWITCH-AREA.
022600     05 WS-TI-EOF-SW            PIC X(01) VALUE 'N'.
022700         88 WS-TI-AT-EOF            VALUE 'Y'.
022800     05 WS-FOUND-VEH-SW         PIC X(01) VALUE 'N'.
022900         88 WS-VEH-WAS-FOUND        VALUE 'Y'.
023000     05 WS-FOUND-DRV-SW         PIC X(01) VALUE 'N'.
023100         88 WS-DRV-WAS-FOUND        VALUE 'Y'.
023200     05 WS-FOUND-HOS-SW         PIC X(01) VALUE 'N'.
023300         88 WS-HOS-WAS-FOUND        VALUE 'Y'.
023400     05 WS-DRIVER-SEEN-SW       PIC X(01) VALUE 'N'.
023500         88 WS-DRIVER-WAS-SEEN      VALUE 'Y'.
023600 01  WS-FILE-STATUS-GROUP.
023700     05 WS-TI-FILE-STATUS       PIC X(02) VALUE SPACES.
023800     05 WS-TO-FILE-STATUS       PIC X(02) VALUE SPACES.
023900     05 WS-VI-FILE-STATUS       PIC X(02) VALUE SPACES.
024000     05 WS-VO-FILE-STATUS       PIC X(02) VALUE SPACES.
024100     05 WS-DI-FILE-STATUS       PIC X(02) VALUE SPACES.
024200     05 WS-HS-FILE-STATUS       PIC X(02) VALUE SPACES.
024300     05 WS-VL-FILE-STATUS       PIC X(02) VALUE SPACES.
024400 01  WS-JOB-COUNTERS            COMP-3.
024500     05 WS-TRIPS-READ-CNTR      PIC S9(07).
024600     05 WS-TRIPS-STARTED-CNTR   PIC S9(07).
024700     05 WS-TRIPS-COMPLETD-CNTR  PIC S9(07).
024800     05 WS-TRIPS-CANCELD-CNTR   PIC S9(07).
024900     05 WS-TRIPS-REJECTD-CNTR   PIC S9(07).
025000     05 WS-TRIPS-NUMBERD-CNTR   PIC S9(07).
025050     05 WS-VIOLATN-WRTN-CNTR    PIC S9(07).
025100 01  WS-JOB-COUNTERS-DISPLAY REDEFINES WS-JOB-COUNTERS.
025200     05 WS-D-TRIPS-READ         PIC S9(07).
025300     05 WS-D-TRIPS-STARTED      PIC S9(07).
025400     05 WS-D-TRIPS-COMPLETD     PIC S9(07).
025500     05 WS-D-TRIPS-CANCELD      PIC S9(07).
025600     05 WS-D-TRIPS-REJECTD      PIC S9(07).
025700     05 WS-D-TRIPS-NUMBERD      PIC S9(07).
025750     05 WS-D-VIOLATN-WRTN       PIC S9(07).
025800 01  WS-MISC-WORK.
025900     05 WS-REMAINING-KM         PIC S9(6)V99 COMP-3 VALUE ZERO.
026000     05 WS-REJECT-TEXT          PIC X(30) VALUE SPACES.
026100     05 WS-PLANNED-HRS          PIC S9(2)V99 COMP-3 VALUE ZERO.
026200 PROCEDURE DIVISION.
026300 0000-MAINLINE.
026400     PERFORM 1000-INITIALIZATION
026500         THRU 1000-INITIALIZATION-EXIT.
026600     PERFORM 1200-FIND-MAX-TRIP-SEQ
026700         THRU 1200-FIND-MAX-TRIP-SEQ-EXIT.
026800     PERFORM 1300-LOAD-VEHICLE-TABLE
026900         THRU 1300-LOAD-VEHICLE-TABLE-EXIT.
027000     PERFORM 1400-LOAD-DRIVER-TABLE
027100         THRU 1400-LOAD-DRIVER-TABLE-EXIT.
027200     PERFORM 1500-LOAD-HOSSTAT-TABLE
027300         THRU 1500-LOAD-HOSSTAT-TABLE-EXIT.
027400     PERFORM 1600-OPEN-TRIP-FILES
027500         THRU 1600-OPEN-TRIP-FILES-EXIT.
027600     PERFORM 8100-READ-TRIP
027700         THRU 8100-READ-TRIP-EXIT.
027800     PERFORM 2000-PROCESS-ONE-TRIP
027900         THRU 2000-PROCESS-ONE-TRIP-EXIT
028000         UNTIL WS-TI-AT-EOF.
028100     PERFORM 6000-REWRITE-VEHICLE-MASTER
028200         THRU 6000-REWRITE-VEHICLE-MASTER-EXIT.
028300     PERFORM EOJ9000-CLOSE-FILES
028400         THRU EOJ9000-CLOSE-FILES-EXIT.
028500     GOBACK.
028600 0000-MAINLINE-EXIT.
028700     EXIT.
028800 1000-INITIALIZATION.
028900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
029000     MOVE ZERO TO WS-MAX-SEQ-TODAY.
029100     MOVE ZERO TO WS-TRIPS-READ-CNTR WS-TRIPS-STARTED-CNTR
029200                  WS-TRIPS-COMPLETD-CNTR WS-TRIPS-CANCELD-CNTR
029300                  WS-TRIPS-REJECTD-CNTR WS-TRIPS-NUMBERD-CNTR
029350                  WS-VIOLATN-WRTN-CNTR.
029400 1000-INITIALIZATION-EXIT.
029500     EXIT.
029600*---------------------------------------------------------------*
029700* PASS 1 OVER TRIPSIN - DISCOVER THE HIGHEST SEQUENCE NUMBER    *
029800* ALREADY ASSIGNED FOR TODAY'S RUN DATE SO BLANK TRIP NUMBERS   *
029900* CONTINUE THE SAME DAILY SEQUENCE RATHER THAN RESTART AT ONE.  *
030000*---------------------------------------------------------------*
030100 1200-FIND-MAX-TRIP-SEQ.
030200     OPEN INPUT TRIPS-IN-FILE.
030300     IF WS-TI-FILE-STATUS NOT = '00'
030400         MOVE 'TRIPSIN ' TO FC-ERR-FILE-NAME
030500         MOVE WS-TI-FILE-STATUS TO FC-ERR-IO-STATUS
030600         MOVE 'OPEN FAILED ON PASS 1 OF TRIPSIN' TO FC-ERR-MSG
030700         GO TO EOJ9900-ABEND.
030800     PERFORM 1210-SCAN-ONE-TRIP-NO
030900         THRU 1210-SCAN-ONE-TRIP-NO-EXIT
031000         UNTIL WS-TI-FILE-STATUS = '10'.
031100     CLOSE TRIPS-IN-FILE.
031200 1200-FIND-MAX-TRIP-SEQ-EXIT.
031300     EXIT.
031400 1210-SCAN-ONE-TRIP-NO.
031500     READ TRIPS-IN-FILE INTO TRIP-RECORD
031600         AT END
031700             MOVE '10' TO WS-TI-FILE-STATUS
031800             GO TO 1210-SCAN-ONE-TRIP-NO-EXIT.
031900     IF TR-TRIP-NO NOT = SPACES
032000         MOVE TR-TRIP-NO TO WS-EXISTING-TRIP-NO-BREAKDOWN
032100         IF WS-ETN-DATE = WS-RUN-DATE
032200             IF WS-ETN-SEQ > WS-MAX-SEQ-TODAY
032300                 MOVE WS-ETN-SEQ TO WS-MAX-SEQ-TODAY
032400             END-IF
032500         END-IF
032600     END-IF.
032700 1210-SCAN-ONE-TRIP-NO-EXIT.
032800     EXIT.
032900*---------------------------------------------------------------*
033000* LOAD THE FULL VEHICLE MASTER INTO A TABLE, ORIGINAL FILE      *
034000* ORDER PRESERVED, SO IT CAN BE REWRITTEN IN THE SAME ORDER.    *
035000*---------------------------------------------------------------*
036000 1300-LOAD-VEHICLE-TABLE.
036100     OPEN INPUT VEHICLES-IN-FILE.
036200     IF WS-VI-FILE-STATUS NOT = '00'
036300         MOVE 'VEHCLIN ' TO FC-ERR-FILE-NAME
036400         MOVE WS-VI-FILE-STATUS TO FC-ERR-IO-STATUS
036500         MOVE 'OPEN FAILED ON VEHCLIN' TO FC-ERR-MSG
036600         GO TO EOJ9900-ABEND.
036700     PERFORM 1310-LOAD-ONE-VEHICLE
036800         THRU 1310-LOAD-ONE-VEHICLE-EXIT
036900         UNTIL WS-VI-FILE-STATUS = '10'.
037000     CLOSE VEHICLES-IN-FILE.
037100 1300-LOAD-VEHICLE-TABLE-EXIT.
037200     EXIT.
037300 1310-LOAD-ONE-VEHICLE.
037400     READ VEHICLES-IN-FILE INTO VEHICLE-RECORD
037500         AT END
037600             MOVE '10' TO WS-VI-FILE-STATUS
037700             GO TO 1310-LOAD-ONE-VEHICLE-EXIT.
037800     ADD 1 TO TL-VEHICLE-COUNT.
037900     SET TL-VEH-IDX TO TL-VEHICLE-COUNT.
038000     MOVE VH-VEHICLE-NO   TO TL-VH-VEHICLE-NO (TL-VEH-IDX).
038100     MOVE VH-TYPE         TO TL-VH-TYPE       (TL-VEH-IDX).
038200     MOVE VH-COMPANY      TO TL-VH-COMPANY    (TL-VEH-IDX).
038300     MOVE VH-OPSTATUS     TO TL-VH-OPSTATUS   (TL-VEH-IDX).
038400     MOVE VH-DRIVER-ID    TO TL-VH-DRIVER-ID  (TL-VEH-IDX).
038500     MOVE VH-CUR-LAT      TO TL-VH-CUR-LAT    (TL-VEH-IDX).
038600     MOVE VH-CUR-LNG      TO TL-VH-CUR-LNG    (TL-VEH-IDX).
038700     MOVE VH-ACTIVE       TO TL-VH-ACTIVE     (TL-VEH-IDX).
038800 1310-LOAD-ONE-VEHICLE-EXIT.
038900     EXIT.
039000*---------------------------------------------------------------*
040000* LOAD THE DRIVER MASTER (PRE-SORTED BY DRIVER ID) FOR THE      *
041000* FCVHASGN CALL AND FOR THE DRIVER-SEEN CONFLICT CHECK.         *
042000*---------------------------------------------------------------*
043000 1400-LOAD-DRIVER-TABLE.
043100     OPEN INPUT DRIVERS-IN-FILE.
043200     IF WS-DI-FILE-STATUS NOT = '00'
043300         MOVE 'DRIVERIN' TO FC-ERR-FILE-NAME
043400         MOVE WS-DI-FILE-STATUS TO FC-ERR-IO-STATUS
043500         MOVE 'OPEN FAILED ON DRIVERIN' TO FC-ERR-MSG
043600         GO TO EOJ9900-ABEND.
043700     PERFORM 1410-LOAD-ONE-DRIVER
043800         THRU 1410-LOAD-ONE-DRIVER-EXIT
043900         UNTIL WS-DI-FILE-STATUS = '10'.
044000     CLOSE DRIVERS-IN-FILE.
044100 1400-LOAD-DRIVER-TABLE-EXIT.
044200     EXIT.
044300 1410-LOAD-ONE-DRIVER.
044400     READ DRIVERS-IN-FILE INTO DRIVER-RECORD
044500         AT END
044600             MOVE '10' TO WS-DI-FILE-STATUS
044700             GO TO 1410-LOAD-ONE-DRIVER-EXIT.
044800     ADD 1 TO TL-DRIVER-COUNT.
044900     SET TL-DRV-IDX TO TL-DRIVER-COUNT.
045000     MOVE DV-DRIVER-ID    TO TL-DV-DRIVER-ID (TL-DRV-IDX).
045100     MOVE DV-TYPE         TO TL-DV-TYPE      (TL-DRV-IDX).
045200     MOVE DV-COMPANY      TO TL-DV-COMPANY   (TL-DRV-IDX).
045300 1410-LOAD-ONE-DRIVER-EXIT.
045400     EXIT.
045500*---------------------------------------------------------------*
046000* LOAD TODAY'S HOS-STATUS OUTPUT (FROM FCHOSRUL) FOR THE         *
047000* PREDICTED-VIOLATION LOOKUP AT 2150-PREDICT-HOS.               *
048000*---------------------------------------------------------------*
049000 1500-LOAD-HOSSTAT-TABLE.
049100     OPEN INPUT HOS-STATUS-FILE.
049200     IF WS-HS-FILE-STATUS NOT = '00'
049300         MOVE 'HOSSTAT ' TO FC-ERR-FILE-NAME
049400         MOVE WS-HS-FILE-STATUS TO FC-ERR-IO-STATUS
049500         MOVE 'OPEN FAILED ON HOSSTAT' TO FC-ERR-MSG
049600         GO TO EOJ9900-ABEND.
049700     PERFORM 1510-LOAD-ONE-HOSSTAT
049800         THRU 1510-LOAD-ONE-HOSSTAT-EXIT
049900         UNTIL WS-HS-FILE-STATUS = '10'.
050000     CLOSE HOS-STATUS-FILE.
050100 1500-LOAD-HOSSTAT-TABLE-EXIT.
050200     EXIT.
050300 1510-LOAD-ONE-HOSSTAT.
050400     READ HOS-STATUS-FILE INTO HOS-STATUS-RECORD
050500         AT END
050600             MOVE '10' TO WS-HS-FILE-STATUS
050700             GO TO 1510-LOAD-ONE-HOSSTAT-EXIT.
050800     ADD 1 TO TL-HOSSTAT-COUNT.
050900     SET TL-HS-IDX TO TL-HOSSTAT-COUNT.
051000     MOVE HS-DRIVER-ID     TO TL-HS-DRIVER-ID    (TL-HS-IDX).
051100     MOVE HS-DRIVING-USED  TO TL-HS-DRIVING-USED (TL-HS-IDX).
051200     MOVE HS-DUTY-USED     TO TL-HS-DUTY-USED    (TL-HS-IDX).
051300     MOVE HS-CYCLE-USED    TO TL-HS-CYCLE-USED   (TL-HS-IDX).
051400 1510-LOAD-ONE-HOSSTAT-EXIT.
051500     EXIT.
051600 1600-OPEN-TRIP-FILES.
051700     OPEN INPUT TRIPS-IN-FILE.
051800     IF WS-TI-FILE-STATUS NOT = '00'
051900         MOVE 'TRIPSIN ' TO FC-ERR-FILE-NAME
052000         MOVE WS-TI-FILE-STATUS TO FC-ERR-IO-STATUS
052100         MOVE 'OPEN FAILED ON PASS 2 OF TRIPSIN' TO FC-ERR-MSG
052200         GO TO EOJ9900-ABEND.
052300     OPEN OUTPUT TRIPS-OUT-FILE.
052400     IF WS-TO-FILE-STATUS NOT = '00'
052500         MOVE 'TRIPSOUT' TO FC-ERR-FILE-NAME
052600         MOVE WS-TO-FILE-STATUS TO FC-ERR-IO-STATUS
052700         MOVE 'OPEN FAILED ON TRIPSOUT' TO FC-ERR-MSG
052800         GO TO EOJ9900-ABEND.
052900     OPEN EXTEND VIOLATIONS-FILE.
053000     IF WS-VL-FILE-STATUS NOT = '00'
053100         MOVE 'VIOLATNS' TO FC-ERR-FILE-NAME
053200         MOVE WS-VL-FILE-STATUS TO FC-ERR-IO-STATUS
053300         MOVE 'OPEN EXTEND FAILED ON VIOLATNS' TO FC-ERR-MSG
053400         GO TO EOJ9900-ABEND.
053500 1600-OPEN-TRIP-FILES-EXIT.
053600     EXIT.
053700*---------------------------------------------------------------*
053800* MAIN LOOP - ONE TRIP RECORD AT A TIME, PASS 2.                *
053900*---------------------------------------------------------------*
054000 2000-PROCESS-ONE-TRIP.
054100     ADD 1 TO WS-TRIPS-READ-CNTR.
054200     PERFORM 2050-ASSIGN-TRIP-NUMBER
054300         THRU 2050-ASSIGN-TRIP-NUMBER-EXIT.
054400     EVALUATE TRUE
054500         WHEN TR-STATUS-PLANNED
054550             CONTINUE
054600         WHEN TR-STATUS-IN-PROGRESS
054700             PERFORM 2100-PROCESS-START-REQUEST
054800                 THRU 2100-PROCESS-START-REQUEST-EXIT
054900         WHEN TR-STATUS-COMPLETED
055000             PERFORM 2300-PROCESS-COMPLETE-REQUEST
055100                 THRU 2300-PROCESS-COMPLETE-REQUEST-EXIT
055200         WHEN TR-STATUS-CANCELLED
055300             PERFORM 2400-PROCESS-CANCEL-REQUEST
055400                 THRU 2400-PROCESS-CANCEL-REQUEST-EXIT
055500         WHEN OTHER
055600             CONTINUE
055700     END-EVALUATE.
055800     WRITE TRIPS-OUT-REC FROM TRIP-RECORD.
055900     PERFORM 8100-READ-TRIP
056000         THRU 8100-READ-TRIP-EXIT.
056100 2000-PROCESS-ONE-TRIP-EXIT.
056200     EXIT.
056300*---------------------------------------------------------------*
056400* ASSIGN A BLANK TRIP NUMBER FROM THE RUNNING DAILY SEQUENCE.   *
056500*---------------------------------------------------------------*
056600 2050-ASSIGN-TRIP-NUMBER.
056700     IF TR-TRIP-NO = SPACES
056800         ADD 1 TO WS-MAX-SEQ-TODAY
056900         ADD 1 TO WS-TRIPS-NUMBERD-CNTR
057000         MOVE WS-RUN-DATE TO WS-NTN-DATE
057100         MOVE WS-MAX-SEQ-TODAY TO WS-NTN-SEQ
057200         MOVE WS-TNO-WHOLE TO TR-TRIP-NO
057300     END-IF.
057400 2050-ASSIGN-TRIP-NUMBER-EXIT.
057500     EXIT.
057600*---------------------------------------------------------------*
057700* HONOR A START REQUEST ONLY WHEN FCVHASGN CLEARS THE PAIRING   *
057800* AND NO OTHER TRIP THIS RUN HAS ALREADY CLAIMED THIS DRIVER.   *
057900*---------------------------------------------------------------*
058000 2100-PROCESS-START-REQUEST.
058100     PERFORM 2110-FIND-VEHICLE-ENTRY
058200         THRU 2110-FIND-VEHICLE-ENTRY-EXIT.
058300     PERFORM 2120-FIND-DRIVER-ENTRY
058400         THRU 2120-FIND-DRIVER-ENTRY-EXIT.
058500     PERFORM 2130-CHECK-DRIVER-NOT-SEEN
058600         THRU 2130-CHECK-DRIVER-NOT-SEEN-EXIT.
058700     IF NOT WS-VEH-WAS-FOUND
058800         MOVE 'VEHICLE NOT ON FILE' TO WS-REJECT-TEXT
058900         PERFORM 2190-REJECT-START
059000             THRU 2190-REJECT-START-EXIT
059100     ELSE
059200         IF NOT WS-DRV-WAS-FOUND
059300             MOVE 'DRIVER NOT ON FILE' TO WS-REJECT-TEXT
059400             PERFORM 2190-REJECT-START
059500                 THRU 2190-REJECT-START-EXIT
059600         ELSE
059700             IF WS-DRIVER-WAS-SEEN
059800                 MOVE 'DRIVER HAS ANOTHER TRIP IN PROGRESS'
059900                     TO WS-REJECT-TEXT
060000                 PERFORM 2190-REJECT-START
060100                     THRU 2190-REJECT-START-EXIT
060200             ELSE
060300                 PERFORM 2140-CALL-FCVHASGN
060400                     THRU 2140-CALL-FCVHASGN-EXIT
060500                 IF VA-REJ-NONE
060600                     PERFORM 2160-COMMIT-START
060700                         THRU 2160-COMMIT-START-EXIT
060800                 ELSE
060900                     PERFORM 2190-REJECT-START
061000                         THRU 2190-REJECT-START-EXIT
061100                 END-IF
061200             END-IF
061300         END-IF
061400     END-IF.
061500 2100-PROCESS-START-REQUEST-EXIT.
061600     EXIT.
061700 2110-FIND-VEHICLE-ENTRY.
061800     MOVE 'N' TO WS-FOUND-VEH-SW.
061900     SET TL-VEH-IDX TO 1.
062000     PERFORM 2115-SEARCH-ONE-VEHICLE
062100         THRU 2115-SEARCH-ONE-VEHICLE-EXIT
062200         VARYING TL-VEH-IDX FROM 1 BY 1
062300         UNTIL TL-VEH-IDX > TL-VEHICLE-COUNT
062400            OR WS-VEH-WAS-FOUND.
062500 2110-FIND-VEHICLE-ENTRY-EXIT.
062600     EXIT.
062700 2115-SEARCH-ONE-VEHICLE.
062800     IF TL-VH-VEHICLE-NO (TL-VEH-IDX) = TR-VEHICLE-NO
062900         MOVE 'Y' TO WS-FOUND-VEH-SW
063000     END-IF.
063100 2115-SEARCH-ONE-VEHICLE-EXIT.
063200     EXIT.
063300 2120-FIND-DRIVER-ENTRY.
063400     MOVE 'N' TO WS-FOUND-DRV-SW.
063500     SEARCH ALL TL-DRIVER-ENTRY
063600         AT END
063700             MOVE 'N' TO WS-FOUND-DRV-SW
063800         WHEN TL-DV-DRIVER-ID (TL-DRV-IDX) = TR-DRIVER-ID
063900             MOVE 'Y' TO WS-FOUND-DRV-SW.
064000 2120-FIND-DRIVER-ENTRY-EXIT.
064100     EXIT.
064200 2130-CHECK-DRIVER-NOT-SEEN.
064300     MOVE 'N' TO WS-DRIVER-SEEN-SW.
064400     SET TL-SEEN-IDX TO 1.
064500     PERFORM 2135-CHECK-ONE-SEEN-ENTRY
064600         THRU 2135-CHECK-ONE-SEEN-ENTRY-EXIT
064700         VARYING TL-SEEN-IDX FROM 1 BY 1
064800         UNTIL TL-SEEN-IDX > TL-SEEN-COUNT
064900            OR WS-DRIVER-WAS-SEEN.
065000 2130-CHECK-DRIVER-NOT-SEEN-EXIT.
065100     EXIT.
065200 2135-CHECK-ONE-SEEN-ENTRY.
065300     IF TL-SEEN-DRIVER-ID (TL-SEEN-IDX) = TR-DRIVER-ID
065400         MOVE 'Y' TO WS-DRIVER-SEEN-SW
065500     END-IF.
065600 2135-CHECK-ONE-SEEN-ENTRY-EXIT.
065700     EXIT.
065800 2140-CALL-FCVHASGN.
065900     MOVE TL-VH-VEHICLE-NO (TL-VEH-IDX) TO VA-VH-VEHICLE-NO.
066000     MOVE TL-VH-TYPE       (TL-VEH-IDX) TO VA-VH-TYPE.
066100     MOVE TL-VH-COMPANY    (TL-VEH-IDX) TO VA-VH-COMPANY.
066200     MOVE TL-VH-OPSTATUS   (TL-VEH-IDX) TO VA-VH-OPSTATUS.
066300     MOVE TL-VH-DRIVER-ID  (TL-VEH-IDX) TO VA-VH-DRIVER-ID.
066400     MOVE TL-VH-ACTIVE     (TL-VEH-IDX) TO VA-VH-ACTIVE.
066500     MOVE TL-DV-DRIVER-ID  (TL-DRV-IDX) TO VA-DV-DRIVER-ID.
066600     MOVE TL-DV-TYPE       (TL-DRV-IDX) TO VA-DV-TYPE.
066700     MOVE TL-DV-COMPANY    (TL-DRV-IDX) TO VA-DV-COMPANY.
066800     MOVE TR-TRIP-NO TO VA-TRIP-NO.
067000     SET VA-REJ-NONE TO TRUE.
067100     CALL 'FCVHASGN' USING VA-PARM-AREA.
067200 2140-CALL-FCVHASGN-EXIT.
067300     EXIT.
067400*---------------------------------------------------------------*
067500* START APPROVED - MARK THE VEHICLE IN-USE, COMPUTE THE TRIP'S  *
067600* DISTANCE/DURATION ESTIMATE, RUN THE VIOLATION PREDICTION, AND *
067700* REMEMBER THE DRIVER SO A SECOND START IS CAUGHT.              *
067800*---------------------------------------------------------------*
067900 2160-COMMIT-START.
068000     SET TR-STATUS-IN-PROGRESS TO TRUE.
068100     MOVE 'IU' TO TL-VH-OPSTATUS  (TL-VEH-IDX).
068200     MOVE TR-DRIVER-ID TO TL-VH-DRIVER-ID (TL-VEH-IDX).
068300     ADD 1 TO WS-TRIPS-STARTED-CNTR.
068400     ADD 1 TO TL-SEEN-COUNT.
068500     SET TL-SEEN-IDX TO TL-SEEN-COUNT.
068600     MOVE TR-DRIVER-ID TO TL-SEEN-DRIVER-ID (TL-SEEN-IDX).
068700     PERFORM 2145-CALC-TRIP-ESTIMATE
068800         THRU 2145-CALC-TRIP-ESTIMATE-EXIT.
068900     PERFORM 2150-PREDICT-HOS
069000         THRU 2150-PREDICT-HOS-EXIT.
069100 2160-COMMIT-START-EXIT.
069200     EXIT.
069300 2145-CALC-TRIP-ESTIMATE.
069400     MOVE TR-ORIG-LAT TO FG-LAT-1.
069500     MOVE TR-ORIG-LNG TO FG-LNG-1.
069600     MOVE TR-DEST-LAT TO FG-LAT-2.
069700     MOVE TR-DEST-LNG TO FG-LNG-2.
069800     SET FG-FN-HAVERSINE TO TRUE.
069900     CALL 'FCGEODST' USING FG-PARM-AREA.
070000     MOVE FG-DISTANCE-KM TO TR-EST-DIST-KM.
070100     SET FG-FN-ROUTE-DURATION TO TRUE.
070200     CALL 'FCGEODST' USING FG-PARM-AREA.
070300     MOVE FG-DURATION-MIN TO TR-EST-DUR-MIN.
070400 2145-CALC-TRIP-ESTIMATE-EXIT.
070500     EXIT.
070600*---------------------------------------------------------------*
070700* WILL THIS TRIP'S PLANNED HOURS PUSH THE DRIVER OVER           *
070800* THE DRIVING/DUTY/CYCLE LIMIT?  FCPREDCT DOES THE ARITHMETIC,  *
070900* THIS PARAGRAPH JUST SUPPLIES TODAY'S HOS-STATUS LOOKUP AND    *
071000* WRITES WHATEVER PREDICTED VIOLATIONS COME BACK.               *
071100*---------------------------------------------------------------*
071200 2150-PREDICT-HOS.
071300     MOVE 'N' TO WS-FOUND-HOS-SW.
071400     SEARCH ALL TL-HOSSTAT-ENTRY
071500         AT END
071600             MOVE 'N' TO WS-FOUND-HOS-SW
071700         WHEN TL-HS-DRIVER-ID (TL-HS-IDX) = TR-DRIVER-ID
071800             MOVE 'Y' TO WS-FOUND-HOS-SW.
071900     IF WS-HOS-WAS-FOUND
072000         COMPUTE WS-PLANNED-HRS ROUNDED =
072100             TR-EST-DUR-MIN / 60
073000         MOVE TR-DRIVER-ID        TO PD-DRIVER-ID
073100         MOVE TR-TRIP-NO          TO PD-TRIP-NO
073200         MOVE WS-RUN-DATE         TO PD-LOG-DATE
073300         MOVE WS-PLANNED-HRS      TO PD-PLANNED-HRS
073400         MOVE TL-HS-DRIVING-USED (TL-HS-IDX) TO PD-DRIVING-USED
073500         MOVE TL-HS-DUTY-USED    (TL-HS-IDX) TO PD-DUTY-USED
073600         MOVE TL-HS-CYCLE-USED   (TL-HS-IDX) TO PD-CYCLE-USED
073700         CALL 'FCPREDCT' USING PD-PARM-AREA
073800         IF PD-VIOLATION-FOUND
073900             PERFORM 2155-WRITE-PREDICTED-VIOLATN
074000                 THRU 2155-WRITE-PREDICTED-VIOLATN-EXIT
074100         END-IF
074200     END-IF.
074300 2150-PREDICT-HOS-EXIT.
074400     EXIT.
074500 2155-WRITE-PREDICTED-VIOLATN.
074600     MOVE TR-DRIVER-ID      TO VI-DRIVER-ID.
074700     MOVE WS-RUN-DATE       TO VI-LOG-DATE.
074800     MOVE PD-VIOL-TYPE      TO VI-TYPE.
074900     MOVE PD-VIOL-SEVERITY  TO VI-SEVERITY.
075000     MOVE PD-EXCESS-HRS     TO VI-EXCESS-HRS.
075100     STRING 'PREDICTED - TRIP ' DELIMITED BY SIZE
075200            TR-TRIP-NO        DELIMITED BY SIZE
075300            ' WOULD EXCEED LIMIT' DELIMITED BY SIZE
075400            INTO VI-DESC.
075500     WRITE VIOLATIONS-REC FROM VIOLATION-RECORD.
075600     ADD 1 TO WS-VIOLATN-WRTN-CNTR.
075700 2155-WRITE-PREDICTED-VIOLATN-EXIT.
075800     EXIT.
075900 2190-REJECT-START.
076000     SET TR-STATUS-PLANNED TO TRUE.
076100     ADD 1 TO WS-TRIPS-REJECTD-CNTR.
076200     DISPLAY 'FCTRPLCM - START REJECTED FOR TRIP ' TR-TRIP-NO
076300         ' DRIVER ' TR-DRIVER-ID ' REASON ' WS-REJECT-TEXT.
076400 2190-REJECT-START-EXIT.
076500     EXIT.
076600*---------------------------------------------------------------*
076700* COMPLETE IS HONORED ONLY WHEN THE ASSIGNED VEHICLE IS ON FILE *
076800* AS IN-USE AND BOUND TO THIS TRIP'S DRIVER - THE VEHICLE       *
076900* MASTER IS THE ONLY RECORD OF "WAS THIS REALLY IN PROGRESS".   *
077000*---------------------------------------------------------------*
077100 2300-PROCESS-COMPLETE-REQUEST.
077200     PERFORM 2110-FIND-VEHICLE-ENTRY
077300         THRU 2110-FIND-VEHICLE-ENTRY-EXIT.
077400     IF WS-VEH-WAS-FOUND
077500        AND TL-VH-OPSTATUS (TL-VEH-IDX) = 'IU'
077600        AND TL-VH-DRIVER-ID (TL-VEH-IDX) = TR-DRIVER-ID
077700         MOVE 'AV' TO TL-VH-OPSTATUS  (TL-VEH-IDX)
077800         MOVE SPACES TO TL-VH-DRIVER-ID (TL-VEH-IDX)
077900         ADD 1 TO WS-TRIPS-COMPLETD-CNTR
078000     ELSE
078100         DISPLAY 'FCTRPLCM - COMPLETE IGNORED FOR TRIP '
078200             TR-TRIP-NO ' - VEHICLE NOT RECORDED IN-PROGRESS'
078300     END-IF.
078400 2300-PROCESS-COMPLETE-REQUEST-EXIT.
078500     EXIT.
078600*---------------------------------------------------------------*
078700* CANCEL FREES THE VEHICLE UNDER THE SAME TEST; IF THE TRIP     *
079600* WAS NEVER STARTED (OR ALREADY COMPLETED) THE VEHICLE IS NOT   *
079700* BOUND TO IT AND THIS IS A HARMLESS NO-OP, WHICH IS EXACTLY    *
079800* "CANCEL ALLOWED FROM ANY STATUS EXCEPT COMPLETED".            *
079900*---------------------------------------------------------------*
080000 2400-PROCESS-CANCEL-REQUEST.
080100     PERFORM 2110-FIND-VEHICLE-ENTRY
080200         THRU 2110-FIND-VEHICLE-ENTRY-EXIT.
080300     IF WS-VEH-WAS-FOUND
080400        AND TL-VH-OPSTATUS (TL-VEH-IDX) = 'IU'
080500        AND TL-VH-DRIVER-ID (TL-VEH-IDX) = TR-DRIVER-ID
080600         MOVE 'AV' TO TL-VH-OPSTATUS  (TL-VEH-IDX)
080700         MOVE SPACES TO TL-VH-DRIVER-ID (TL-VEH-IDX)
080800     END-IF.
080900     ADD 1 TO WS-TRIPS-CANCELD-CNTR.
081000 2400-PROCESS-CANCEL-REQUEST-EXIT.
081100     EXIT.
081200*---------------------------------------------------------------*
081300* REWRITE THE VEHICLE MASTER IN ITS ORIGINAL LOAD ORDER, WITH   *
081400* WHATEVER OPSTATUS/DRIVER-ID CHANGES THE TRIP LOOP APPLIED,    *
081500* PLUS A REMAINING-DISTANCE DIAGNOSTIC FOR VEHICLES STILL OUT.  *
081600*---------------------------------------------------------------*
081700 6000-REWRITE-VEHICLE-MASTER.
081800     OPEN OUTPUT VEHICLES-OUT-FILE.
081900     IF WS-VO-FILE-STATUS NOT = '00'
082000         MOVE 'VEHCLOUT' TO FC-ERR-FILE-NAME
082100         MOVE WS-VO-FILE-STATUS TO FC-ERR-IO-STATUS
082200         MOVE 'OPEN FAILED ON VEHCLOUT' TO FC-ERR-MSG
082300         GO TO EOJ9900-ABEND.
082400     PERFORM 6100-WRITE-ONE-VEHICLE
082500         THRU 6100-WRITE-ONE-VEHICLE-EXIT
082600         VARYING TL-VEH-IDX FROM 1 BY 1
082700         UNTIL TL-VEH-IDX > TL-VEHICLE-COUNT.
082800     CLOSE VEHICLES-OUT-FILE.
082900 6000-REWRITE-VEHICLE-MASTER-EXIT.
083000     EXIT.
083100 6100-WRITE-ONE-VEHICLE.
083200     MOVE TL-VH-VEHICLE-NO (TL-VEH-IDX) TO VH-VEHICLE-NO.
083300     MOVE TL-VH-TYPE       (TL-VEH-IDX) TO VH-TYPE.
083400     MOVE TL-VH-COMPANY    (TL-VEH-IDX) TO VH-COMPANY.
083500     MOVE TL-VH-OPSTATUS   (TL-VEH-IDX) TO VH-OPSTATUS.
083600     MOVE TL-VH-DRIVER-ID  (TL-VEH-IDX) TO VH-DRIVER-ID.
083700     MOVE TL-VH-CUR-LAT    (TL-VEH-IDX) TO VH-CUR-LAT.
083800     MOVE TL-VH-CUR-LNG    (TL-VEH-IDX) TO VH-CUR-LNG.
083900     MOVE TL-VH-ACTIVE     (TL-VEH-IDX) TO VH-ACTIVE.
084000     IF TL-VH-OPSTATUS (TL-VEH-IDX) = 'IU'
084100         PERFORM 6150-DISPLAY-REMAINING-DIST
084200             THRU 6150-DISPLAY-REMAINING-DIST-EXIT
084300     END-IF.
084400     WRITE VEHICLES-OUT-REC FROM VEHICLE-RECORD.
084500 6100-WRITE-ONE-VEHICLE-EXIT.
084600     EXIT.
084700 6150-DISPLAY-REMAINING-DIST.
084800     IF TL-VH-CUR-LAT (TL-VEH-IDX) = ZERO
084900        AND TL-VH-CUR-LNG (TL-VEH-IDX) = ZERO
085000         DISPLAY 'FCTRPLCM - VEHICLE ' TL-VH-VEHICLE-NO (TL-VEH-IDX)
085100             ' POSITION UNKNOWN - REMAINING DISTANCE NOT ESTIMATED'
085200     ELSE
085300         MOVE TL-VH-CUR-LAT (TL-VEH-IDX) TO FG-LAT-1
085400         MOVE TL-VH-CUR-LNG (TL-VEH-IDX) TO FG-LNG-1
085500         SET FG-FN-REMAINING-DIST TO TRUE
085600         CALL 'FCGEODST' USING FG-PARM-AREA
085700         MOVE FG-DISTANCE-KM TO WS-REMAINING-KM
085800         DISPLAY 'FCTRPLCM - VEHICLE ' TL-VH-VEHICLE-NO (TL-VEH-IDX)
085900             ' REMAINING KM ' WS-REMAINING-KM
086000     END-IF.
086100 6150-DISPLAY-REMAINING-DIST-EXIT.
086200     EXIT.
086300 8100-READ-TRIP.
086400     READ TRIPS-IN-FILE INTO TRIP-RECORD
086500         AT END
086600             MOVE 'Y' TO WS-TI-EOF-SW.
086700 8100-READ-TRIP-EXIT.
086800     EXIT.
086900 EOJ9000-CLOSE-FILES.
087000     CLOSE TRIPS-IN-FILE TRIPS-OUT-FILE VIOLATIONS-FILE.
087100     DISPLAY 'FCTRPLCM - TRIPS READ      ' WS-D-TRIPS-READ.
087200     DISPLAY 'FCTRPLCM - TRIPS NUMBERED  ' WS-D-TRIPS-NUMBERD.
087300     DISPLAY 'FCTRPLCM - TRIPS STARTED   ' WS-D-TRIPS-STARTED.
087400     DISPLAY 'FCTRPLCM - TRIPS COMPLETED ' WS-D-TRIPS-COMPLETD.
087500     DISPLAY 'FCTRPLCM - TRIPS CANCELLED ' WS-D-TRIPS-CANCELD.
087600     DISPLAY 'FCTRPLCM - TRIPS REJECTED  ' WS-D-TRIPS-REJECTD.
087650     DISPLAY 'FCTRPLCM - PREDICTED VIOLS ' WS-D-VIOLATN-WRTN.
087700     GO TO EOJ9999-EXIT.
087800 EOJ9000-CLOSE-FILES-EXIT.
087900     EXIT.
088000 EOJ9900-ABEND.
088100     DISPLAY 'FCTRPLCM - ABEND - ' FC-ERR-FILE-NAME
088200         ' STATUS ' FC-ERR-IO-STATUS ' - ' FC-ERR-MSG.
088300     MOVE 16 TO RETURN-CODE.
088400     STOP RUN.
088500 EOJ9999-EXIT.
088600     EXIT.
