000100**********************************************************************
000200*           TRIP RECORD - PLANNED/IN-PROGRESS/COMPLETED/CANCELLED    *
000300*           COPYBOOK FCRTRIP                                         *
000400**********************************************************************
000500*G.00.01|2007-01-18| RRH | ADDED TR-EST-DIST-KM/TR-EST-DUR-MIN        *
000600*G.00.00|1996-04-09| LMT | COPYBOOK NEWLY ESTABLISHED                 *
000700**********************************************************************
000800 01  TRIP-RECORD.
000900     05 TR-TRIP-NO              PIC X(13).
001000     05 TR-DRIVER-ID            PIC X(08).
001100     05 TR-VEHICLE-NO           PIC X(20).
001200     05 TR-STATUS               PIC X(02).
001300         88 TR-STATUS-PLANNED       VALUE 'PL'.
001400         88 TR-STATUS-IN-PROGRESS   VALUE 'IP'.
001500         88 TR-STATUS-COMPLETED     VALUE 'CO'.
001600         88 TR-STATUS-CANCELLED     VALUE 'CA'.
001700     05 TR-ORIG-LAT             PIC S9(3)V9(6).
001800     05 TR-ORIG-LNG             PIC S9(3)V9(6).
001900     05 TR-DEST-LAT             PIC S9(3)V9(6).
002000     05 TR-DEST-LNG             PIC S9(3)V9(6).
002100     05 TR-EST-DIST-KM          PIC S9(6)V99.
002200     05 TR-EST-DUR-MIN          PIC 9(05).
002300     05 FILLER                  PIC X(08).
