000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FCWKSTAT.
000300 AUTHOR. L M TRAVERS.
000400 INSTALLATION. FLEET COMPLIANCE SYSTEMS GROUP.
000500 DATE-WRITTEN. 05/1996.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL FLEET OPERATIONS USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CALLABLE DUTY-TIME ACCUMULATOR.  FOUR FUNCTIONS -               *
001200*    S = FOLD ONE DUTY-SEGMENT (START/END MINUTES) INTO THE        *
001300*        CALLER'S RUNNING DAILY MINUTE BUCKETS BY DUTY STATUS.     *
001400*    W = CONVERT ONE DAY'S MINUTE BUCKETS TO THE HOUR FIELDS       *
001500*        CARRIED ON THE DAILY-LOG RECORD (ROUNDED 2 DEC).          *
001600*    C = SUM DRIVING + ON-DUTY HOURS ACROSS UP TO 8 DAILY-LOG      *
001700*        RECORDS TO GIVE THE 8-DAY ROLLING CYCLE TOTAL.            *
001710*    T = SUM DRIVING HOURS, DUTY HOURS, AND COUNT DAYS WORKED      *
001720*        ACROSS UP TO 7 DAILY-LOG ENTRIES FOR THE WEEKLY SUMMARY.  *
001800*  USED BY FCDLYTOT (FUNCTIONS S, W AND T) AND BY FCHOSRUL         *
001900*  (FUNCTION C) SO THE MINUTE-TO-HOUR CONVERSION AND CYCLE/WEEK    *
002000*  MATH ARE CODED EXACTLY ONCE FOR THE WHOLE SUBSYSTEM.            *
002100*                                                                  *
002200*J    JCL..                                                        *
002300*     NONE - CALLED SUBPROGRAM, NO JOB STEP OF ITS OWN.            *
002400*                                                                  *
002500*P    ENTRY PARAMETERS..                                           *
002600*     WK-PARM-AREA (SEE LINKAGE SECTION)                           *
002700*                                                                  *
002800*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002900*     NONE - INVALID FUNCTION CODE RETURNED AS WK-RETURN-CODE 'E'. *
003000*                                                                  *
003100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003200*     NONE                                                         *
003300*                                                                  *
003400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003500*     NONE                                                         *
003600*                                                                  *
003700**********************************************************************
003800*----------------------------------------------------------------*
003900* CHANGE LOG                                                      *
004000*----------------------------------------------------------------*
004050*G.00.03|2016-02-09| JQP | TKT#FC-2380 ADDED FUNCTION T - 7-DAY     *
004060*G.00.03|2016-02-09| JQP | DRIVING/DUTY/DAYS-WORKED WEEKLY TOTAL    *
004070*G.00.03|2016-02-09| JQP | FOR THE WEEKLY SUMMARY REPORT.  RECAST   *
004080*G.00.03|2016-02-09| JQP | MAINLINE TO PERFORM...THRU PER DEPT      *
004090*G.00.03|2016-02-09| JQP | CODING STANDARD MEMO 2015-11.            *
004100*G.00.02|2003-07-22| RRH | TKT#FC-1654 ADDED FUNCTION C - CYCLE     *
004200*G.00.02|2003-07-22| RRH | HOURS NEEDED BY FCHOSRUL'S CYCLE-LIMIT   *
004300*G.00.01|1998-10-02| LMT | Y2K REVIEW - NO DATE FIELDS IN MODULE,   *
004400*G.00.01|1998-10-02| LMT | NO CHANGE REQUIRED                      *
004500*G.00.00|1996-05-14| LMT | PROGRAM NEWLY ESTABLISHED                *
004600*----------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 WORKING-STORAGE SECTION.
005600 01  FILLER PIC X(32)
005700     VALUE 'FCWKSTAT WORKING STORAGE BEGINS'.
005810 01  WK-WORK-MINUTES-GROUP.
005820     05 WK-WORK-MINUTES         PIC S9(5) COMP.
005830 01  FILLER REDEFINES WK-WORK-MINUTES-GROUP.
005840     05 WK-WORK-MINUTES-DISPLAY PIC S9(5).
005850 01  WK-SUBSCRIPT-GROUP.
005860     05 WK-SUBSCRIPT            PIC S9(2) COMP.
005870 01  FILLER REDEFINES WK-SUBSCRIPT-GROUP.
005880     05 WK-SUBSCRIPT-DISPLAY    PIC S9(2).
005890 01  WK-CYCLE-HRS-GROUP.
005900     05 WK-CYCLE-HRS-WORK       PIC S9(4)V99 COMP-3.
005910 01  FILLER REDEFINES WK-CYCLE-HRS-GROUP.
005920     05 WK-CYCLE-HRS-DISPLAY    PIC S9(4)V99.
006100 EJECT
006200 LINKAGE SECTION.
006300 COPY FCPMWKST.
009100 EJECT
009200**********************************************************************
009300*                        PROCEDURE DIVISION                        *
009400**********************************************************************
009500 PROCEDURE DIVISION USING WK-PARM-AREA.
009600
009700 0000-MAINLINE.
009800     MOVE '0' TO WK-RETURN-CODE
009900     EVALUATE TRUE
010000         WHEN WK-FN-SEGMENT-FOLD
010100             PERFORM 1000-FOLD-SEGMENT
010110                 THRU 1000-FOLD-SEGMENT-EXIT
010200         WHEN WK-FN-WEEKLY-CONVERT
010300             PERFORM 2000-CONVERT-MINUTES-TO-HOURS
010310                 THRU 2000-CONVERT-MINUTES-TO-HOURS-EXIT
010400         WHEN WK-FN-CYCLE-SUM
010500             PERFORM 3000-SUM-CYCLE-HOURS
010510                 THRU 3000-SUM-CYCLE-HOURS-EXIT
010520         WHEN WK-FN-WEEK-TOTALS
010530             PERFORM 4000-CALC-WEEK-TOTALS
010540                 THRU 4000-CALC-WEEK-TOTALS-EXIT
010600         WHEN OTHER
010700             MOVE 'E' TO WK-RETURN-CODE
010800     END-EVALUATE
010900     GOBACK
011000     .
011100 EJECT
011200**********************************************************************
011300*     1000-FOLD-SEGMENT - ADD ONE SEGMENT'S DURATION TO THE         *
011400*     CALLER'S RUNNING MINUTE BUCKET FOR ITS DUTY STATUS            *
011500**********************************************************************
011600 1000-FOLD-SEGMENT.
011700     COMPUTE WK-WORK-MINUTES = WK-SEG-END-MIN - WK-SEG-START-MIN
011800     IF WK-WORK-MINUTES < 0
011900         MOVE 0 TO WK-WORK-MINUTES
012000     END-IF
012100     EVALUATE WK-SEG-STATUS
012200         WHEN 'OF'
012300             ADD WK-WORK-MINUTES TO WK-OFF-DUTY-MIN
012400         WHEN 'SB'
012500             ADD WK-WORK-MINUTES TO WK-SLEEPER-MIN
012600         WHEN 'DR'
012700             ADD WK-WORK-MINUTES TO WK-DRIVING-MIN
012800         WHEN 'ON'
012900             ADD WK-WORK-MINUTES TO WK-ONDUTY-MIN
013000         WHEN OTHER
013100             MOVE 'E' TO WK-RETURN-CODE
013110             GO TO 1000-FOLD-SEGMENT-EXIT
013200     END-EVALUATE
013300     .
013310 1000-FOLD-SEGMENT-EXIT.
013320     EXIT.
013400 EJECT
013500**********************************************************************
013600*     2000-CONVERT-MINUTES-TO-HOURS - MINUTES / 60, ROUNDED 2 DEC   *
013700**********************************************************************
013800 2000-CONVERT-MINUTES-TO-HOURS.
013900     COMPUTE WK-OFF-DUTY-HRS ROUNDED = WK-OFF-DUTY-MIN / 60
014000     COMPUTE WK-SLEEPER-HRS  ROUNDED = WK-SLEEPER-MIN  / 60
014100     COMPUTE WK-DRIVING-HRS  ROUNDED = WK-DRIVING-MIN  / 60
014200     COMPUTE WK-ONDUTY-HRS   ROUNDED = WK-ONDUTY-MIN   / 60
014300     .
014310 2000-CONVERT-MINUTES-TO-HOURS-EXIT.
014320     EXIT.
014400 EJECT
014500**********************************************************************
014600*     3000-SUM-CYCLE-HOURS - ADDS DRIVING + ON-DUTY HOURS ACROSS    *
014700*     THE SUPPLIED TABLE OF UP TO 8 DAILY-LOG ENTRIES               *
014800**********************************************************************
014900 3000-SUM-CYCLE-HOURS.
015000     MOVE 0 TO WK-CYCLE-TOTAL-HRS
015100     MOVE 1 TO WK-SUBSCRIPT
015200     PERFORM 3010-ADD-ONE-CYCLE-DAY
015210         THRU 3010-ADD-ONE-CYCLE-DAY-EXIT
015300         UNTIL WK-SUBSCRIPT > WK-CYCLE-DAY-COUNT
015400     .
015410 3000-SUM-CYCLE-HOURS-EXIT.
015420     EXIT.
015500 3010-ADD-ONE-CYCLE-DAY.
015600     SET WK-CYCLE-IDX TO WK-SUBSCRIPT
015700     COMPUTE WK-CYCLE-HRS-WORK =
015800         WK-CYC-DRIVING-HRS (WK-CYCLE-IDX) +
015900         WK-CYC-ONDUTY-HRS (WK-CYCLE-IDX)
016000     ADD WK-CYCLE-HRS-WORK TO WK-CYCLE-TOTAL-HRS
016100     ADD 1 TO WK-SUBSCRIPT
016200     .
016210 3010-ADD-ONE-CYCLE-DAY-EXIT.
016220     EXIT.
016300 EJECT
016400**********************************************************************
016500*     4000-CALC-WEEK-TOTALS - DRIVER'S WEEKLY SUMMARY.  SUMS DRIVING *
016600*     HOURS AND DUTY (ON-DUTY) HOURS SEPARATELY ACROSS THE CALLER'S *
016700*     WK-WEEK-TABLE (UP TO 7 DAILY-LOG ENTRIES) AND COUNTS THE      *
016800*     ENTRIES SUPPLIED AS THE DRIVER'S DAYS WORKED FOR THE WEEK.    *
016900**********************************************************************
017000 4000-CALC-WEEK-TOTALS.
017100     MOVE 0 TO WK-WEEK-DRIVING-TOTAL
017200     MOVE 0 TO WK-WEEK-DUTY-TOTAL
017300     MOVE 0 TO WK-WEEK-DAYS-WORKED
017400     MOVE 1 TO WK-SUBSCRIPT
017500     PERFORM 4010-ADD-ONE-WEEK-DAY
017600         THRU 4010-ADD-ONE-WEEK-DAY-EXIT
017700         UNTIL WK-SUBSCRIPT > WK-WEEK-DAY-COUNT
017800     .
017900 4000-CALC-WEEK-TOTALS-EXIT.
018000     EXIT.
018100 4010-ADD-ONE-WEEK-DAY.
018200     SET WK-WEEK-IDX TO WK-SUBSCRIPT
018300     ADD WK-WK-DRIVING-HRS (WK-WEEK-IDX) TO WK-WEEK-DRIVING-TOTAL
018400     ADD WK-WK-DRIVING-HRS (WK-WEEK-IDX) WK-WK-ONDUTY-HRS (WK-WEEK-IDX)
018410         TO WK-WEEK-DUTY-TOTAL
018500     ADD 1 TO WK-WEEK-DAYS-WORKED
018600     ADD 1 TO WK-SUBSCRIPT
018700     .
018800 4010-ADD-ONE-WEEK-DAY-EXIT.
018900     EXIT.
