000100**********************************************************************
000200*           CALL PARAMETER AREA FOR FCPREDCT                        *
000300*           COPYBOOK FCPMPRED - SHARED BY FCPREDCT AND ITS CALLER   *
000400*           (FCTRPLCM) SO THE LINKAGE NEVER DRIFTS                  *
000500**********************************************************************
000600*G.00.00|2011-06-02| DMR | COPYBOOK NEWLY ESTABLISHED (TKT-2198)     *
000700**********************************************************************
000800 01  PD-PARM-AREA.
000900     05 PD-DRIVER-ID            PIC X(08).
001000     05 PD-TRIP-NO              PIC X(13).
001100     05 PD-LOG-DATE             PIC 9(08).
001200     05 PD-PLANNED-HRS          PIC S9(2)V99.
001300     05 PD-DRIVING-USED         PIC S9(2)V99.
001400     05 PD-DUTY-USED            PIC S9(2)V99.
001500     05 PD-CYCLE-USED           PIC S9(3)V99.
001600     05 PD-VIOLATION-SW         PIC X(01).
001700         88 PD-VIOLATION-FOUND      VALUE 'Y'.
001800         88 PD-VIOLATION-NONE       VALUE 'N'.
001900     05 PD-VIOL-TYPE            PIC X(14).
002000     05 PD-VIOL-SEVERITY        PIC X(08).
002100     05 PD-EXCESS-HRS           PIC S9(2)V99.
002200     05 PD-RETURN-CODE          PIC X(01).
002300         88 PD-RC-OK                VALUE '0'.
002400         88 PD-RC-BAD-FUNCTION      VALUE 'E'.
002500     05 FILLER                  PIC X(04).
