000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FCDLYTOT.
000300 AUTHOR. L M TRAVERS.
000400 INSTALLATION. FLEET COMPLIANCE SYSTEMS GROUP.
000500 DATE-WRITTEN. 04/1996.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL FLEET OPERATIONS USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  FCDLYTOT READS THE DRIVER ELECTRONIC-LOGBOOK DUTY-SEGMENT FEED, *
001200*  SORTED BY DRIVER/DATE/START-MINUTE, VALIDATES EACH SEGMENT      *
001300*  (END AFTER START, NO OVERLAP WITH THE PRIOR SEGMENT) AND ON THE *
001400*  DRIVER/DATE CONTROL BREAK WRITES ONE DAILY-LOG RECORD SHOWING   *
001500*  HOURS BY DUTY STATUS FOR THE DAY.  THE TWO SIMPLE DAILY LIMIT   *
001600*  CHECKS (DRIVING OVER 11H, DUTY OVER 14H) ARE RUN RIGHT HERE SO  *
001700*  THE VIOLATION FILE CARRIES SAME-DAY EXCEPTIONS; THE ROLLING     *
001800*  8-DAY CYCLE CHECK IS FCHOSRUL'S JOB, NOT OURS.                  *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*                                                                  *
002200* //FCDLYTOT EXEC PGM=FCDLYTOT                                     *
002300* //SYSOUT   DD SYSOUT=*                                           *
002400* //DUTYSEGS DD DSN=FC.DAILY.DUTYSEGS.SORTED,DISP=SHR              *
002500* //DAILYLOG DD DSN=FC.DAILY.DAILYLOG,                             *
002600* //            DISP=(,CATLG,CATLG),                               *
002700* //            UNIT=USER,SPACE=(CYL,(10,10),RLSE),                *
002800* //            DCB=(RECFM=FB,LRECL=80,BLKSIZE=0)                  *
002900* //VIOLATNS DD DSN=FC.DAILY.VIOLATIONS,                           *
003000* //            DISP=(,CATLG,CATLG),                               *
003100* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE),                  *
003200* //            DCB=(RECFM=FB,LRECL=120,BLKSIZE=0)                 *
003300* //SYSIPT   DD DUMMY                                              *
003400*                                                                  *
003500*P    ENTRY PARAMETERS..                                           *
003600*     NONE.                                                        *
003700*                                                                  *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003900*     I/O ERROR ON ANY FILE - SEE 9900-ABEND                       *
004000*     OVERLAPPING OR INVERTED DUTY SEGMENT - COUNTED, NOT FATAL    *
004100*                                                                  *
004200*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004300*     FCWKSTAT ---- DUTY-TIME ACCUMULATOR (FUNCTIONS S AND W)      *
004400*                                                                  *
004500*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004600*     COPYBOOK FCWSCOM                                             *
004700*                                                                  *
004800**********************************************************************
004900*----------------------------------------------------------------*
005000* CHANGE LOG                                                      *
005100*----------------------------------------------------------------*
005200*G.00.03|2011-02-14| DMR | TKT#FC-2140 DUTY LIMIT CHECK WAS USING  *
005300*G.00.03|2011-02-14| DMR | DRIVING HOURS ONLY - NOW DRIVING+ONDUTY *
005400*G.00.02|2003-07-22| RRH | CALL OUT TO FCWKSTAT REPLACES IN-LINE   *
005500*G.00.02|2003-07-22| RRH | MINUTE/HOUR MATH (SEE TKT#FC-1654)      *
005600*G.00.01|1998-10-02| LMT | Y2K REVIEW - DATES ARE 9(08) CCYYMMDD   *
005700*G.00.01|1998-10-02| LMT | ALREADY - NO CHANGE REQUIRED            *
005800*G.00.00|1996-04-22| LMT | PROGRAM NEWLY ESTABLISHED                *
005900*----------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT DUTY-SEGMENTS-FILE ASSIGN TO DUTYSEGS
006700         FILE STATUS IS WS-DUTYSEGS-STATUS.
006800     SELECT DAILY-LOG-FILE ASSIGN TO DAILYLOG
006900         FILE STATUS IS WS-DAILYLOG-STATUS.
007000     SELECT VIOLATIONS-FILE ASSIGN TO VIOLATNS
007100         FILE STATUS IS WS-VIOLATNS-STATUS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  DUTY-SEGMENTS-FILE
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS.
007700 01  DUTY-SEGMENTS-REC          PIC X(80).
007800
007900 FD  DAILY-LOG-FILE
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200 01  DAILY-LOG-REC              PIC X(80).
008300
008400 FD  VIOLATIONS-FILE
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS.
008700 01  VIOLATIONS-REC             PIC X(120).
008800 EJECT
008900 WORKING-STORAGE SECTION.
009000 01  FILLER PIC X(32)
009100     VALUE 'FCDLYTOT WORKING STORAGE BEGINS'.
009200**********************************************************************
009300*                         SHOP-WIDE CONSTANTS                       *
009400**********************************************************************
009500 COPY FCWSCOM.
009600 EJECT
009700**********************************************************************
009800*                      RECORD WORK AREAS                            *
009900**********************************************************************
010000 COPY FCRDUTSG.
010200 COPY FCRDLYLG.
010400 COPY FCRVIOLN.
010600 EJECT
010700**********************************************************************
010800*                    FCWKSTAT CALL PARAMETER AREA                   *
010900**********************************************************************
011000 COPY FCPMWKST.
012900 EJECT
013000**********************************************************************
013100*                    SEGMENT VALIDATION WORK AREA                   *
013200**********************************************************************
013300 01  WS-PREV-SEGMENT-KEY.
013400     05 WS-PREV-DRIVER-ID       PIC X(08) VALUE SPACE.
013500     05 WS-PREV-LOG-DATE        PIC 9(08) VALUE 0.
013600     05 WS-PREV-END-MIN         PIC 9(04) VALUE 0.
013700     05 FILLER                  PIC X(04).
013800 01  WS-PREV-KEY-COMBINED REDEFINES WS-PREV-SEGMENT-KEY
013900                          PIC X(24).
014000
014100 01  WS-CURR-DAY-DATA.
014200     05 WS-CURR-DRIVER-ID       PIC X(08) VALUE SPACE.
014300     05 WS-CURR-LOG-DATE        PIC 9(08) VALUE 0.
014400     05 WS-FIRST-SEGMENT-SW     PIC X(01) VALUE 'Y'.
014500         88 WS-FIRST-SEGMENT        VALUE 'Y'.
014600     05 FILLER                  PIC X(07).
014700
014800 01  WS-DATE-BREAKDOWN.
014900     05 WS-DATE-NUM             PIC 9(08) VALUE 0.
015000 01  WS-DATE-BREAKDOWN-R REDEFINES WS-DATE-BREAKDOWN.
015100     05 WS-DATE-CC              PIC 9(02).
015200     05 WS-DATE-YY              PIC 9(02).
015300     05 WS-DATE-MM              PIC 9(02).
015400     05 WS-DATE-DD              PIC 9(02).
015500
015600 01  WS-DUTY-HOURS-WORK.
015700     05 WS-DUTY-HRS-TOTAL       PIC S9(3)V99 COMP-3 VALUE 0.
015800 01  FILLER REDEFINES WS-DUTY-HOURS-WORK.
015900     05 WS-DUTY-HRS-DISPLAY     PIC S9(3)V99.
016000 EJECT
016100**********************************************************************
016200*                      SWITCHES AND COUNTERS                        *
016300**********************************************************************
016400 01  END-OF-FILE-INDICATOR      PIC X(01) VALUE 'N'.
016500     88 END-OF-FILE                 VALUE 'Y'.
016600
016700 01  WS-FILE-STATUS-GROUP.
016800     05 WS-DUTYSEGS-STATUS      PIC X(02) VALUE SPACE.
016900     05 WS-DAILYLOG-STATUS      PIC X(02) VALUE SPACE.
017000     05 WS-VIOLATNS-STATUS      PIC X(02) VALUE SPACE.
017100
017200 01  WS-WORK-COUNTERS.
017300     05 WS-READ-CNTR            PIC S9(9) COMP-3 VALUE 0.
017400     05 WS-REJECT-CNTR          PIC S9(9) COMP-3 VALUE 0.
017500     05 WS-DAILYLOG-WRTN-CNTR   PIC S9(9) COMP-3 VALUE 0.
017600     05 WS-VIOLATN-WRTN-CNTR    PIC S9(9) COMP-3 VALUE 0.
017700 EJECT
017800**********************************************************************
017900*                        PROCEDURE DIVISION                        *
018000**********************************************************************
018100 PROCEDURE DIVISION.
018200     PERFORM 0000-MAINLINE THRU 0000-MAINLINE-EXIT
018300     GOBACK
018400     .
018500
018600 0000-MAINLINE.
018700     PERFORM 1000-INITIALIZATION THRU 1000-INITIALIZATION-EXIT
018800     PERFORM 2000-PROCESS-ONE-SEGMENT THRU 2000-PROCESS-ONE-SEGMENT-EXIT
018900         UNTIL END-OF-FILE
019000     IF NOT WS-FIRST-SEGMENT
019100         PERFORM 5000-WRITE-DAILY-LOG-BREAK
019110             THRU 5000-WRITE-DAILY-LOG-BREAK-EXIT
019200     END-IF
019300     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT
019400     .
019410 0000-MAINLINE-EXIT.
019420     EXIT.
019500 EJECT
019600**********************************************************************
019700*                  1000-INITIALIZATION                              *
019800**********************************************************************
019900 1000-INITIALIZATION.
020000     INITIALIZE WS-WORK-COUNTERS
020100     INITIALIZE WK-BUCKET-MINUTES
020200     SET WS-FIRST-SEGMENT TO TRUE
020300     PERFORM 1100-OPEN-FILES THRU 1100-OPEN-FILES-EXIT
020400     .
020410 1000-INITIALIZATION-EXIT.
020420     EXIT.
020500
020600 1100-OPEN-FILES.
020700     OPEN INPUT  DUTY-SEGMENTS-FILE
020800     IF WS-DUTYSEGS-STATUS NOT = '00'
020900         DISPLAY 'ERROR OPENING DUTYSEGS: ' WS-DUTYSEGS-STATUS
021000         GO TO EOJ9900-ABEND
021100     END-IF
021200     OPEN OUTPUT DAILY-LOG-FILE
021300     IF WS-DAILYLOG-STATUS NOT = '00'
021400         DISPLAY 'ERROR OPENING DAILYLOG: ' WS-DAILYLOG-STATUS
021500         GO TO EOJ9900-ABEND
021600     END-IF
021700     OPEN OUTPUT VIOLATIONS-FILE
021800     IF WS-VIOLATNS-STATUS NOT = '00'
021900         DISPLAY 'ERROR OPENING VIOLATNS: ' WS-VIOLATNS-STATUS
022000         GO TO EOJ9900-ABEND
022100     END-IF
022110     .
022120 1100-OPEN-FILES-EXIT.
022130     EXIT.
022200 EJECT
022300**********************************************************************
022400*                2000-PROCESS-ONE-SEGMENT                           *
022500**********************************************************************
022600 2000-PROCESS-ONE-SEGMENT.
022700     PERFORM 2100-READ-SEGMENT THRU 2100-READ-SEGMENT-EXIT
022800     IF NOT END-OF-FILE
022900         PERFORM 2200-CHECK-CONTROL-BREAK
022910             THRU 2200-CHECK-CONTROL-BREAK-EXIT
023000         PERFORM 2300-VALIDATE-SEGMENT THRU 2300-VALIDATE-SEGMENT-EXIT
023100         IF WK-RETURN-CODE = '0'
023200             PERFORM 2400-FOLD-SEGMENT THRU 2400-FOLD-SEGMENT-EXIT
023300         END-IF
023400         PERFORM 2500-SAVE-PREV-SEGMENT-INFO
023410             THRU 2500-SAVE-PREV-SEGMENT-INFO-EXIT
023500     END-IF
023600     .
023610 2000-PROCESS-ONE-SEGMENT-EXIT.
023620     EXIT.
023700
023800 2100-READ-SEGMENT.
023900     READ DUTY-SEGMENTS-FILE INTO DUTY-SEGMENT-RECORD
024000         AT END
024100             SET END-OF-FILE TO TRUE
024200     END-READ
024300     IF NOT END-OF-FILE
024400         ADD 1 TO WS-READ-CNTR
024500     END-IF
024600     .
024610 2100-READ-SEGMENT-EXIT.
024620     EXIT.
024700 EJECT
024800**********************************************************************
024900*     2200-CHECK-CONTROL-BREAK - DRIVER/DATE CHANGE ENDS THE PRIOR  *
025000*     DAY'S ACCUMULATION AND WRITES ITS DAILY-LOG RECORD            *
025100**********************************************************************
025200 2200-CHECK-CONTROL-BREAK.
025300     IF WS-FIRST-SEGMENT
025310         SET WS-FIRST-SEGMENT TO FALSE
025320         MOVE DS-DRIVER-ID TO WS-CURR-DRIVER-ID
025330         MOVE DS-LOG-DATE  TO WS-CURR-LOG-DATE
025400     ELSE
025500         IF DS-DRIVER-ID NOT = WS-CURR-DRIVER-ID
025600             OR DS-LOG-DATE NOT = WS-CURR-LOG-DATE
025700             PERFORM 5000-WRITE-DAILY-LOG-BREAK
025710                 THRU 5000-WRITE-DAILY-LOG-BREAK-EXIT
025800             MOVE DS-DRIVER-ID TO WS-CURR-DRIVER-ID
025900             MOVE DS-LOG-DATE  TO WS-CURR-LOG-DATE
026000             MOVE SPACE TO WS-PREV-DRIVER-ID
026100             MOVE 0 TO WS-PREV-LOG-DATE WS-PREV-END-MIN
026200         END-IF
026300     END-IF
026400     .
026410 2200-CHECK-CONTROL-BREAK-EXIT.
026420     EXIT.
026500 EJECT
026600**********************************************************************
026700*     2300-VALIDATE-SEGMENT - END MUST FOLLOW START, AND MUST NOT   *
026800*     OVERLAP THE PRECEDING SEGMENT FOR THE SAME DRIVER/DATE        *
026900**********************************************************************
027000 2300-VALIDATE-SEGMENT.
027100     MOVE '0' TO WK-RETURN-CODE
027200     IF DS-END-MIN NOT > DS-START-MIN
027300         MOVE '1' TO WK-RETURN-CODE
027400         ADD 1 TO WS-REJECT-CNTR
027500     ELSE
027600         IF DS-DRIVER-ID = WS-PREV-DRIVER-ID
027700             AND DS-LOG-DATE = WS-PREV-LOG-DATE
027800             AND DS-START-MIN < WS-PREV-END-MIN
027900                 MOVE '2' TO WK-RETURN-CODE
028000                 ADD 1 TO WS-REJECT-CNTR
028100         END-IF
028200     END-IF
028300     .
028310 2300-VALIDATE-SEGMENT-EXIT.
028320     EXIT.
028400 EJECT
028500**********************************************************************
028600*     2400-FOLD-SEGMENT - CALL FCWKSTAT TO ADD THIS SEGMENT'S       *
028700*     MINUTES TO THE RUNNING DAILY BUCKET FOR ITS DUTY STATUS       *
028800**********************************************************************
028900 2400-FOLD-SEGMENT.
029000     MOVE 'S' TO WK-FUNCTION-CODE
029100     MOVE DS-START-MIN TO WK-SEG-START-MIN
029200     MOVE DS-END-MIN   TO WK-SEG-END-MIN
029300     MOVE DS-STATUS    TO WK-SEG-STATUS
029400     CALL 'FCWKSTAT' USING WK-PARM-AREA
029500     .
029510 2400-FOLD-SEGMENT-EXIT.
029520     EXIT.
029600
029700 2500-SAVE-PREV-SEGMENT-INFO.
029800     MOVE DS-DRIVER-ID TO WS-PREV-DRIVER-ID
029900     MOVE DS-LOG-DATE  TO WS-PREV-LOG-DATE
030000     MOVE DS-END-MIN   TO WS-PREV-END-MIN
030100     .
030110 2500-SAVE-PREV-SEGMENT-INFO-EXIT.
030120     EXIT.
030200 EJECT
030300**********************************************************************
030400*     5000-WRITE-DAILY-LOG-BREAK - CONTROL-BREAK PROCESSING FOR     *
030500*     THE DRIVER/DATE JUST COMPLETED                                *
030600**********************************************************************
030700 5000-WRITE-DAILY-LOG-BREAK.
030800     PERFORM 5100-CONVERT-MINUTES-TO-HOURS
030810         THRU 5100-CONVERT-MINUTES-TO-HOURS-EXIT
030900     PERFORM 5200-BUILD-DAILY-LOG-RECORD
030910         THRU 5200-BUILD-DAILY-LOG-RECORD-EXIT
031000     PERFORM 5300-CHECK-DAILY-VIOLATIONS
031010         THRU 5300-CHECK-DAILY-VIOLATIONS-EXIT
031100     PERFORM 5400-WRITE-DAILY-LOG-RECORD
031110         THRU 5400-WRITE-DAILY-LOG-RECORD-EXIT
031200     PERFORM 5500-RESET-ACCUMULATORS THRU 5500-RESET-ACCUMULATORS-EXIT
031300     .
031310 5000-WRITE-DAILY-LOG-BREAK-EXIT.
031320     EXIT.
031400
031500 5100-CONVERT-MINUTES-TO-HOURS.
031600     MOVE 'W' TO WK-FUNCTION-CODE
031700     CALL 'FCWKSTAT' USING WK-PARM-AREA
031800     COMPUTE WS-DUTY-HRS-TOTAL = WK-DRIVING-HRS + WK-ONDUTY-HRS
031900     .
031910 5100-CONVERT-MINUTES-TO-HOURS-EXIT.
031920     EXIT.
032000
032100 5200-BUILD-DAILY-LOG-RECORD.
032200     INITIALIZE DAILY-LOG-RECORD
032300     MOVE WS-CURR-DRIVER-ID TO DL-DRIVER-ID
032400     MOVE WS-CURR-LOG-DATE  TO DL-LOG-DATE
032500*    VEHICLE NUMBER IS NOT CARRIED ON THE DUTY-SEGMENT FEED -
032600*    FCTRPLCM OWNS THE VEHICLE/TRIP TIE, NOT THIS PROGRAM.
032700     MOVE SPACE TO DL-VEHICLE-NO
032800     MOVE WK-OFF-DUTY-HRS TO DL-OFF-DUTY-HRS
032900     MOVE WK-SLEEPER-HRS  TO DL-SLEEPER-HRS
033000     MOVE WK-DRIVING-HRS  TO DL-DRIVING-HRS
033100     MOVE WK-ONDUTY-HRS   TO DL-ONDUTY-HRS
033200*    8-DAY CYCLE TOTAL IS COMPUTED AND CARRIED BY FCHOSRUL ONLY -
033300*    THIS FIELD IS A PLACEHOLDER UNTIL THAT PASS RUNS.
033400     MOVE 0 TO DL-CYCLE-USED
033500     SET DL-NO-VIOLATIONS TO TRUE
033600     .
033610 5200-BUILD-DAILY-LOG-RECORD-EXIT.
033620     EXIT.
033700 EJECT
033800**********************************************************************
033900*     5300-CHECK-DAILY-VIOLATIONS - SAME-DAY DRIVING/DUTY LIMIT     *
034000*     CHECKS ONLY (HOS RULES 6A/6B) - CYCLE CHECK IS FCHOSRUL'S     *
034100**********************************************************************
034200 5300-CHECK-DAILY-VIOLATIONS.
034300     IF DL-DRIVING-HRS > HOS-MAX-DRIVING-HRS
034400         PERFORM 5310-WRITE-DRIVING-VIOLATION
034410             THRU 5310-WRITE-DRIVING-VIOLATION-EXIT
034500         SET DL-VIOLATIONS-PRESENT TO TRUE
034600     END-IF
034700     IF WS-DUTY-HRS-TOTAL > HOS-MAX-DUTY-HRS
034800         PERFORM 5320-WRITE-DUTY-VIOLATION
034810             THRU 5320-WRITE-DUTY-VIOLATION-EXIT
034900         SET DL-VIOLATIONS-PRESENT TO TRUE
035000     END-IF
035100     .
035110 5300-CHECK-DAILY-VIOLATIONS-EXIT.
035120     EXIT.
035200
035300 5310-WRITE-DRIVING-VIOLATION.
035400     INITIALIZE VIOLATION-RECORD
035500     MOVE DL-DRIVER-ID TO VI-DRIVER-ID
035600     MOVE DL-LOG-DATE  TO VI-LOG-DATE
035700     MOVE 'DRIVING-LIMIT' TO VI-TYPE
035800     MOVE 'HIGH'        TO VI-SEVERITY
035900     COMPUTE VI-EXCESS-HRS ROUNDED =
036000         DL-DRIVING-HRS - HOS-MAX-DRIVING-HRS
036100     MOVE 'DRIVING HOURS EXCEED THE 11-HOUR DAILY LIMIT'
036200         TO VI-DESC
036300     PERFORM 5330-WRITE-VIOLATION-RECORD
036310         THRU 5330-WRITE-VIOLATION-RECORD-EXIT
036400     .
036410 5310-WRITE-DRIVING-VIOLATION-EXIT.
036420     EXIT.
036500
036600 5320-WRITE-DUTY-VIOLATION.
036700     INITIALIZE VIOLATION-RECORD
036800     MOVE DL-DRIVER-ID TO VI-DRIVER-ID
036900     MOVE DL-LOG-DATE  TO VI-LOG-DATE
037000     MOVE 'DUTY-LIMIT'   TO VI-TYPE
037100     MOVE 'HIGH'        TO VI-SEVERITY
037200     COMPUTE VI-EXCESS-HRS ROUNDED =
037300         WS-DUTY-HRS-TOTAL - HOS-MAX-DUTY-HRS
037400     MOVE 'DUTY HOURS EXCEED THE 14-HOUR DAILY WINDOW'
037500         TO VI-DESC
037600     PERFORM 5330-WRITE-VIOLATION-RECORD
037610         THRU 5330-WRITE-VIOLATION-RECORD-EXIT
037700     .
037710 5320-WRITE-DUTY-VIOLATION-EXIT.
037720     EXIT.
037800
037900 5330-WRITE-VIOLATION-RECORD.
038000     WRITE VIOLATIONS-REC FROM VIOLATION-RECORD
038100     IF WS-VIOLATNS-STATUS NOT = '00'
038200         DISPLAY 'ERROR WRITING VIOLATNS: ' WS-VIOLATNS-STATUS
038300         GO TO EOJ9900-ABEND
038400     END-IF
038500     ADD 1 TO WS-VIOLATN-WRTN-CNTR
038600     .
038610 5330-WRITE-VIOLATION-RECORD-EXIT.
038620     EXIT.
038700 EJECT
038800 5400-WRITE-DAILY-LOG-RECORD.
038900     WRITE DAILY-LOG-REC FROM DAILY-LOG-RECORD
039000     IF WS-DAILYLOG-STATUS NOT = '00'
039100         DISPLAY 'ERROR WRITING DAILYLOG: ' WS-DAILYLOG-STATUS
039200         GO TO EOJ9900-ABEND
039300     END-IF
039400     ADD 1 TO WS-DAILYLOG-WRTN-CNTR
039500     .
039510 5400-WRITE-DAILY-LOG-RECORD-EXIT.
039520     EXIT.
039600
039700 5500-RESET-ACCUMULATORS.
039800     INITIALIZE WK-BUCKET-MINUTES
039900     MOVE SPACE TO WS-PREV-DRIVER-ID
040000     MOVE 0 TO WS-PREV-LOG-DATE WS-PREV-END-MIN
040100     .
040110 5500-RESET-ACCUMULATORS-EXIT.
040120     EXIT.
040200 EJECT
040300**********************************************************************
040400*                  EOJ9000-CLOSE-FILES                              *
040500**********************************************************************
040600 EOJ9000-CLOSE-FILES.
040700     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT
040800     PERFORM 9200-DISPLAY-COUNTERS THRU 9200-DISPLAY-COUNTERS-EXIT
040900     GO TO EOJ9999-EXIT
041000     .
041100
041200 9100-CLOSE-FILES.
041300     CLOSE DUTY-SEGMENTS-FILE DAILY-LOG-FILE VIOLATIONS-FILE
041400     .
041410 9100-CLOSE-FILES-EXIT.
041420     EXIT.
041500
041600 9200-DISPLAY-COUNTERS.
041700     DISPLAY 'FCDLYTOT PROCESSING COMPLETE'
041800     DISPLAY 'SEGMENTS READ:        ' WS-READ-CNTR
041900     DISPLAY 'SEGMENTS REJECTED:    ' WS-REJECT-CNTR
042000     DISPLAY 'DAILY LOGS WRITTEN:   ' WS-DAILYLOG-WRTN-CNTR
042100     DISPLAY 'VIOLATIONS WRITTEN:   ' WS-VIOLATN-WRTN-CNTR
042200     .
042210 9200-DISPLAY-COUNTERS-EXIT.
042220     EXIT.
042300 EJECT
042400**********************************************************************
042500*                  EOJ9900-ABEND                                    *
042600**********************************************************************
042700 EOJ9900-ABEND.
042800     DISPLAY 'PROGRAM ABENDING - FCDLYTOT'
042900     MOVE 16 TO RETURN-CODE
043000     STOP RUN
043100     .
043110 EOJ9999-EXIT.
043120     EXIT.
