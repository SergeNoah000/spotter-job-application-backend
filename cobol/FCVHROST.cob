000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FCVHROST.
000300 AUTHOR. J Q PARKER.
000400 INSTALLATION. FLEET COMPLIANCE SYSTEMS GROUP.
000500 DATE-WRITTEN. 11/2012.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL FLEET OPERATIONS USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  FCVHROST PRODUCES THE FLEET MANAGER'S VEHICLE ROSTER - ONE      *
001200*  COLUMNAR PRINT LINE PER VEHICLE, SHOWING THE VEHICLE MASTER     *
001300*  FIELDS ALONGSIDE THE NAME AND EMAIL OF WHOEVER IS CURRENTLY     *
001400*  ASSIGNED TO IT.  THE DRIVER FILE IS LOADED INTO AN IN-MEMORY    *
001500*  TABLE ONCE, KEYED BY DRIVER ID, SO EACH VEHICLE LOOKS UP ITS    *
001600*  DRIVER WITH A BINARY SEARCH RATHER THAN RE-READING THE DRIVER   *
001700*  FILE FOR EVERY VEHICLE.  UNASSIGNED VEHICLES PRINT WITH BLANK   *
001800*  NAME AND EMAIL COLUMNS.  THE VEHICLE FILE NEED NOT BE SORTED -  *
001900*  THIS REPORT HAS NO CONTROL BREAK, UNLIKE FCFLTSTA.              *
002000*                                                                  *
002100*J    JCL..                                                        *
002200*                                                                  *
002300* //FCVHROST EXEC PGM=FCVHROST                                     *
002400* //SYSOUT   DD SYSOUT=*                                           *
002500* //VEHCLIN  DD DSN=FC.FLEET.VEHICLES,DISP=SHR                     *
002600* //DRIVERIN DD DSN=FC.FLEET.DRIVERS,DISP=SHR                      *
002700* //ROSTRPT  DD SYSOUT=*,                                         *
002800* //            DCB=(RECFM=FBA,LRECL=250,BLKSIZE=0)                *
002900* //SYSIPT   DD DUMMY                                              *
003000*                                                                  *
003100*P    ENTRY PARAMETERS..                                           *
003200*     NONE.                                                        *
003300*                                                                  *
003400*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003500*     I/O ERROR ON ANY FILE - SEE 9900-ABEND                       *
003600*     DRIVER TABLE FULL (MORE THAN FC-MAX-DRIVERS) - SEE 9900-ABEND*
003700*                                                                  *
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003900*     NONE                                                         *
004000*                                                                  *
004100*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004200*     TL-DRIVER-TABLE - IN-MEMORY DRIVER MASTER, LOADED ONCE AND   *
004300*     SEARCHED BY DRIVER ID FOR EVERY VEHICLE ON THE ROSTER.       *
004400*                                                                  *
004500**********************************************************************
004600*----------------------------------------------------------------*
004700* CHANGE LOG                                                      *
004800*----------------------------------------------------------------*
004900*G.00.01|2015-08-04| RRH | TKT#FC-2341 UNASSIGNED VEHICLES WERE   *
005000*G.00.01|2015-08-04| RRH | PRINTING THE LAST DRIVER FOUND INSTEAD *
005100*G.00.01|2015-08-04| RRH | OF BLANKS - NOW CLEARED EVERY VEHICLE  *
005200*G.00.00|2012-11-08| JQP | PROGRAM NEWLY ESTABLISHED (TKT FC-2218)*
005300*----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT VEHICLES-IN-FILE ASSIGN TO VEHCLIN
006100         FILE STATUS IS WS-VI-FILE-STATUS.
006200     SELECT DRIVERS-IN-FILE  ASSIGN TO DRIVERIN
006300         FILE STATUS IS WS-DI-FILE-STATUS.
006400     SELECT ROSTER-REPORT-FILE ASSIGN TO ROSTRPT
006500         FILE STATUS IS WS-RR-FILE-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  VEHICLES-IN-FILE
006900     RECORDING MODE IS F
007000     BLOCK CONTAINS 0 RECORDS.
007100 01  VEHICLES-IN-REC            PIC X(162).
007200
007300 FD  DRIVERS-IN-FILE
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS.
007600 01  DRIVERS-IN-REC             PIC X(120).
007700
007800 FD  ROSTER-REPORT-FILE
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS.
008100 01  ROSTER-REPORT-REC          PIC X(250).
008200 EJECT
008300 WORKING-STORAGE SECTION.
008400 01  FILLER PIC X(32)
008500     VALUE 'FCVHROST WORKING STORAGE BEGINS'.
008600**********************************************************************
008700*                      RECORD WORK AREAS                            *
008800**********************************************************************
008900 COPY FCRVEHIC.
009000 COPY FCRDRIVR.
009100 EJECT
009200**********************************************************************
009300*     IN-MEMORY DRIVER TABLE - LOADED ONCE AT 1200-LOAD-DRIVER-TBL, *
009400*     THEN SEARCHED ALL (BINARY SEARCH) BY DRIVER ID FOR EVERY      *
009500*     VEHICLE.  THE DRIVER EXTRACT IS DELIVERED PRE-SORTED BY       *
009600*     DV-DRIVER-ID, SO SEARCH ALL APPLIES WITHOUT AN IN-PROGRAM SORT*
009700**********************************************************************
009800 01  TL-DRIVER-COUNT            PIC S9(4) COMP VALUE ZERO.
009900 01  TL-DRIVER-TABLE.
010000     05 TL-DRIVER-ENTRY OCCURS 9000 TIMES
010100           ASCENDING KEY IS TL-DV-DRIVER-ID
010200           INDEXED BY TL-DRV-IDX.
010300         10 TL-DV-DRIVER-ID     PIC X(08).
010400         10 TL-DV-NAME          PIC X(30).
010500         10 TL-DV-EMAIL         PIC X(40).
010600 EJECT
010700**********************************************************************
010800*     WS-ROSTER-LINE - THE 250-BYTE DETAIL LINE.  EVERY COLUMN     *
010900*     NAMED ON THE ROSTER SPEC HAS ITS OWN FIELD, SEPARATED BY A   *
011000*     SINGLE BLANK SO THE REPORT CAN BE READ WITHOUT A COLUMN MAP. *
011100**********************************************************************
011200 01  WS-ROSTER-LINE.
011300     05 RL-VEHICLE-NO           PIC X(20).
011400     05 FILLER                  PIC X(01) VALUE SPACE.
011500     05 RL-TYPE-TEXT            PIC X(14).
011600     05 FILLER                  PIC X(01) VALUE SPACE.
011700     05 RL-MAKE                 PIC X(20).
011800     05 FILLER                  PIC X(01) VALUE SPACE.
011900     05 RL-MODEL                PIC X(20).
012000     05 FILLER                  PIC X(01) VALUE SPACE.
012100     05 RL-YEAR                 PIC X(04).
012200     05 FILLER                  PIC X(01) VALUE SPACE.
012300     05 RL-PLATE                PIC X(15).
012400     05 FILLER                  PIC X(01) VALUE SPACE.
012500     05 RL-VIN                  PIC X(17).
012600     05 FILLER                  PIC X(01) VALUE SPACE.
012700     05 RL-COMPANY              PIC X(20).
012800     05 FILLER                  PIC X(01) VALUE SPACE.
012900     05 RL-OPSTATUS-TEXT        PIC X(14).
013000     05 FILLER                  PIC X(01) VALUE SPACE.
013100     05 RL-DRIVER-NAME          PIC X(30).
013200     05 FILLER                  PIC X(01) VALUE SPACE.
013300     05 RL-DRIVER-EMAIL         PIC X(40).
013400     05 FILLER                  PIC X(01) VALUE SPACE.
013500     05 RL-LATITUDE             PIC X(11).
013600     05 FILLER                  PIC X(01) VALUE SPACE.
013700     05 RL-LONGITUDE            PIC X(11).
013800     05 FILLER                  PIC X(01) VALUE SPACE.
013900     05 RL-ACTIVE               PIC X(01).
014000 EJECT
014100**********************************************************************
014200*     WS-LAT-EDIT / WS-LNG-EDIT - SIGNED-EDITED WORK AREAS USED TO  *
014300*     FORMAT VH-CUR-LAT/VH-CUR-LNG ONTO THE REPORT LINE.  A VEHICLE *
014400*     WITH NO GPS FIX (BOTH ZERO) PRINTS BLANK, NOT 000.000000.     *
014500**********************************************************************
014600 01  WS-LAT-EDIT                PIC -ZZ9.999999.
014700 01  FILLER REDEFINES WS-LAT-EDIT.
014800     05 WS-LAT-EDIT-BYTES       PIC X(11).
014900 01  WS-LNG-EDIT                PIC -ZZ9.999999.
015000 01  FILLER REDEFINES WS-LNG-EDIT.
015100     05 WS-LNG-EDIT-BYTES       PIC X(11).
015200 EJECT
015300**********************************************************************
015400*                    REPORT HEADER AND TRAILER LINES                *
015500**********************************************************************
015600 01  WS-ROSTER-HEADING.
015700     05 FILLER                  PIC X(20) VALUE 'VEHICLE NO'.
015710     05 FILLER                  PIC X(01) VALUE SPACE.
015720     05 FILLER                  PIC X(14) VALUE 'TYPE'.
015730     05 FILLER                  PIC X(01) VALUE SPACE.
015740     05 FILLER                  PIC X(20) VALUE 'MAKE'.
015750     05 FILLER                  PIC X(01) VALUE SPACE.
015760     05 FILLER                  PIC X(20) VALUE 'MODEL'.
015770     05 FILLER                  PIC X(01) VALUE SPACE.
015780     05 FILLER                  PIC X(04) VALUE 'YEAR'.
015790     05 FILLER                  PIC X(01) VALUE SPACE.
015800     05 FILLER                  PIC X(15) VALUE 'PLATE'.
015810     05 FILLER                  PIC X(01) VALUE SPACE.
015820     05 FILLER                  PIC X(17) VALUE 'VIN'.
015830     05 FILLER                  PIC X(01) VALUE SPACE.
015840     05 FILLER                  PIC X(20) VALUE 'COMPANY'.
015850     05 FILLER                  PIC X(01) VALUE SPACE.
015860     05 FILLER                  PIC X(14) VALUE 'OPSTATUS'.
015870     05 FILLER                  PIC X(01) VALUE SPACE.
015880     05 FILLER                  PIC X(30) VALUE 'DRIVER NAME'.
015890     05 FILLER                  PIC X(01) VALUE SPACE.
015900     05 FILLER                  PIC X(40) VALUE 'DRIVER EMAIL'.
015910     05 FILLER                  PIC X(01) VALUE SPACE.
015920     05 FILLER                  PIC X(11) VALUE 'LATITUDE'.
015930     05 FILLER                  PIC X(01) VALUE SPACE.
015940     05 FILLER                  PIC X(11) VALUE 'LONGITUDE'.
015950     05 FILLER                  PIC X(01) VALUE SPACE.
015960     05 FILLER                  PIC X(01) VALUE 'A'.
016400
016500 01  WS-ROSTER-TRAILER.
016600     05 FILLER                  PIC X(20) VALUE
016700         'TOTAL VEHICLES:     '.
016800     05 WS-TR-VEHICLE-CNT       PIC ZZZ,ZZ9.
016900     05 FILLER                  PIC X(223) VALUE SPACE.
017000 EJECT
017100**********************************************************************
017200*                      SWITCHES AND COUNTERS                        *
017300**********************************************************************
017400 01  WS-VEHICLE-EOF-SW          PIC X(01) VALUE 'N'.
017500     88 WS-VEHICLE-EOF              VALUE 'Y'.
017600
017700 01  WS-FILE-STATUS-GROUP.
017800     05 WS-VI-FILE-STATUS       PIC X(02) VALUE SPACE.
017900     05 WS-DI-FILE-STATUS       PIC X(02) VALUE SPACE.
018000     05 WS-RR-FILE-STATUS       PIC X(02) VALUE SPACE.
018100
018200 01  WS-WORK-COUNTERS.
018300     05 WS-VEH-READ-CNTR        PIC S9(7) COMP-3 VALUE 0.
018400     05 WS-RPT-LINES-CNTR       PIC S9(7) COMP-3 VALUE 0.
018410 01  FILLER REDEFINES WS-WORK-COUNTERS.
018420     05 WS-WORK-COUNTERS-DISPLAY OCCURS 2 TIMES
018430                                PIC S9(7).
018500 EJECT
018600**********************************************************************
018700*                        PROCEDURE DIVISION                        *
018800**********************************************************************
018900 PROCEDURE DIVISION.
019000     PERFORM 0000-MAINLINE THRU 0000-MAINLINE-EXIT
019100     GOBACK
019200     .
019300
019400 0000-MAINLINE.
019500     PERFORM 1000-INITIALIZATION THRU 1000-INITIALIZATION-EXIT
019600     PERFORM 1800-WRITE-HEADING THRU 1800-WRITE-HEADING-EXIT
019700     PERFORM 2000-PROCESS-ONE-VEHICLE THRU 2000-PROCESS-ONE-VEHICLE-EXIT
019800         UNTIL WS-VEHICLE-EOF
019900     PERFORM 3900-WRITE-TRAILER THRU 3900-WRITE-TRAILER-EXIT
020000     PERFORM EOJ9000-CLOSE-FILES THRU EOJ9999-EXIT
020100     .
020110 0000-MAINLINE-EXIT.
020120     EXIT.
020200 EJECT
020300**********************************************************************
020400*                  1000-INITIALIZATION                              *
020500**********************************************************************
020600 1000-INITIALIZATION.
020700     INITIALIZE WS-WORK-COUNTERS
020800     PERFORM 1100-OPEN-FILES THRU 1100-OPEN-FILES-EXIT
020900     PERFORM 1200-LOAD-DRIVER-TABLE THRU 1200-LOAD-DRIVER-TABLE-EXIT
021000     PERFORM 8100-READ-VEHICLE THRU 8100-READ-VEHICLE-EXIT
021100     .
021110 1000-INITIALIZATION-EXIT.
021120     EXIT.
021200
021300 1100-OPEN-FILES.
021400     OPEN INPUT  VEHICLES-IN-FILE
021500     IF WS-VI-FILE-STATUS NOT = '00'
021600         DISPLAY 'ERROR OPENING VEHCLIN: ' WS-VI-FILE-STATUS
021700         GO TO EOJ9900-ABEND
021800     END-IF
021900     OPEN OUTPUT ROSTER-REPORT-FILE
022000     IF WS-RR-FILE-STATUS NOT = '00'
022100         DISPLAY 'ERROR OPENING ROSTRPT: ' WS-RR-FILE-STATUS
022200         GO TO EOJ9900-ABEND
022300     END-IF
022310     .
022320 1100-OPEN-FILES-EXIT.
022330     EXIT.
022500 EJECT
022600**********************************************************************
022700*     1200-LOAD-DRIVER-TABLE - PULL THE ENTIRE DRIVER MASTER INTO   *
022800*     MEMORY ONCE, KEYED BY DRIVER ID, FOR THE REST OF THE RUN.     *
022900**********************************************************************
023000 1200-LOAD-DRIVER-TABLE.
023100     OPEN INPUT DRIVERS-IN-FILE
023200     IF WS-DI-FILE-STATUS NOT = '00'
023300         DISPLAY 'ERROR OPENING DRIVERIN: ' WS-DI-FILE-STATUS
023400         GO TO EOJ9900-ABEND
023500     END-IF
023600     PERFORM 1210-LOAD-ONE-DRIVER THRU 1210-LOAD-ONE-DRIVER-EXIT
023700         UNTIL WS-DI-FILE-STATUS = '10'
023800     CLOSE DRIVERS-IN-FILE
023900     .
023910 1200-LOAD-DRIVER-TABLE-EXIT.
023920     EXIT.
024000
024100 1210-LOAD-ONE-DRIVER.
024200     READ DRIVERS-IN-FILE INTO DRIVER-RECORD
024300         AT END
024400             MOVE '10' TO WS-DI-FILE-STATUS
024500     END-READ
024600     IF WS-DI-FILE-STATUS = '10'
024700         GO TO 1210-LOAD-ONE-DRIVER-EXIT
024800     END-IF
024900     IF TL-DRIVER-COUNT = 9000
025000         DISPLAY 'DRIVER TABLE FULL - FC-MAX-DRIVERS EXCEEDED'
025100         GO TO EOJ9900-ABEND
025200     END-IF
025300     ADD 1 TO TL-DRIVER-COUNT
025400     SET TL-DRV-IDX TO TL-DRIVER-COUNT
025500     MOVE DV-DRIVER-ID TO TL-DV-DRIVER-ID (TL-DRV-IDX)
025600     MOVE DV-NAME      TO TL-DV-NAME      (TL-DRV-IDX)
025700     MOVE DV-EMAIL     TO TL-DV-EMAIL      (TL-DRV-IDX)
025800 1210-LOAD-ONE-DRIVER-EXIT.
025900     EXIT.
026000 EJECT
026100**********************************************************************
026200*                   1800-WRITE-HEADING                              *
026300**********************************************************************
026400 1800-WRITE-HEADING.
026500     WRITE ROSTER-REPORT-REC FROM WS-ROSTER-HEADING
026600         AFTER ADVANCING TOP-OF-FORM
026700     IF WS-RR-FILE-STATUS NOT = '00'
026800         DISPLAY 'ERROR WRITING ROSTRPT: ' WS-RR-FILE-STATUS
026900         GO TO EOJ9900-ABEND
027000     END-IF
027010     .
027020 1800-WRITE-HEADING-EXIT.
027030     EXIT.
027200 EJECT
027300**********************************************************************
027400*                2000-PROCESS-ONE-VEHICLE                           *
027500**********************************************************************
027600 2000-PROCESS-ONE-VEHICLE.
027700     PERFORM 2100-BUILD-ROSTER-LINE THRU 2100-BUILD-ROSTER-LINE-EXIT
027800     PERFORM 8300-WRITE-REPORT-LINE THRU 8300-WRITE-REPORT-LINE-EXIT
027900     PERFORM 8100-READ-VEHICLE THRU 8100-READ-VEHICLE-EXIT
028000     .
028010 2000-PROCESS-ONE-VEHICLE-EXIT.
028020     EXIT.
028100 EJECT
028200**********************************************************************
028300*     2100-BUILD-ROSTER-LINE - ONE DETAIL LINE, DRIVER COLUMNS      *
028400*     CLEARED FIRST SO AN UNASSIGNED VEHICLE NEVER SHOWS A STALE    *
028500*     NAME/EMAIL LEFT OVER FROM THE PREVIOUS VEHICLE (TKT FC-2341)  *
028600**********************************************************************
028700 2100-BUILD-ROSTER-LINE.
028800     MOVE SPACE TO WS-ROSTER-LINE
028900     MOVE VH-VEHICLE-NO TO RL-VEHICLE-NO
029000     PERFORM 2110-MAP-TYPE-TEXT THRU 2110-MAP-TYPE-TEXT-EXIT
029100     MOVE VH-MAKE       TO RL-MAKE
029200     MOVE VH-MODEL      TO RL-MODEL
029300     MOVE VH-YEAR       TO RL-YEAR
029400     MOVE VH-PLATE      TO RL-PLATE
029500     MOVE VH-VIN        TO RL-VIN
029600     MOVE VH-COMPANY    TO RL-COMPANY
029700     PERFORM 2120-MAP-OPSTATUS-TEXT THRU 2120-MAP-OPSTATUS-TEXT-EXIT
029800     PERFORM 2130-LOOKUP-DRIVER THRU 2130-EXIT
029900     PERFORM 2140-FORMAT-GPS-COORDS THRU 2140-FORMAT-GPS-COORDS-EXIT
030000     IF VH-IS-ACTIVE
030100         MOVE 'Y' TO RL-ACTIVE
030200     ELSE
030300         MOVE 'N' TO RL-ACTIVE
030400     END-IF
030500     .
030510 2100-BUILD-ROSTER-LINE-EXIT.
030520     EXIT.
030600 EJECT
030700**********************************************************************
030800*                   2110-MAP-TYPE-TEXT                               *
030900**********************************************************************
031000 2110-MAP-TYPE-TEXT.
031100     EVALUATE TRUE
031200         WHEN VH-TYPE-TRACTOR
031300             MOVE 'TRACTOR'        TO RL-TYPE-TEXT
031400         WHEN VH-TYPE-STRAIGHT-TRUCK
031500             MOVE 'STRAIGHT TRUCK' TO RL-TYPE-TEXT
031600         WHEN VH-TYPE-VAN
031700             MOVE 'VAN'            TO RL-TYPE-TEXT
031800         WHEN OTHER
031900             MOVE 'UNKNOWN'        TO RL-TYPE-TEXT
032000     END-EVALUATE
032100     .
032110 2110-MAP-TYPE-TEXT-EXIT.
032120     EXIT.
032200
032300**********************************************************************
032400*                 2120-MAP-OPSTATUS-TEXT                             *
032500**********************************************************************
032600 2120-MAP-OPSTATUS-TEXT.
032700     EVALUATE TRUE
032800         WHEN VH-OPSTATUS-AVAILABLE
032900             MOVE 'AVAILABLE'      TO RL-OPSTATUS-TEXT
033000         WHEN VH-OPSTATUS-IN-USE
033100             MOVE 'IN-USE'         TO RL-OPSTATUS-TEXT
033200         WHEN VH-OPSTATUS-MAINT
033300             MOVE 'MAINTENANCE'    TO RL-OPSTATUS-TEXT
033400         WHEN VH-OPSTATUS-OUT-OF-SVC
033500             MOVE 'OUT OF SERVICE' TO RL-OPSTATUS-TEXT
033600         WHEN OTHER
033700             MOVE 'UNKNOWN'        TO RL-OPSTATUS-TEXT
033800     END-EVALUATE
033900     .
033910 2120-MAP-OPSTATUS-TEXT-EXIT.
033920     EXIT.
034000 EJECT
034100**********************************************************************
034200*     2130-LOOKUP-DRIVER - BINARY SEARCH THE IN-MEMORY DRIVER       *
034300*     TABLE BY VH-DRIVER-ID.  NO MATCH (OR NO DRIVER ASSIGNED)      *
034400*     LEAVES THE NAME/EMAIL COLUMNS BLANK.                          *
034500**********************************************************************
034600 2130-LOOKUP-DRIVER.
034700     IF VH-DRIVER-ID = SPACE
034800         GO TO 2130-EXIT
034900     END-IF
035000     SET TL-DRV-IDX TO 1
035100     SEARCH ALL TL-DRIVER-ENTRY
035200         AT END
035300             CONTINUE
035400         WHEN TL-DV-DRIVER-ID (TL-DRV-IDX) = VH-DRIVER-ID
035500             MOVE TL-DV-NAME  (TL-DRV-IDX) TO RL-DRIVER-NAME
035600             MOVE TL-DV-EMAIL (TL-DRV-IDX) TO RL-DRIVER-EMAIL
035700     END-SEARCH
035800 2130-EXIT.
035900     EXIT.
036000 EJECT
036100**********************************************************************
036200*     2140-FORMAT-GPS-COORDS - BLANK WHEN THE VEHICLE HAS NO GPS    *
036300*     FIX (BOTH LAT AND LNG ZERO), OTHERWISE SIGNED-EDITED.         *
036400**********************************************************************
036500 2140-FORMAT-GPS-COORDS.
036600     IF VH-CUR-LAT = ZERO AND VH-CUR-LNG = ZERO
036700         MOVE SPACE TO RL-LATITUDE RL-LONGITUDE
036800     ELSE
036900         MOVE VH-CUR-LAT TO WS-LAT-EDIT
037000         MOVE VH-CUR-LNG TO WS-LNG-EDIT
037100         MOVE WS-LAT-EDIT-BYTES TO RL-LATITUDE
037200         MOVE WS-LNG-EDIT-BYTES TO RL-LONGITUDE
037300     END-IF
037400     .
037410 2140-FORMAT-GPS-COORDS-EXIT.
037420     EXIT.
037500 EJECT
037600**********************************************************************
037700*                3900-WRITE-TRAILER                                 *
037800**********************************************************************
037900 3900-WRITE-TRAILER.
038000     MOVE WS-VEH-READ-CNTR TO WS-TR-VEHICLE-CNT
038100     WRITE ROSTER-REPORT-REC FROM WS-ROSTER-TRAILER
038200     IF WS-RR-FILE-STATUS NOT = '00'
038300         DISPLAY 'ERROR WRITING ROSTRPT: ' WS-RR-FILE-STATUS
038400         GO TO EOJ9900-ABEND
038500     END-IF
038510     .
038520 3900-WRITE-TRAILER-EXIT.
038530     EXIT.
038700 EJECT
038800**********************************************************************
038900*                       8100-READ-VEHICLE                           *
039000**********************************************************************
039100 8100-READ-VEHICLE.
039200     READ VEHICLES-IN-FILE INTO VEHICLE-RECORD
039300         AT END
039400             SET WS-VEHICLE-EOF TO TRUE
039500     END-READ
039600     IF WS-VI-FILE-STATUS NOT = '00'
039700         AND WS-VI-FILE-STATUS NOT = '10'
039800         DISPLAY 'ERROR READING VEHCLIN: ' WS-VI-FILE-STATUS
039900         GO TO EOJ9900-ABEND
040000     END-IF
040100     IF NOT WS-VEHICLE-EOF
040200         ADD 1 TO WS-VEH-READ-CNTR
040300     END-IF
040400     .
040410 8100-READ-VEHICLE-EXIT.
040420     EXIT.
040500
040600 8300-WRITE-REPORT-LINE.
040700     WRITE ROSTER-REPORT-REC FROM WS-ROSTER-LINE
040800     IF WS-RR-FILE-STATUS NOT = '00'
040900         DISPLAY 'ERROR WRITING ROSTRPT: ' WS-RR-FILE-STATUS
041000         GO TO EOJ9900-ABEND
041100     END-IF
041200     ADD 1 TO WS-RPT-LINES-CNTR
041300     .
041310 8300-WRITE-REPORT-LINE-EXIT.
041320     EXIT.
041400 EJECT
041500**********************************************************************
041600*                  EOJ9000-CLOSE-FILES                              *
041700**********************************************************************
041800 EOJ9000-CLOSE-FILES.
041900     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT
042000     PERFORM 9200-DISPLAY-COUNTERS THRU 9200-DISPLAY-COUNTERS-EXIT
042010     GO TO EOJ9999-EXIT
042020     .
042200
042300 9100-CLOSE-FILES.
042400     CLOSE VEHICLES-IN-FILE ROSTER-REPORT-FILE
042500     .
042510 9100-CLOSE-FILES-EXIT.
042520     EXIT.
042600
042700 9200-DISPLAY-COUNTERS.
042800     DISPLAY 'FCVHROST PROCESSING COMPLETE'
042900     DISPLAY 'VEHICLES READ:        ' WS-VEH-READ-CNTR
043000     DISPLAY 'REPORT LINES WRITTEN: ' WS-RPT-LINES-CNTR
043100     .
043110 9200-DISPLAY-COUNTERS-EXIT.
043120     EXIT.
043200 EJECT
043300**********************************************************************
043400*                  EOJ9900-ABEND                                    *
043500**********************************************************************
043600 EOJ9900-ABEND.
043700     DISPLAY 'PROGRAM ABENDING - FCVHROST'
043800     MOVE 16 TO RETURN-CODE
043900     STOP RUN
044000     .
044010 EOJ9999-EXIT.
044020     EXIT.
