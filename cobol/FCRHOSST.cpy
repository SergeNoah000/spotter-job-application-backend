000100**********************************************************************
000200*           HOS-STATUS RECORD - ONE PER DRIVER, OUTPUT OF FCHOSRUL    *
000300*           COPYBOOK FCRHOSST                                        *
000400**********************************************************************
000450*G.00.01|2016-02-09| JQP | TKT#FC-2380 ADDED HS-WEEK-DRIVING-TOTAL/   *
000460*G.00.01|2016-02-09| JQP | HS-WEEK-DUTY-TOTAL/HS-WEEK-DAYS-WORKED     *
000470*G.00.01|2016-02-09| JQP | FROM SPARE FILLER - WEEKLY DRIVING/DUTY    *
000480*G.00.01|2016-02-09| JQP | SUMMARY FOR THE ROSTER REVIEW              *
000500*G.00.00|1996-04-09| LMT | COPYBOOK NEWLY ESTABLISHED                 *
000600**********************************************************************
000700 01  HOS-STATUS-RECORD.
000800     05 HS-DRIVER-ID            PIC X(08).
000900     05 HS-DRIVING-USED         PIC S9(2)V99.
001000     05 HS-DUTY-USED            PIC S9(2)V99.
001100     05 HS-DRIVING-AVAIL        PIC S9(2)V99.
001200     05 HS-DUTY-AVAIL           PIC S9(2)V99.
001300     05 HS-CYCLE-USED           PIC S9(3)V99.
001400     05 HS-CYCLE-AVAIL          PIC S9(3)V99.
001500     05 HS-BREAK-REQ            PIC X(01).
001600         88 HS-BREAK-IS-REQUIRED    VALUE 'Y'.
001700     05 HS-REST-REQ             PIC X(01).
001800         88 HS-REST-IS-NEEDED       VALUE 'Y'.
001900     05 HS-CAN-DRIVE            PIC X(01).
002000         88 HS-AUTHORIZED-TO-DRIVE  VALUE 'Y'.
002100     05 HS-DENY-REASON          PIC X(60).
002200     05 HS-LIMIT-FACTOR         PIC X(20).
002300         88 HS-LIMIT-IS-DAILY-DRIVING VALUE 'DAILY-DRIVING       '.
002400         88 HS-LIMIT-IS-DUTY-WINDOW   VALUE 'DUTY-WINDOW         '.
002500         88 HS-LIMIT-IS-CYCLE-LIMIT   VALUE 'CYCLE-LIMIT         '.
002510     05 HS-WEEK-DRIVING-TOTAL   PIC S9(3)V99.
002520     05 HS-WEEK-DUTY-TOTAL      PIC S9(3)V99.
002530     05 HS-WEEK-DAYS-WORKED     PIC S9(2).
002600     05 FILLER                  PIC X(05).
