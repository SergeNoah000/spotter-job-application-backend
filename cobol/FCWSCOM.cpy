000100**********************************************************************
000200*                FLEET COMPLIANCE SHOP-WIDE CONSTANTS                *
000300*            COPYBOOK FCWSCOM - COMMON TO ALL FC-PREFIXED PGMS        *
000400**********************************************************************
000500*G.00.03|2007-01-18| RRH | ADDED FC-MAX-VEHICLES FOR FCTRPLCM TABLE   *
000550*G.00.02|1998-11-09| RRH | Y2K REVIEW - WS-CURR-CONV-CC NOW SET 19/20 *
000600*G.00.01|1994-06-14| LMT | ADDED CYCLE/BREAK/REST HOS CONSTANTS       *
000700*G.00.00|1993-02-01| LMT | COPYBOOK NEWLY ESTABLISHED                 *
000800**********************************************************************
000900 01  HOS-CONSTANTS.
001000     05 HOS-MAX-DRIVING-HRS     PIC S9(2)V99 COMP-3 VALUE +11.00.
001100     05 HOS-MAX-DUTY-HRS        PIC S9(2)V99 COMP-3 VALUE +14.00.
001200     05 HOS-MAX-CYCLE-HRS       PIC S9(3)V99 COMP-3 VALUE +70.00.
001300     05 HOS-BREAK-AFTER-HRS     PIC S9(2)V99 COMP-3 VALUE +8.00.
001400     05 HOS-BREAK-MIN-MINUTES   PIC S9(4)    COMP   VALUE +30.
001500     05 HOS-REST-QUAL-MINUTES   PIC S9(4)    COMP   VALUE +600.
001600     05 HOS-REST-SINCE-LIMIT    PIC S9(2)V99 COMP-3 VALUE +14.00.
001700     05 HOS-REST-DEFAULT-HRS    PIC S9(2)V99 COMP-3 VALUE +24.00.
001800     05 HOS-CYCLE-WINDOW-DAYS   PIC S9(2)    COMP   VALUE +8.
001900     05 HOS-REST-SCAN-DAYS      PIC S9(2)    COMP   VALUE +3.
002000     05 TRIP-BREAK-AT-MIN       PIC S9(5)    COMP   VALUE +480.
002100     05 TRIP-BREAK-DUR-MIN      PIC S9(4)    COMP   VALUE +30.
002200     05 TRIP-REST-AT-MIN        PIC S9(5)    COMP   VALUE +660.
002300     05 TRIP-REST-DUR-MIN       PIC S9(4)    COMP   VALUE +600.
002400     05 EARTH-RADIUS-KM         PIC S9(5)V999 COMP-3 VALUE +6371.000.
002500     05 ROUTE-KM-TO-MIN-FACTOR  PIC S9(1)V9  COMP-3 VALUE +1.2.
002550     05 FILLER                  PIC X(06).
002600
002700**********************************************************************
002800*                  COMMON RECORD-MAX / WORK SIZING                   *
002900**********************************************************************
003000 01  FC-RECMAX-AREA.
003100     05 FC-MAX-DRIVERS          PIC S9(4) COMP VALUE +9000.
003150     05 FC-MAX-VEHICLES         PIC S9(4) COMP VALUE +9000.
003200     05 FC-MAX-CYCLE-DAYS       PIC S9(2) COMP VALUE +8.
003300     05 FC-MAX-SEG-PER-DAY      PIC S9(3) COMP VALUE +48.
003350     05 FILLER                  PIC X(06).
003400
003500**********************************************************************
003600*                     COMMON ERROR / IO-STATUS WORK                  *
003700**********************************************************************
003800 01  FC-COMMON-ERROR-WORK.
003900     05 FC-ERR-FILE-NAME        PIC X(8).
004000     05 FC-ERR-IO-STATUS        PIC X(2).
004100     05 FC-ERR-MSG              PIC X(60).
004200     05 FILLER                  PIC X(06).
