000100**********************************************************************
000200*           VIOLATION RECORD - OUTPUT OF FCHOSRUL / FCDLYTOT         *
000300*           COPYBOOK FCRVIOLN                                        *
000400**********************************************************************
000500*G.00.00|1996-04-09| LMT | COPYBOOK NEWLY ESTABLISHED                 *
000600**********************************************************************
000700 01  VIOLATION-RECORD.
000800     05 VI-DRIVER-ID            PIC X(08).
000900     05 VI-LOG-DATE             PIC 9(08).
001000     05 VI-TYPE                 PIC X(14).
001100         88 VI-TYPE-DRIVING-LIMIT   VALUE 'DRIVING-LIMIT '.
001200         88 VI-TYPE-DUTY-LIMIT      VALUE 'DUTY-LIMIT    '.
001300         88 VI-TYPE-CYCLE-LIMIT     VALUE 'CYCLE-LIMIT   '.
001400         88 VI-TYPE-BREAK-REQUIRED  VALUE 'BREAK-REQUIRED'.
001500         88 VI-TYPE-REST-REQUIRED   VALUE 'REST-REQUIRED '.
001600     05 VI-SEVERITY             PIC X(08).
001700         88 VI-SEVERITY-HIGH        VALUE 'HIGH    '.
001800         88 VI-SEVERITY-CRITICAL    VALUE 'CRITICAL'.
001900     05 VI-EXCESS-HRS           PIC S9(2)V99.
002000     05 VI-DESC                 PIC X(60).
002100     05 FILLER                  PIC X(18).
