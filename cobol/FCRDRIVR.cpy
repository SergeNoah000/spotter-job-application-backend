000100**********************************************************************
000200*           DRIVER RECORD - DRIVER/FLEET-MANAGER/ADMIN MASTER        *
000300*           COPYBOOK FCRDRIVR                                        *
000400**********************************************************************
000500*G.00.00|1996-04-09| LMT | COPYBOOK NEWLY ESTABLISHED                 *
000600**********************************************************************
000700 01  DRIVER-RECORD.
000800     05 DV-DRIVER-ID            PIC X(08).
000900     05 DV-NAME                 PIC X(30).
001000     05 DV-EMAIL                PIC X(40).
001100     05 DV-PHONE                PIC X(15).
001200     05 DV-TYPE                 PIC X(02).
001300         88 DV-TYPE-DRIVER          VALUE 'DR'.
001400         88 DV-TYPE-FLEET-MGR       VALUE 'FM'.
001500         88 DV-TYPE-ADMIN           VALUE 'AD'.
001600     05 DV-COMPANY              PIC X(20).
001700     05 FILLER                  PIC X(05).
