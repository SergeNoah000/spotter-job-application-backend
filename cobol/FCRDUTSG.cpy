000100**********************************************************************
000200*           DUTY-SEGMENT RECORD - ELECTRONIC LOGBOOK INPUT            *
000300*           COPYBOOK FCRDUTSG                                        *
000400**********************************************************************
000500*G.00.01|2003-07-22| RRH | ADDED DS-LATITUDE/DS-LONGITUDE (GPS TAG)   *
000600*G.00.00|1996-04-09| LMT | COPYBOOK NEWLY ESTABLISHED                 *
000700**********************************************************************
000800 01  DUTY-SEGMENT-RECORD.
000900     05 DS-DRIVER-ID            PIC X(08).
001000     05 DS-LOG-DATE             PIC 9(08).
001100     05 DS-START-MIN            PIC 9(04).
001200     05 DS-END-MIN              PIC 9(04).
001300     05 DS-STATUS               PIC X(02).
001400         88 DS-STATUS-OFF-DUTY      VALUE 'OF'.
001500         88 DS-STATUS-SLEEPER       VALUE 'SB'.
001600         88 DS-STATUS-DRIVING       VALUE 'DR'.
001700         88 DS-STATUS-ON-DUTY       VALUE 'ON'.
001800     05 DS-LOCATION             PIC X(30).
001900     05 DS-LATITUDE             PIC S9(3)V9(6).
002000     05 DS-LONGITUDE            PIC S9(3)V9(6).
002100     05 FILLER                  PIC X(06).
