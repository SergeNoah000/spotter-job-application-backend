000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FCVHASGN.
000300 AUTHOR. L M TRAVERS.
000400 INSTALLATION. FLEET COMPLIANCE SYSTEMS GROUP.
000500 DATE-WRITTEN. 04/1996.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL FLEET OPERATIONS USE ONLY.
000800**********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CALLABLE VEHICLE-ASSIGNMENT VALIDATOR.  GIVEN A VEHICLE-RECORD, *
001200*  A DRIVER-RECORD AND THE TRIP-NO TO BE STARTED, DECIDES WHETHER  *
001300*  THE DRIVER MAY TAKE THE VEHICLE OUT ON THAT TRIP.  RETURNS A    *
001400*  SINGLE-CHARACTER REJECT REASON SO THE CALLER (FCTRPLCM) CAN     *
001500*  WRITE A CONSISTENT MESSAGE TO THE EXCEPTION PRINT LINE.         *
001600*                                                                  *
001700*J    JCL..                                                        *
001800*     NONE - CALLED SUBPROGRAM, NO JOB STEP OF ITS OWN.            *
001900*                                                                  *
002000*P    ENTRY PARAMETERS..                                           *
002100*     VA-PARM-AREA (SEE LINKAGE SECTION)                           *
002200*                                                                  *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002400*     NONE - ALL REJECTIONS RETURNED VIA VA-REJECT-REASON.         *
002500*                                                                  *
002600*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002700*     NONE                                                         *
002800*                                                                  *
002900*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003000*     NONE                                                         *
003100*                                                                  *
003200**********************************************************************
003300*----------------------------------------------------------------*
003400* CHANGE LOG                                                      *
003500*----------------------------------------------------------------*
003600*G.00.03|2011-06-02| DMR | TKT#FC-2198 ADDED COMPANY-MISMATCH CHECK*
003700*G.00.03|2011-06-02| DMR | PER SAFETY DEPT - NO CROSS-LEASE HAULS  *
003800*G.00.02|2003-07-30| RRH | ADDED ALREADY-ASSIGNED-ELSEWHERE CHECK  *
003900*G.00.02|2003-07-30| RRH | VH-DRIVER-ID MUST BE SPACES OR THIS ID  *
004000*G.00.01|1998-10-02| LMT | Y2K REVIEW - NO DATE FIELDS IN MODULE,  *
004100*G.00.01|1998-10-02| LMT | NO CHANGE REQUIRED                      *
004200*G.00.00|1996-04-09| LMT | PROGRAM NEWLY ESTABLISHED                *
004300*----------------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 WORKING-STORAGE SECTION.
005300 01  FILLER PIC X(32)
005400     VALUE 'FCVHASGN WORKING STORAGE BEGINS'.
005500 01  FILLER                   PIC X(01).
005510**********************************************************************
005520*     DIAGNOSTIC COUNTERS - THESE SURVIVE ACROSS CALLS FOR THE LIFE *
005530*     OF THE JOB STEP (THE SUBPROGRAM STAYS RESIDENT), SO FCTRPLCM  *
005540*     CAN DISPLAY THEM AT EOJ IF THE REJECT VOLUME EVER LOOKS OFF.  *
005550**********************************************************************
005560 01  WS-CALL-COUNTERS.
005570     05 WS-CALLS-MADE         PIC S9(7) COMP-3 VALUE ZERO.
005580     05 WS-REJECTS-MADE       PIC S9(7) COMP-3 VALUE ZERO.
005590 01  FILLER REDEFINES WS-CALL-COUNTERS.
005600     05 WS-CALL-CTRS-DISPLAY  OCCURS 2 TIMES PIC S9(7).
005610 01  WS-REJECT-TALLY.
005620     05 WS-RT-COUNT           OCCURS 6 TIMES PIC S9(5) COMP-3
005630                               VALUE ZERO.
005640 01  FILLER REDEFINES WS-REJECT-TALLY.
005650     05 WS-RT-COUNT-DISPLAY   OCCURS 6 TIMES PIC S9(5).
005660 01  WS-LAST-CHECK-WORK.
005670     05 WS-LAST-CHECK-NO      PIC S9(1) COMP-3 VALUE ZERO.
005680 01  FILLER REDEFINES WS-LAST-CHECK-WORK.
005690     05 WS-LAST-CHECK-DISPLAY PIC S9(1).
005700 EJECT
005710 LINKAGE SECTION.
006400 COPY FCPMVHAS.
007800 EJECT
007900**********************************************************************
008000*                        PROCEDURE DIVISION                        *
008100**********************************************************************
008200 PROCEDURE DIVISION USING VA-PARM-AREA.
008300
008400 0000-MAINLINE.
008500     MOVE SPACE TO VA-REJECT-REASON
008510     ADD 1 TO WS-CALLS-MADE
008600     PERFORM 2000-CHECK-VEHICLE-ACTIVE THRU 2000-CHECK-VEHICLE-ACTIVE-EXIT
008610     IF NOT VA-REJ-NONE
008620         GO TO 0000-REJECTED
008700     END-IF
008710     PERFORM 2100-CHECK-VEHICLE-OPSTATUS
008720         THRU 2100-CHECK-VEHICLE-OPSTATUS-EXIT
008730     IF NOT VA-REJ-NONE
008740         GO TO 0000-REJECTED
008900     END-IF
008910     PERFORM 2200-CHECK-DRIVER-TYPE THRU 2200-CHECK-DRIVER-TYPE-EXIT
008920     IF NOT VA-REJ-NONE
008930         GO TO 0000-REJECTED
009200     END-IF
009210     PERFORM 2300-CHECK-COMPANY-MATCH THRU 2300-CHECK-COMPANY-MATCH-EXIT
009220     IF NOT VA-REJ-NONE
009230         GO TO 0000-REJECTED
009500     END-IF
009510     PERFORM 2400-CHECK-NOT-ASSIGNED-ELSEWHERE
009520         THRU 2400-CHECK-NOT-ASSIGNED-ELSEWHERE-EXIT
009800     IF VA-REJ-NONE
009801         GO TO 0000-MAINLINE-EXIT
009802     END-IF
009803 0000-REJECTED.
009810     ADD 1 TO WS-REJECTS-MADE
009820     PERFORM 2500-TALLY-REJECT-REASON THRU 2500-TALLY-REJECT-REASON-EXIT
009840     .
009850 0000-MAINLINE-EXIT.
009860     GOBACK.
010100 EJECT
010200**********************************************************************
010300*     2000-CHECK-VEHICLE-ACTIVE  - VA-VH-ACTIVE MUST BE 'Y'         *
010400**********************************************************************
010500 2000-CHECK-VEHICLE-ACTIVE.
010600     IF VA-VH-ACTIVE NOT = 'Y'
010700         MOVE '1' TO VA-REJECT-REASON
010800     END-IF
010900     .
010910 2000-CHECK-VEHICLE-ACTIVE-EXIT.
010920     EXIT.
011000**********************************************************************
011100*     2100-CHECK-VEHICLE-OPSTATUS - OUT-OF-SVC OR MAINT REJECTS     *
011200**********************************************************************
011300 2100-CHECK-VEHICLE-OPSTATUS.
011400     IF VA-VH-OPSTATUS = 'OS'
011500         MOVE '2' TO VA-REJECT-REASON
011600     ELSE
011700         IF VA-VH-OPSTATUS = 'MN'
011800             MOVE '3' TO VA-REJECT-REASON
011900         END-IF
012000     END-IF
012100     .
012110 2100-CHECK-VEHICLE-OPSTATUS-EXIT.
012120     EXIT.
012200**********************************************************************
012300*     2200-CHECK-DRIVER-TYPE - ONLY DV-TYPE-DRIVER MAY BE ASSIGNED  *
012400**********************************************************************
012500 2200-CHECK-DRIVER-TYPE.
012600     IF VA-DV-TYPE NOT = 'DR'
012700         MOVE '4' TO VA-REJECT-REASON
012800     END-IF
012900     .
012910 2200-CHECK-DRIVER-TYPE-EXIT.
012920     EXIT.
013000**********************************************************************
013100*     2300-CHECK-COMPANY-MATCH - NO CROSS-LEASE HAULS (TKT FC-2198) *
013200**********************************************************************
013300 2300-CHECK-COMPANY-MATCH.
013400     IF VA-VH-COMPANY NOT = VA-DV-COMPANY
013500         MOVE '5' TO VA-REJECT-REASON
013600     END-IF
013700     .
013710 2300-CHECK-COMPANY-MATCH-EXIT.
013720     EXIT.
013800**********************************************************************
014000*     2400-CHECK-NOT-ASSIGNED-ELSEWHERE - VH-DRIVER-ID SPACES OR    *
014100*     ALREADY THIS DRIVER (RE-ASSIGNING SAME DRIVER IS ALLOWED)     *
014200**********************************************************************
014300 2400-CHECK-NOT-ASSIGNED-ELSEWHERE.
014400     IF VA-VH-DRIVER-ID NOT = SPACE
014500         AND VA-VH-DRIVER-ID NOT = VA-DV-DRIVER-ID
014600             MOVE '6' TO VA-REJECT-REASON
014700     END-IF
014800     .
014805 2400-CHECK-NOT-ASSIGNED-ELSEWHERE-EXIT.
014807     EXIT.
014810**********************************************************************
014820*     2500-TALLY-REJECT-REASON - BUMP THE LIFETIME REASON-CODE TABLE *
014830**********************************************************************
014840 2500-TALLY-REJECT-REASON.
014850     MOVE ZERO TO WS-LAST-CHECK-NO
014860     EVALUATE TRUE
014870         WHEN VA-REJ-VEH-INACTIVE
014880             ADD 1 TO WS-RT-COUNT (1)
014890             MOVE 1 TO WS-LAST-CHECK-NO
014900         WHEN VA-REJ-VEH-OUT-OF-SVC
014910             ADD 1 TO WS-RT-COUNT (2)
014920             MOVE 2 TO WS-LAST-CHECK-NO
014930         WHEN VA-REJ-VEH-IN-MAINT
014940             ADD 1 TO WS-RT-COUNT (3)
014950             MOVE 3 TO WS-LAST-CHECK-NO
014960         WHEN VA-REJ-NOT-A-DRIVER
014970             ADD 1 TO WS-RT-COUNT (4)
014980             MOVE 4 TO WS-LAST-CHECK-NO
014990         WHEN VA-REJ-COMPANY-MISMATCH
015000             ADD 1 TO WS-RT-COUNT (5)
015010             MOVE 5 TO WS-LAST-CHECK-NO
015020         WHEN VA-REJ-VEH-ASSIGNED
015030             ADD 1 TO WS-RT-COUNT (6)
015040             MOVE 6 TO WS-LAST-CHECK-NO
015050     END-EVALUATE
015060     .
015070 2500-TALLY-REJECT-REASON-EXIT.
015080     EXIT.
